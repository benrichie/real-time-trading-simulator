000100*
000110*----------------------------------------------------------------
000120*               PTS.ORDSWP                                        
000130*   (C) 1991, 2011  DST SYSTEMS INC.  ALL RIGHTS RESERVED.        
000140*----------------------------------------------------------------
000150*
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID. ORDSWP.
000180 AUTHOR. K. SHREENIVAS.
000190 INSTALLATION. DST SYSTEMS INC. - KANSAS CITY DATA CENTER.
000200 DATE-WRITTEN. 05/06/1991.
000210 DATE-COMPILED.
000220 SECURITY. DST INTERNAL USE ONLY - PROPRIETARY.
000230*
000240*----------------------------------------------------------------
000250*    AMENDMENT HISTORY
000260*
000270*    DATE       BY    TICKET       DESCRIPTION
000280*    ---------- ----- ------------ ----------------------------
000290*    05/06/1991 KSH   INIT-0007    ORIGINAL LAYOUT - NIGHTLY LIMIT
000300*                                  -ORDER SWEEP, RUN AFTER THE
000310*                                  VENDOR CLOSE-OF-DAY PRICE FEED
000320*                                  IS POSTED TO STKMST.
000330*    11/19/1998 KTW   Y2K-0037     EXPANDED THE CYCLE-LOG DATE
000340*                                  STAMP TO FOUR-DIGIT CENTURY.
000350*    07/01/2009 RSH   DM-0512      REBUILT AS PTS.ORDSWP UNDER
000360*                                  THE PORTFOLIO TRADING SYSTEM
000370*                                  DATA MART CONVERSION.
000380*    04/22/2010 MOR   DM-0588      SWEEP NOW CALLS PTS.ORDXEQ PER
000390*                                  TRIGGERED ORDER RATHER THAN
000400*                                  DUPLICATING THE FILL LOGIC
000410*                                  IN-LINE.
000420*    06/14/2011 RSH   DM-0703      TRAILER ROW NOW CARRIES BOTH
000430*                                  ORDERS-SCANNED-COUNT AND
000440*                                  ORDERS-EXECUTED-COUNT PER THE
000450*                                  REVISED CONTROL-TOTAL STANDARD.
000460*    09/19/2011 AFW   DM-0719      DOCUMENTATION PASS ONLY - NO
000470*                                  LOGIC CHANGE.  ADDED STEP-BY-
000480*                                  STEP NARRATIVE COMMENTS AND
000490*                                  CONVERTED THE SCALAR WORKING-
000500*                                  STORAGE ITEMS TO 77-LEVEL
000510*                                  ENTRIES PER THE DATA CENTER
000520*                                  STANDARDS REVIEW.
000530*----------------------------------------------------------------
000540*
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000580 INPUT-OUTPUT SECTION.
000590*----------------------------------------------------------------
000600*    BOTH FILES ARE SEQUENTIAL, THE SAME AS EVERY OTHER PROGRAM
000610*    IN THE PORTFOLIO TRADING SYSTEM.
000620*----------------------------------------------------------------
000630 FILE-CONTROL.
000640     SELECT ORDER-MASTER-RECORD ASSIGN TO ORDMST
000650         ORGANIZATION IS SEQUENTIAL
000660         FILE STATUS IS ORDM05-FILE-STATUS.
000670     SELECT STOCK-MASTER-RECORD ASSIGN TO STKMST
000680         ORGANIZATION IS SEQUENTIAL
000690         FILE STATUS IS STKM03-FILE-STATUS.
000700 DATA DIVISION.
000710*----------------------------------------------------------------
000720*    FILE SECTION - BOTH LAYOUTS ARE THE SAME SHARED COPYBOOKS
000730*    PTS.ORDXEQ AND PTS.ORDVAL USE.
000740*----------------------------------------------------------------
000750 FILE SECTION.
000760     COPY ORDM05.
000770     COPY STKM03.
000780 WORKING-STORAGE SECTION.
000790*----------------------------------------------------------------
000800*    IN-MEMORY ORDER/STOCK TABLES - SEE PTS.ORDXEQ FOR THE
000810*    NOTE ON WHY THIS SYSTEM HOLDS MASTERS IN OCCURS TABLES
000820*    RATHER THAN AN ISAM DATASET.
000830*----------------------------------------------------------------
000840*    FIELDS MIRROR THE ORDM05 DETAIL ROW ONE-FOR-ONE, LESS THE
000850*    FILL-RELATED FIELDS THIS SWEEP NEVER LOOKS AT.
000860 01  WS-ORDER-TABLE.
000870     05  WS-ORDER-ENTRY                    OCCURS 999 TIMES.
000880         10  WS-ORD-ID                     PIC 9(09).
000890         10  WS-ORD-TYPE-CDE               PIC X(04).
000900         10  WS-ORD-PRICE-TYPE-CDE         PIC X(06).
000910         10  WS-ORD-LIMIT-PRICE            PIC S9(13)V9(4).
000920         10  WS-ORD-STATUS-CDE             PIC X(09).
000930         10  WS-ORD-STOCK-SYMBOL           PIC X(10).
000940         10  FILLER                        PIC X(08).
000950*    FIELDS MIRROR THE STKM03 DETAIL ROW ONE-FOR-ONE.
000960 01  WS-STOCK-TABLE.
000970     05  WS-STOCK-ENTRY                    OCCURS 200 TIMES.
000980         10  WS-STK-SYMBOL                 PIC X(10).
000990         10  WS-STK-CURRENT-PRICE          PIC S9(13)V9(4).
001000         10  FILLER                        PIC X(10).
001010*----------------------------------------------------------------
001020*    TABLE OCCUPANCY COUNTS AND WORK SUBSCRIPTS - EACH ITS OWN
001030*    77-LEVEL ENTRY PER SHOP STANDARD, ALL COMP.
001040*----------------------------------------------------------------
001050 77  WS-ORDER-COUNT                        PIC S9(9) COMP.
001060 77  WS-STOCK-COUNT                        PIC S9(9) COMP.
001070 77  WS-ORDER-SUB                          PIC S9(9) COMP.
001080 77  WS-STOCK-SUB                          PIC S9(9) COMP.
001090 77  WS-SCANNED-COUNT                      PIC S9(9) COMP.
001100 77  WS-EXECUTED-COUNT                     PIC S9(9) COMP.
001110*----------------------------------------------------------------
001120*    CONDITION SWITCHES - EACH ITS OWN 77-LEVEL ENTRY.
001130*----------------------------------------------------------------
001140 77  WS-FOUND-SW                           PIC X(01).
001150     88  WS-FOUND                              VALUE 'Y'.
001160     88  WS-NOT-FOUND                          VALUE 'N'.
001170 77  WS-TRIGGER-SW                         PIC X(01).
001180     88  WS-LIMIT-TRIGGERED                    VALUE 'Y'.
001190     88  WS-LIMIT-NOT-TRIGGERED                VALUE 'N'.
001200*----------------------------------------------------------------
001210*    CALL LINKAGE WORK FIELDS FOR THE ORDXEQ SUBPROGRAM CALL, AND
001220*    REMAINING SCALAR WORK FIELDS - EACH ITS OWN 77-LEVEL ENTRY.
001230*----------------------------------------------------------------
001240 77  LK-ORDER-ID                           PIC 9(09).
001250 77  LK-COMPLETION-CDE                     PIC X(01).
001260     88  LK-EXEC-SUCCESS                       VALUE '0'.
001270 77  WS-CURRENT-DATE                       PIC 9(08).
001280 77  WS-CURRENT-TIME                       PIC 9(08).
001290 77  ORDM05-FILE-STATUS                    PIC X(02).
001300 77  STKM03-FILE-STATUS                    PIC X(02).
001310 PROCEDURE DIVISION.
001320*----------------------------------------------------------------
001330*    0000-MAIN-CONTROL - RUN ONCE PER NIGHTLY CYCLE, AFTER THE
001340*    VENDOR CLOSE-OF-DAY PRICE FEED HAS POSTED TO STKMST.  THE
001350*    ORDER MASTER IS OPENED, STAGED, SCANNED FOR TRIGGERED LIMIT
001360*    ORDERS, THEN RE-OPENED EXTEND TO APPEND THE TRAILER ROW.
001370*----------------------------------------------------------------
001380 0000-MAIN-CONTROL.
001390     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
001400     PERFORM 1500-LOAD-TABLES THRU 1500-EXIT.
001410     PERFORM 2000-SCAN-PENDING-ORDERS THRU 2000-EXIT.
001420     PERFORM 1800-CLOSE-INPUT-FILES THRU 1800-EXIT.
001430     PERFORM 8000-WRITE-CYCLE-LOG THRU 8000-EXIT.
001440     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
001450     STOP RUN.
001460*----------------------------------------------------------------
001470*    1000-OPEN-FILES - BOTH MASTERS ARE OPENED INPUT ONLY FOR THE
001480*    STAGING PASS; ORDMST IS RE-OPENED EXTEND LATER FOR THE
001490*    TRAILER ROW.
001500*----------------------------------------------------------------
001510 1000-OPEN-FILES.
001520     OPEN INPUT ORDER-MASTER-RECORD.
001530     OPEN INPUT STOCK-MASTER-RECORD.
001540 1000-EXIT.
001550     EXIT.
001560*----------------------------------------------------------------
001570*    1500-LOAD-TABLES - DRIVES THE TWO STAGING PASSES BELOW.
001580*----------------------------------------------------------------
001590 1500-LOAD-TABLES.
001600     PERFORM 1510-LOAD-ORDERS THRU 1510-EXIT.
001610     PERFORM 1520-LOAD-STOCKS THRU 1520-EXIT.
001620 1500-EXIT.
001630     EXIT.
001640*----------------------------------------------------------------
001650*    1510-LOAD-ORDERS - ONLY PENDING LIMIT ORDERS ARE STAGED; A
001660*    MARKET ORDER FILLS THE MOMENT IT IS ENTERED AND NEVER SITS
001670*    ON ORDMST WAITING FOR A TRIGGER, SO THIS SWEEP HAS NOTHING
001680*    TO DO WITH ONE.
001690*----------------------------------------------------------------
001700 1510-LOAD-ORDERS.
001710     MOVE ZERO TO WS-ORDER-COUNT.
001720 1511-LOAD-ORDERS-LOOP.
001730     READ ORDER-MASTER-RECORD
001740         AT END GO TO 1510-EXIT.
001750     IF ORDER-IS-PENDING
001760         AND ORDER-IS-LIMIT
001770         ADD 1 TO WS-ORDER-COUNT
001780*        THE ORDER ID IS CARRIED SO 4000-CALL-EXECUTION-ENGINE
001790*        CAN IDENTIFY THE ROW TO PTS.ORDXEQ; TYPE, PRICE TYPE,
001800*        LIMIT PRICE AND STOCK SYMBOL ARE ALL 3000-CHECK-LIMIT-
001810*        TRIGGER NEEDS TO DECIDE WHETHER THE ORDER FIRES.
001820         MOVE ORDER-ID       TO WS-ORD-ID (WS-ORDER-COUNT)
001830         MOVE ORDER-TYPE-CDE TO WS-ORD-TYPE-CDE (WS-ORDER-COUNT)
001840         MOVE PRICE-TYPE-CDE TO WS-ORD-PRICE-TYPE-CDE
001850             (WS-ORDER-COUNT)
001860         MOVE LIMIT-PRICE-AMT TO WS-ORD-LIMIT-PRICE
001870             (WS-ORDER-COUNT)
001880         MOVE STATUS-CDE     TO WS-ORD-STATUS-CDE (WS-ORDER-COUNT)
001890         MOVE STOCK-SYMBOL   TO WS-ORD-STOCK-SYMBOL
001900             (WS-ORDER-COUNT).
001910     GO TO 1511-LOAD-ORDERS-LOOP.
001920 1510-EXIT.
001930     EXIT.
001940*----------------------------------------------------------------
001950*    1520-LOAD-STOCKS - STAGES EVERY STOCK SO 2100-FIND-STOCK CAN
001960*    LOOK UP THE CURRENT PRICE FOR EACH STAGED ORDER'S SYMBOL.
001970*----------------------------------------------------------------
001980 1520-LOAD-STOCKS.
001990     MOVE ZERO TO WS-STOCK-COUNT.
002000 1521-LOAD-STOCKS-LOOP.
002010     READ STOCK-MASTER-RECORD
002020         AT END GO TO 1520-EXIT.
002030     IF STOCK-DETAIL-RECORD
002040         ADD 1 TO WS-STOCK-COUNT
002050         MOVE SYMBOL-ID TO WS-STK-SYMBOL (WS-STOCK-COUNT)
002060         MOVE CURRENT-PRICE-AMT TO WS-STK-CURRENT-PRICE
002070             (WS-STOCK-COUNT).
002080     GO TO 1521-LOAD-STOCKS-LOOP.
002090 1520-EXIT.
002100     EXIT.
002110*----------------------------------------------------------------
002120*    2000-SCAN-PENDING-ORDERS - BATCH FLOW UNIT 2.  WALKS EVERY
002130*    PENDING LIMIT ORDER LOADED ABOVE, TESTS THE TRIGGER RULE
002140*    AGAINST THE STOCK'S CURRENT PRICE - A BUY TRIGGERS AT OR
002150*    BELOW ITS LIMIT, A SELL TRIGGERS AT OR ABOVE ITS LIMIT -
002160*    AND HANDS TRIGGERED ORDERS OFF TO PTS.ORDXEQ ONE AT A TIME.
002170*    A FAILED FILL IS COUNTED BUT DOES NOT STOP THE SWEEP.
002180*----------------------------------------------------------------
002190 2000-SCAN-PENDING-ORDERS.
002200     MOVE ZERO TO WS-SCANNED-COUNT.
002210     MOVE ZERO TO WS-EXECUTED-COUNT.
002220     MOVE ZERO TO WS-ORDER-SUB.
002230 2010-SCAN-LOOP.
002240     ADD 1 TO WS-ORDER-SUB.
002250     IF WS-ORDER-SUB > WS-ORDER-COUNT
002260         GO TO 2000-EXIT.
002270*    EVERY STAGED ORDER COUNTS AS SCANNED WHETHER IT TRIGGERS
002280*    OR NOT - THE TRAILER'S SCANNED COUNT IS A RECONCILIATION
002290*    TOTAL, NOT AN EXECUTION COUNT.
002300     ADD 1 TO WS-SCANNED-COUNT.
002310     PERFORM 2100-FIND-STOCK THRU 2100-EXIT.
002320     IF WS-NOT-FOUND
002330         GO TO 2010-SCAN-LOOP.
002340     PERFORM 3000-CHECK-LIMIT-TRIGGER THRU 3000-EXIT.
002350     IF WS-LIMIT-NOT-TRIGGERED
002360         GO TO 2010-SCAN-LOOP.
002370*    DM-0588 - THE FILL ITSELF HAPPENS INSIDE PTS.ORDXEQ; A
002380*    REJECTED FILL (INSUFFICIENT FUNDS OR SHARES BY THE TIME THE
002390*    SWEEP GETS TO IT) SIMPLY IS NOT COUNTED - IT STAYS PENDING
002400*    FOR TOMORROW NIGHT'S SWEEP.
002410     PERFORM 4000-CALL-EXECUTION-ENGINE THRU 4000-EXIT.
002420     IF LK-EXEC-SUCCESS
002430         ADD 1 TO WS-EXECUTED-COUNT.
002440     GO TO 2010-SCAN-LOOP.
002450 2000-EXIT.
002460     EXIT.
002470*----------------------------------------------------------------
002480*    2100-FIND-STOCK - LINEAR SCAN OF WS-STOCK-TABLE FOR THE
002490*    CURRENT ORDER'S SYMBOL.  A SYMBOL THAT DROPPED OFF STKMST
002500*    SINCE THE ORDER WAS ENTERED IS SKIPPED BY THE CALLER RATHER
002510*    THAN ABENDING THE SWEEP.
002520*----------------------------------------------------------------
002530 2100-FIND-STOCK.
002540     MOVE ZERO TO WS-STOCK-SUB.
002550     MOVE 'N' TO WS-FOUND-SW.
002560 2110-FIND-STOCK-LOOP.
002570     ADD 1 TO WS-STOCK-SUB.
002580     IF WS-STOCK-SUB > WS-STOCK-COUNT
002590         GO TO 2100-EXIT.
002600     IF WS-STK-SYMBOL (WS-STOCK-SUB) = WS-ORD-STOCK-SYMBOL
002610         (WS-ORDER-SUB)
002620         MOVE 'Y' TO WS-FOUND-SW
002630         GO TO 2100-EXIT.
002640     GO TO 2110-FIND-STOCK-LOOP.
002650 2100-EXIT.
002660     EXIT.
002670*----------------------------------------------------------------
002680*    3000-CHECK-LIMIT-TRIGGER - BUSINESS RULE 3.  A BUY LIMIT
002690*    TRIGGERS WHEN THE CURRENT PRICE FALLS TO OR BELOW THE LIMIT;
002700*    A SELL LIMIT TRIGGERS WHEN THE CURRENT PRICE RISES TO OR
002710*    ABOVE THE LIMIT.
002720*----------------------------------------------------------------
002730 3000-CHECK-LIMIT-TRIGGER.
002740     MOVE 'N' TO WS-TRIGGER-SW.
002750     IF WS-ORD-TYPE-CDE (WS-ORDER-SUB) NOT = 'BUY '
002760         GO TO 3100-CHECK-SELL-SIDE.
002770     IF WS-STK-CURRENT-PRICE (WS-STOCK-SUB) NOT >
002780         WS-ORD-LIMIT-PRICE (WS-ORDER-SUB)
002790         MOVE 'Y' TO WS-TRIGGER-SW.
002800     GO TO 3000-EXIT.
002810 3100-CHECK-SELL-SIDE.
002820     IF WS-STK-CURRENT-PRICE (WS-STOCK-SUB) NOT <
002830         WS-ORD-LIMIT-PRICE (WS-ORDER-SUB)
002840         MOVE 'Y' TO WS-TRIGGER-SW.
002850 3000-EXIT.
002860     EXIT.
002870*----------------------------------------------------------------
002880*    4000-CALL-EXECUTION-ENGINE - HANDS THE TRIGGERED ORDER OFF
002890*    TO PTS.ORDXEQ (DM-0588) RATHER THAN DUPLICATING THE FILL
002900*    LOGIC HERE.  ONLY THE ORDER-ID CROSSES THE CALL BOUNDARY -
002910*    ORDXEQ RE-READS ORDMST/PORMST/STKMST/POSMST FOR ITSELF.
002920*----------------------------------------------------------------
002930 4000-CALL-EXECUTION-ENGINE.
002940     MOVE WS-ORD-ID (WS-ORDER-SUB) TO LK-ORDER-ID.
002950     CALL 'ORDXEQ' USING LK-ORDER-ID LK-COMPLETION-CDE.
002960 4000-EXIT.
002970     EXIT.
002980*----------------------------------------------------------------
002990*    1800-CLOSE-INPUT-FILES - RELEASES THE ORDER MASTER ONCE THE
003000*    SCAN PASS IS DONE SO 8000-WRITE-CYCLE-LOG CAN REOPEN IT
003010*    EXTEND FOR THE TRAILER APPEND (DM-0703).
003020*----------------------------------------------------------------
003030 1800-CLOSE-INPUT-FILES.
003040     CLOSE ORDER-MASTER-RECORD.
003050 1800-EXIT.
003060     EXIT.
003070*----------------------------------------------------------------
003080*    8000-WRITE-CYCLE-LOG - APPENDS ONE TRAILER-FORMAT ROW TO
003090*    ORDMST CARRYING THE SWEEP'S CONTROL TOTALS (DM-0703).  THE
003100*    OPERATIONS DESK RECONCILES THIS AGAINST THE JOB'S SYSOUT
003110*    EACH MORNING.
003120*----------------------------------------------------------------
003130 8000-WRITE-CYCLE-LOG.
003140*    OPEN EXTEND APPENDS THE TRAILER ROW WITHOUT DISTURBING ANY
003150*    DETAIL ROW ALREADY ON THE FILE.
003160     OPEN EXTEND ORDER-MASTER-RECORD.
003170     MOVE 'T'                     TO RECORD-TYPE-CDE.
003180     MOVE WS-SCANNED-COUNT        TO ORDERS-SCANNED-COUNT.
003190     MOVE WS-EXECUTED-COUNT       TO ORDERS-EXECUTED-COUNT.
003200     WRITE ORDER-MASTER-RECORD.
003210     CLOSE ORDER-MASTER-RECORD.
003220 8000-EXIT.
003230     EXIT.
003240*----------------------------------------------------------------
003250*    9000-CLOSE-FILES - RELEASES THE STOCK MASTER, THE ONLY FILE
003260*    STILL OPEN AT THIS POINT (ORDMST WAS CLOSED AT THE END OF
003270*    8000-WRITE-CYCLE-LOG).
003280*----------------------------------------------------------------
003290 9000-CLOSE-FILES.
003300     CLOSE STOCK-MASTER-RECORD.
003310 9000-EXIT.
003320     EXIT.
