000100*
000110*----------------------------------------------------------------
000120*               PTS.ORDVAL                                        
000130*   (C) 1992, 2011  DST SYSTEMS INC.  ALL RIGHTS RESERVED.        
000140*----------------------------------------------------------------
000150*
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID. ORDVAL.
000180 AUTHOR. R. SHREENIVASAN.
000190 INSTALLATION. DST SYSTEMS INC. - KANSAS CITY DATA CENTER.
000200 DATE-WRITTEN. 11/03/1992.
000210 DATE-COMPILED.
000220 SECURITY. DST INTERNAL USE ONLY - PROPRIETARY.
000230*
000240*----------------------------------------------------------------
000250*    AMENDMENT HISTORY
000260*
000270*    DATE       BY    TICKET       DESCRIPTION
000280*    ---------- ----- ------------ ----------------------------
000290*    11/03/1992 RSH   INIT-0009    ORIGINAL LAYOUT - PRE-TRADE
000300*                                  EDIT ROUTINE, CALLED FROM THE
000310*                                  ORDER-ENTRY DIALOG SUBSYSTEM
000320*                                  BEFORE AN ORDMST ROW IS EVER
000330*                                  WRITTEN.
000340*    08/19/1994 DPW   MAINT-0244   ADDED THE 'SELL ALL SHARES'
000350*                                  QUANTITY-RESOLUTION STEP FOR
000360*                                  THE LIQUIDATE-POSITION SCREEN.
000370*    11/19/1998 KTW   Y2K-0037     EXPANDED THE ORDER CREATED
000380*                                  -DTM STAMP TO FOUR-DIGIT
000390*                                  CENTURY.
000400*    07/01/2009 RSH   DM-0512      REBUILT AS PTS.ORDVAL UNDER
000410*                                  THE PORTFOLIO TRADING SYSTEM
000420*                                  DATA MART CONVERSION.
000430*    06/14/2011 RSH   DM-0703      SPLIT OUT OF PTS.ORDXEQ AS ITS
000440*                                  OWN CALLABLE ROUTINE SO THE
000450*                                  FUNDS/SHARES PRE-CHECK RUNS
000460*                                  ONCE AT ENTRY TIME INSTEAD OF
000470*                                  BEING DUPLICATED AT FILL TIME.
000480*    09/19/2011 AFW   DM-0719      DOCUMENTATION PASS ONLY - NO
000490*                                  LOGIC CHANGE.  ADDED STEP-BY-
000500*                                  STEP NARRATIVE COMMENTS THROUGH
000510*                                  THE STAGING AND LOOKUP LOGIC,
000520*                                  AND CONVERTED THE SCALAR WORK-
000530*                                  ING-STORAGE ITEMS TO 77-LEVEL
000540*                                  ENTRIES PER THE DATA CENTER
000550*                                  STANDARDS REVIEW.
000560*----------------------------------------------------------------
000570*
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000610 INPUT-OUTPUT SECTION.
000620*----------------------------------------------------------------
000630*    ALL FOUR FILES ARE SEQUENTIAL, THE SAME AS EVERY OTHER
000640*    PROGRAM IN THE PORTFOLIO TRADING SYSTEM - NO ISAM ACCESS
000650*    METHOD IS LICENSED ON THIS BATCH LPAR.
000660*----------------------------------------------------------------
000670 FILE-CONTROL.
000680     SELECT ORDER-MASTER-RECORD ASSIGN TO ORDMST
000690         ORGANIZATION IS SEQUENTIAL
000700         FILE STATUS IS ORDM05-FILE-STATUS.
000710     SELECT PORTFOLIO-MASTER-RECORD ASSIGN TO PORMST
000720         ORGANIZATION IS SEQUENTIAL
000730         FILE STATUS IS PORT02-FILE-STATUS.
000740     SELECT STOCK-MASTER-RECORD ASSIGN TO STKMST
000750         ORGANIZATION IS SEQUENTIAL
000760         FILE STATUS IS STKM03-FILE-STATUS.
000770     SELECT POSITION-MASTER-RECORD ASSIGN TO POSMST
000780         ORGANIZATION IS SEQUENTIAL
000790         FILE STATUS IS POSM07-FILE-STATUS.
000800 DATA DIVISION.
000810*----------------------------------------------------------------
000820*    FILE SECTION - ALL FOUR MASTER LAYOUTS ARE THE SAME SHARED
000830*    COPYBOOKS PTS.ORDXEQ AND PTS.ORDSWP USE, SO A LAYOUT CHANGE
000840*    NEEDS NO RE-KEYING HERE - JUST A RE-COMPILE.
000850*----------------------------------------------------------------
000860 FILE SECTION.
000870     COPY ORDM05.
000880     COPY PORT02.
000890     COPY STKM03.
000900     COPY POSM07.
000910 WORKING-STORAGE SECTION.
000920*----------------------------------------------------------------
000930*    MASTERS HELD AS OCCURS TABLES - SEE PTS.ORDXEQ FOR THE NOTE
000940*    ON WHY THIS SYSTEM DOES NOT USE AN ISAM ACCESS METHOD.
000950*----------------------------------------------------------------
000960*    FIELDS MIRROR THE PORT02 DETAIL ROW ONE-FOR-ONE - ONLY THE
000970*    ID AND BALANCE ARE NEEDED BY THIS PROGRAM'S EDITS.
000980 01  WS-PORTFOLIO-TABLE.
000990     05  WS-PORTFOLIO-ENTRY                OCCURS 999 TIMES.
001000         10  WS-PORT-ID                    PIC 9(09).
001010         10  WS-PORT-CASH-BALANCE          PIC S9(13)V99.
001020         10  FILLER                        PIC X(10).
001030*    FIELDS MIRROR THE STKM03 DETAIL ROW ONE-FOR-ONE.
001040 01  WS-STOCK-TABLE.
001050     05  WS-STOCK-ENTRY                    OCCURS 200 TIMES.
001060         10  WS-STK-SYMBOL                 PIC X(10).
001070         10  WS-STK-CURRENT-PRICE          PIC S9(13)V9(4).
001080         10  FILLER                        PIC X(10).
001090*    FIELDS MIRROR THE POSM07 DETAIL ROW ONE-FOR-ONE.
001100 01  WS-POSITION-TABLE.
001110     05  WS-POSITION-ENTRY                 OCCURS 999 TIMES.
001120         10  WS-POS-PORTFOLIO-ID           PIC 9(09).
001130         10  WS-POS-STOCK-SYMBOL           PIC X(10).
001140         10  WS-POS-QUANTITY               PIC S9(09).
001150         10  FILLER                        PIC X(10).
001160*----------------------------------------------------------------
001170*    TABLE OCCUPANCY COUNTS AND WORK SUBSCRIPTS - EACH ITS OWN
001180*    77-LEVEL ENTRY PER SHOP STANDARD, ALL COMP.
001190*----------------------------------------------------------------
001200 77  WS-PORTFOLIO-COUNT                    PIC S9(9) COMP.
001210 77  WS-STOCK-COUNT                        PIC S9(9) COMP.
001220 77  WS-POSITION-COUNT                     PIC S9(9) COMP.
001230 77  WS-MAX-ORDER-ID                       PIC S9(9) COMP.
001240 77  WS-PORT-SUB                           PIC S9(9) COMP.
001250 77  WS-STOCK-SUB                          PIC S9(9) COMP.
001260 77  WS-POS-SUB                            PIC S9(9) COMP.
001270*----------------------------------------------------------------
001280*    CONDITION SWITCHES - EACH ITS OWN 77-LEVEL ENTRY.
001290*----------------------------------------------------------------
001300 77  WS-PORT-FOUND-SW                      PIC X(01).
001310     88  WS-PORT-FOUND                         VALUE 'Y'.
001320     88  WS-PORT-NOT-FOUND                     VALUE 'N'.
001330 77  WS-STOCK-FOUND-SW                     PIC X(01).
001340     88  WS-STOCK-FOUND                        VALUE 'Y'.
001350     88  WS-STOCK-NOT-FOUND                    VALUE 'N'.
001360 77  WS-POSITION-FOUND-SW                  PIC X(01).
001370     88  WS-POSITION-FOUND                     VALUE 'Y'.
001380     88  WS-POSITION-NOT-FOUND                 VALUE 'N'.
001390*----------------------------------------------------------------
001400*    SCALAR WORK FIELDS - EACH ITS OWN 77-LEVEL ENTRY; THE
001410*    RUN-STAMP BREAKOUT STAYS A GROUP SINCE IT CARRIES SUB-
001420*    ORDINATE FIELDS A 77-LEVEL ITEM CANNOT.
001430*----------------------------------------------------------------
001440 77  WS-ESTIMATED-COST                     PIC S9(13)V99.
001450 77  WS-QUOTE-VALUE                        PIC S9(13)V9(4).
001460 77  WS-EFFECTIVE-QUANTITY                 PIC S9(09).
001470 77  WS-CURRENT-DATE                       PIC 9(08).
001480 77  WS-CURRENT-TIME                       PIC 9(08).
001490 01  WS-STAMP-DTM.
001500     05  WS-STAMP-CC-YY-MM-DD              PIC 9(08).
001510     05  FILLER                            PIC X(01) VALUE 'T'.
001520     05  WS-STAMP-HH-MM-SS                 PIC 9(08).
001530     05  FILLER                            PIC X(09).
001540 77  ORDM05-FILE-STATUS                    PIC X(02).
001550 77  PORT02-FILE-STATUS                    PIC X(02).
001560 77  STKM03-FILE-STATUS                    PIC X(02).
001570 77  POSM07-FILE-STATUS                    PIC X(02).
001580 LINKAGE SECTION.
001590*----------------------------------------------------------------
001600*    LK-ORDER-REQUEST - PASSED BY THE ORDER-ENTRY DIALOG.  A
001610*    SELL-ALL-SW OF 'Y' TELLS 4000-WRITE-PENDING-ORDER TO IGNORE
001620*    LK-REQ-QUANTITY AND LIQUIDATE THE FULL POSITION (MAINT-0244).
001630*----------------------------------------------------------------
001640 01  LK-ORDER-REQUEST.
001650     05  LK-REQ-PORTFOLIO-ID               PIC 9(09).
001660     05  LK-REQ-STOCK-SYMBOL               PIC X(10).
001670     05  LK-REQ-ORDER-TYPE-CDE             PIC X(04).
001680     05  LK-REQ-PRICE-TYPE-CDE             PIC X(06).
001690     05  LK-REQ-QUANTITY                   PIC S9(09).
001700     05  LK-REQ-LIMIT-PRICE                PIC S9(13)V9(4).
001710     05  LK-REQ-SELL-ALL-SW                PIC X(01).
001720         88  LK-REQ-SELL-ALL-SHARES            VALUE 'Y'.
001730*----------------------------------------------------------------
001740*    LK-COMPLETION-CDE - '0' MEANS THE ORDER WAS ACCEPTED AND
001750*    WRITTEN TO ORDMST AS PENDING.  ANY OTHER VALUE IS A REJECT
001760*    REASON THE DIALOG TRANSLATES TO AN OPERATOR MESSAGE.
001770*----------------------------------------------------------------
001780 01  LK-COMPLETION-CDE                     PIC X(01).
001790     88  LK-VALIDATION-PASSED                  VALUE '0'.
001800     88  LK-BAD-QUANTITY                       VALUE '1'.
001810     88  LK-SYMBOL-NOT-FOUND                   VALUE '2'.
001820     88  LK-LIMIT-PRICE-REQUIRED               VALUE '3'.
001830     88  LK-INSUFFICIENT-FUNDS                 VALUE '4'.
001840     88  LK-INSUFFICIENT-SHARES                VALUE '5'.
001850     88  LK-PORTFOLIO-NOT-FOUND                VALUE '6'.
001860 01  LK-QUOTE-AREA.
001870     05  LK-QUOTE-PRICE                    PIC S9(13)V9(4).
001880     05  LK-QUOTE-VALUE                    PIC S9(13)V9(4).
001890     05  LK-NEW-ORDER-ID                   PIC 9(09).
001900 PROCEDURE DIVISION USING LK-ORDER-REQUEST LK-COMPLETION-CDE
001910         LK-QUOTE-AREA.
001920*----------------------------------------------------------------
001930*    0000-MAIN-CONTROL - CALLED ONCE PER ORDER-ENTRY DIALOG
001940*    TRANSACTION.  THE FOUR MASTERS ARE STAGED FRESH ON EVERY
001950*    CALL SO A CONCURRENT UPDATE FROM ANOTHER TERMINAL IS ALWAYS
001960*    SEEN.  LK-COMPLETION-CDE DEFAULTS TO '1' (BAD QUANTITY) AND
001970*    IS ONLY OVERWRITTEN BY THE EDIT ROUTINE, NEVER LEFT BLANK.
001980*----------------------------------------------------------------
001990 0000-MAIN-CONTROL.
002000     PERFORM 1000-OPEN-INPUT-FILES THRU 1000-EXIT.
002010     PERFORM 1500-LOAD-MASTER-TABLES THRU 1500-EXIT.
002020     PERFORM 1800-CLOSE-INPUT-FILES THRU 1800-EXIT.
002030     MOVE '1' TO LK-COMPLETION-CDE.
002040     MOVE ZERO TO LK-NEW-ORDER-ID.
002050     PERFORM 2000-VALIDATE-ORDER-REQUEST THRU 2000-EXIT.
002060*    A QUOTE AND A WRITTEN ORDER ROW ONLY HAPPEN WHEN EVERY EDIT
002070*    IN 2000-VALIDATE-ORDER-REQUEST CLEARED - LK-VALIDATION-
002080*    PASSED IS TRUE ONLY WHEN LK-COMPLETION-CDE STILL READS '0'.
002090     IF LK-VALIDATION-PASSED
002100         PERFORM 3000-BUILD-QUOTE THRU 3000-EXIT
002110         PERFORM 4000-WRITE-PENDING-ORDER THRU 4000-EXIT.
002120     GOBACK.
002130*----------------------------------------------------------------
002140*    1000-OPEN-INPUT-FILES - ALL FOUR MASTERS ARE OPENED INPUT
002150*    ONLY.  NOTHING IS REWRITTEN HERE - THE ONLY OUTPUT ACTIVITY
002160*    IN THIS PROGRAM IS THE APPEND IN 4000-WRITE-PENDING-ORDER.
002170*----------------------------------------------------------------
002180 1000-OPEN-INPUT-FILES.
002190     OPEN INPUT PORTFOLIO-MASTER-RECORD.
002200     OPEN INPUT STOCK-MASTER-RECORD.
002210     OPEN INPUT POSITION-MASTER-RECORD.
002220     OPEN INPUT ORDER-MASTER-RECORD.
002230 1000-EXIT.
002240     EXIT.
002250*----------------------------------------------------------------
002260*    1500-LOAD-MASTER-TABLES - DRIVES THE FOUR STAGING PASSES
002270*    BELOW SO THE VALIDATION LOGIC CAN DO A TABLE LOOKUP INSTEAD
002280*    OF A RE-READ OF THE MASTER FILES FOR EVERY EDIT.
002290*----------------------------------------------------------------
002300 1500-LOAD-MASTER-TABLES.
002310     PERFORM 1510-LOAD-PORTFOLIOS THRU 1510-EXIT.
002320     PERFORM 1520-LOAD-STOCKS THRU 1520-EXIT.
002330     PERFORM 1530-LOAD-POSITIONS THRU 1530-EXIT.
002340     PERFORM 1540-DETERMINE-NEXT-ORDER-ID THRU 1540-EXIT.
002350 1500-EXIT.
002360     EXIT.
002370*----------------------------------------------------------------
002380*    1510-LOAD-PORTFOLIOS - STAGES EVERY DETAIL ROW OF PORMST
002390*    INTO WS-PORTFOLIO-TABLE.  HEADER/TRAILER ROWS ARE SKIPPED -
002400*    ONLY PORTFOLIO-ID AND CASH-BALANCE-AMT ARE NEEDED HERE.
002410*----------------------------------------------------------------
002420 1510-LOAD-PORTFOLIOS.
002430     MOVE ZERO TO WS-PORTFOLIO-COUNT.
002440 1511-LOAD-PORTFOLIOS-LOOP.
002450     READ PORTFOLIO-MASTER-RECORD
002460         AT END GO TO 1510-EXIT.
002470     IF PORT-DETAIL-RECORD
002480         ADD 1 TO WS-PORTFOLIO-COUNT
002490*        THE PORTFOLIO ID IS THE LOOKUP KEY IN 2100-FIND-
002500*        PORTFOLIO; THE CASH BALANCE IS ALL 2400-CHECK-
002510*        AFFORDABILITY NEEDS.
002520         MOVE PORTFOLIO-ID TO WS-PORT-ID (WS-PORTFOLIO-COUNT)
002530         MOVE CASH-BALANCE-AMT TO WS-PORT-CASH-BALANCE
002540             (WS-PORTFOLIO-COUNT).
002550     GO TO 1511-LOAD-PORTFOLIOS-LOOP.
002560 1510-EXIT.
002570     EXIT.
002580*----------------------------------------------------------------
002590*    1520-LOAD-STOCKS - STAGES EVERY DETAIL ROW OF STKMST INTO
002600*    WS-STOCK-TABLE.  ONLY THE SYMBOL AND CURRENT MARKET PRICE
002610*    ARE CARRIED FORWARD - THIS PROGRAM NEVER UPDATES STKMST.
002620*----------------------------------------------------------------
002630 1520-LOAD-STOCKS.
002640     MOVE ZERO TO WS-STOCK-COUNT.
002650 1521-LOAD-STOCKS-LOOP.
002660     READ STOCK-MASTER-RECORD
002670         AT END GO TO 1520-EXIT.
002680     IF STOCK-DETAIL-RECORD
002690         ADD 1 TO WS-STOCK-COUNT
002700*        CURRENT-PRICE-AMT DRIVES BOTH THE AFFORDABILITY MATH
002710*        AND THE QUOTE BUILT IN 3000-BUILD-QUOTE.
002720         MOVE SYMBOL-ID TO WS-STK-SYMBOL (WS-STOCK-COUNT)
002730         MOVE CURRENT-PRICE-AMT TO WS-STK-CURRENT-PRICE
002740             (WS-STOCK-COUNT).
002750     GO TO 1521-LOAD-STOCKS-LOOP.
002760 1520-EXIT.
002770     EXIT.
002780*----------------------------------------------------------------
002790*    1530-LOAD-POSITIONS - STAGES EVERY DETAIL ROW OF POSMST INTO
002800*    WS-POSITION-TABLE.  THE COMPOSITE KEY OF PORTFOLIO-ID PLUS
002810*    STOCK-SYMBOL IS WHAT 2300-FIND-POSITION MATCHES ON.
002820*----------------------------------------------------------------
002830 1530-LOAD-POSITIONS.
002840     MOVE ZERO TO WS-POSITION-COUNT.
002850 1531-LOAD-POSITIONS-LOOP.
002860     READ POSITION-MASTER-RECORD
002870         AT END GO TO 1530-EXIT.
002880     IF POSITION-DETAIL-RECORD
002890         ADD 1 TO WS-POSITION-COUNT
002900*        QUANTITY-ON-HAND-QTY IS THE SHARE COUNT THAT BOTH
002910*        2500-CHECK-AVAILABILITY AND THE SELL-ALL-SHARES
002920*        RESOLUTION IN 2000-VALIDATE-ORDER-REQUEST DEPEND ON.
002930         MOVE OWNING-PORTFOLIO-ID TO WS-POS-PORTFOLIO-ID
002940             (WS-POSITION-COUNT)
002950         MOVE STOCK-SYMBOL TO WS-POS-STOCK-SYMBOL
002960             (WS-POSITION-COUNT)
002970         MOVE QUANTITY-ON-HAND-QTY TO WS-POS-QUANTITY
002980             (WS-POSITION-COUNT).
002990     GO TO 1531-LOAD-POSITIONS-LOOP.
003000 1530-EXIT.
003010     EXIT.
003020*----------------------------------------------------------------
003030*    1540-DETERMINE-NEXT-ORDER-ID - THE ORDER MASTER IS FAR TOO
003040*    LARGE TO HOLD IN AN OCCURS TABLE, SO THIS ROUTINE MAKES A
003050*    SECOND SEQUENTIAL PASS OVER ORDMST TO FIND THE HIGH-KEY
003060*    BEFORE APPENDING THE NEW PENDING ROW (DM-0703).
003070*----------------------------------------------------------------
003080 1540-DETERMINE-NEXT-ORDER-ID.
003090     MOVE ZERO TO WS-MAX-ORDER-ID.
003100 1541-SCAN-ORDER-LOOP.
003110     READ ORDER-MASTER-RECORD
003120         AT END GO TO 1540-EXIT.
003130     IF ORDER-DETAIL-RECORD
003140         AND ORDER-ID > WS-MAX-ORDER-ID
003150         MOVE ORDER-ID TO WS-MAX-ORDER-ID.
003160     GO TO 1541-SCAN-ORDER-LOOP.
003170 1540-EXIT.
003180     EXIT.
003190*----------------------------------------------------------------
003200*    1800-CLOSE-INPUT-FILES - ORDER-MASTER-RECORD IS CLOSED HERE
003210*    TOO EVEN THOUGH IT WAS ONLY READ FOR THE HIGH-KEY SCAN; IT IS
003220*    RE-OPENED EXTEND LATER IN 4000-WRITE-PENDING-ORDER.
003230*----------------------------------------------------------------
003240 1800-CLOSE-INPUT-FILES.
003250     CLOSE PORTFOLIO-MASTER-RECORD.
003260     CLOSE STOCK-MASTER-RECORD.
003270     CLOSE POSITION-MASTER-RECORD.
003280     CLOSE ORDER-MASTER-RECORD.
003290 1800-EXIT.
003300     EXIT.
003310*----------------------------------------------------------------
003320*    2000-VALIDATE-ORDER-REQUEST - BUSINESS RULE 4.  EACH CHECK
003330*    SETS LK-COMPLETION-CDE AND FALLS THROUGH TO 2000-EXIT ON THE
003340*    FIRST FAILURE; THE SELL-ALL-SHARES RESOLUTION (MAINT-0244)
003350*    RUNS BEFORE THE AFFORDABILITY/AVAILABILITY CHECKS SO THOSE
003360*    CHECKS SEE THE TRUE QUANTITY TO BE TRADED.
003370*----------------------------------------------------------------
003380 2000-VALIDATE-ORDER-REQUEST.
003390*    THE PORTFOLIO MUST EXIST BEFORE ANYTHING ELSE IS CHECKED -
003400*    THERE IS NO CASH BALANCE TO TEST AGAINST OTHERWISE.
003410     PERFORM 2100-FIND-PORTFOLIO THRU 2100-EXIT.
003420     IF WS-PORT-NOT-FOUND
003430         MOVE '6' TO LK-COMPLETION-CDE
003440         GO TO 2000-EXIT.
003450*    THE STOCK MUST BE ON FILE - AN UNRECOGNIZED SYMBOL CANNOT
003460*    BE PRICED FOR THE AFFORDABILITY OR QUOTE STEPS.
003470     PERFORM 2200-FIND-STOCK THRU 2200-EXIT.
003480     IF WS-STOCK-NOT-FOUND
003490         MOVE '2' TO LK-COMPLETION-CDE
003500         GO TO 2000-EXIT.
003510*    THE POSITION LOOKUP IS ALLOWED TO COME BACK NOT-FOUND HERE -
003520*    THAT IS A NORMAL OUTCOME FOR A BUY AND IS ONLY AN ERROR FOR
003530*    A SELL, WHICH 2500-CHECK-AVAILABILITY CATCHES BELOW.
003540     PERFORM 2300-FIND-POSITION THRU 2300-EXIT.
003550     MOVE LK-REQ-QUANTITY TO WS-EFFECTIVE-QUANTITY.
003560*    MAINT-0244 - A SELL-ALL-SHARES REQUEST IGNORES WHATEVER
003570*    QUANTITY THE DIALOG PASSED AND SUBSTITUTES THE FULL SHARE
003580*    COUNT ON HAND SO THE POSITION LIQUIDATES COMPLETELY.
003590     IF LK-REQ-ORDER-TYPE-CDE = 'SELL'
003600         AND LK-REQ-SELL-ALL-SHARES
003610         AND WS-POSITION-FOUND
003620         MOVE WS-POS-QUANTITY (WS-POS-SUB)
003630             TO WS-EFFECTIVE-QUANTITY.
003640     IF WS-EFFECTIVE-QUANTITY NOT > ZERO
003650         MOVE '1' TO LK-COMPLETION-CDE
003660         GO TO 2000-EXIT.
003670*    A LIMIT ORDER WITH NO LIMIT PRICE ENTERED IS REJECTED -
003680*    THERE IS NOTHING FOR 2400/3000 TO PRICE THE TRADE AGAINST.
003690     IF LK-REQ-PRICE-TYPE-CDE = 'LIMIT '
003700         AND LK-REQ-LIMIT-PRICE NOT > ZERO
003710         MOVE '3' TO LK-COMPLETION-CDE
003720         GO TO 2000-EXIT.
003730*    THE LAST GATE IS THE MONEY OR SHARES CHECK - FUNDS FOR A
003740*    BUY, SHARES ON HAND FOR ANYTHING ELSE.
003750     IF LK-REQ-ORDER-TYPE-CDE = 'BUY '
003760         PERFORM 2400-CHECK-AFFORDABILITY THRU 2400-EXIT
003770     ELSE
003780         PERFORM 2500-CHECK-AVAILABILITY THRU 2500-EXIT.
003790 2000-EXIT.
003800     EXIT.
003810*----------------------------------------------------------------
003820*    2100-FIND-PORTFOLIO - LINEAR SCAN OF WS-PORTFOLIO-TABLE.
003830*    THE TABLE IS NOT KEY-SEQUENCED SO A SEARCH VERB BUYS NOTHING;
003840*    WS-PORT-SUB IS LEFT POINTING AT THE MATCH FOR THE CALLERS
003850*    THAT FOLLOW (2400-CHECK-AFFORDABILITY).
003860*----------------------------------------------------------------
003870 2100-FIND-PORTFOLIO.
003880     MOVE ZERO TO WS-PORT-SUB.
003890     MOVE 'N' TO WS-PORT-FOUND-SW.
003900 2110-FIND-PORTFOLIO-LOOP.
003910     ADD 1 TO WS-PORT-SUB.
003920     IF WS-PORT-SUB > WS-PORTFOLIO-COUNT
003930         GO TO 2100-EXIT.
003940     IF WS-PORT-ID (WS-PORT-SUB) = LK-REQ-PORTFOLIO-ID
003950         MOVE 'Y' TO WS-PORT-FOUND-SW
003960         GO TO 2100-EXIT.
003970     GO TO 2110-FIND-PORTFOLIO-LOOP.
003980 2100-EXIT.
003990     EXIT.
004000*----------------------------------------------------------------
004010*    2200-FIND-STOCK - LINEAR SCAN OF WS-STOCK-TABLE BY SYMBOL.
004020*    WS-STOCK-SUB IS LEFT POINTING AT THE MATCH SO 2400 AND 3000
004030*    CAN PICK UP THE CURRENT PRICE WITHOUT A SECOND SEARCH.
004040*----------------------------------------------------------------
004050 2200-FIND-STOCK.
004060     MOVE ZERO TO WS-STOCK-SUB.
004070     MOVE 'N' TO WS-STOCK-FOUND-SW.
004080 2210-FIND-STOCK-LOOP.
004090     ADD 1 TO WS-STOCK-SUB.
004100     IF WS-STOCK-SUB > WS-STOCK-COUNT
004110         GO TO 2200-EXIT.
004120     IF WS-STK-SYMBOL (WS-STOCK-SUB) = LK-REQ-STOCK-SYMBOL
004130         MOVE 'Y' TO WS-STOCK-FOUND-SW
004140         GO TO 2200-EXIT.
004150     GO TO 2210-FIND-STOCK-LOOP.
004160 2200-EXIT.
004170     EXIT.
004180*----------------------------------------------------------------
004190*    2300-FIND-POSITION - LINEAR SCAN OF WS-POSITION-TABLE ON THE
004200*    COMPOSITE KEY OF PORTFOLIO-ID PLUS STOCK-SYMBOL.  A SELL WITH
004210*    NO MATCHING POSITION LEAVES WS-POSITION-NOT-FOUND SET, WHICH
004220*    2500-CHECK-AVAILABILITY REJECTS.
004230*----------------------------------------------------------------
004240 2300-FIND-POSITION.
004250     MOVE ZERO TO WS-POS-SUB.
004260     MOVE 'N' TO WS-POSITION-FOUND-SW.
004270 2310-FIND-POSITION-LOOP.
004280     ADD 1 TO WS-POS-SUB.
004290     IF WS-POS-SUB > WS-POSITION-COUNT
004300         GO TO 2300-EXIT.
004310     IF WS-POS-PORTFOLIO-ID (WS-POS-SUB) = LK-REQ-PORTFOLIO-ID
004320         AND WS-POS-STOCK-SYMBOL (WS-POS-SUB) =
004330             LK-REQ-STOCK-SYMBOL
004340         MOVE 'Y' TO WS-POSITION-FOUND-SW
004350         GO TO 2300-EXIT.
004360     GO TO 2310-FIND-POSITION-LOOP.
004370 2300-EXIT.
004380     EXIT.
004390*----------------------------------------------------------------
004400*    2400-CHECK-AFFORDABILITY - BUSINESS RULE 4 FUNDS CHECK.  A
004410*    LIMIT BUY PRICES AT THE LIMIT; A MARKET BUY PRICES AT THE
004420*    STAGED CURRENT MARKET PRICE.  ONLY A SHORTFALL SETS '4'.
004430*----------------------------------------------------------------
004440 2400-CHECK-AFFORDABILITY.
004450     IF LK-REQ-PRICE-TYPE-CDE = 'LIMIT '
004460         COMPUTE WS-ESTIMATED-COST ROUNDED =
004470             LK-REQ-LIMIT-PRICE * WS-EFFECTIVE-QUANTITY
004480     ELSE
004490         COMPUTE WS-ESTIMATED-COST ROUNDED =
004500             WS-STK-CURRENT-PRICE (WS-STOCK-SUB) *
004510                 WS-EFFECTIVE-QUANTITY.
004520     IF WS-PORT-CASH-BALANCE (WS-PORT-SUB) < WS-ESTIMATED-COST
004530         MOVE '4' TO LK-COMPLETION-CDE.
004540 2400-EXIT.
004550     EXIT.
004560*----------------------------------------------------------------
004570*    2500-CHECK-AVAILABILITY - BUSINESS RULE 4 SHARES CHECK FOR A
004580*    SELL.  NO POSITION AT ALL, OR NOT ENOUGH SHARES ON HAND, BOTH
004590*    SET '5' - THE DIALOG DISPLAYS THE SAME REJECT MESSAGE EITHER
004600*    WAY.
004610*----------------------------------------------------------------
004620 2500-CHECK-AVAILABILITY.
004630     IF WS-POSITION-NOT-FOUND
004640         MOVE '5' TO LK-COMPLETION-CDE
004650         GO TO 2500-EXIT.
004660     IF WS-POS-QUANTITY (WS-POS-SUB) < WS-EFFECTIVE-QUANTITY
004670         MOVE '5' TO LK-COMPLETION-CDE.
004680 2500-EXIT.
004690     EXIT.
004700*----------------------------------------------------------------
004710*    3000-BUILD-QUOTE - READ-ONLY QUOTE CALCULATION, BUSINESS
004720*    RULE 4 LAST BULLET.  NO ROUNDING BEYOND THE STOCK'S NATIVE
004730*    FOUR-DECIMAL PRICE.
004740*----------------------------------------------------------------
004750 3000-BUILD-QUOTE.
004760*    THE QUOTED PRICE IS ALWAYS THE STAGED CURRENT MARKET PRICE -
004770*    A LIMIT ORDER'S REQUESTED PRICE IS NOT SUBSTITUTED HERE, SO
004780*    THE OPERATOR SEES WHAT THE MARKET IS DOING RIGHT NOW.
004790     MOVE WS-STK-CURRENT-PRICE (WS-STOCK-SUB) TO LK-QUOTE-PRICE.
004800     COMPUTE LK-QUOTE-VALUE =
004810         WS-STK-CURRENT-PRICE (WS-STOCK-SUB) *
004820             WS-EFFECTIVE-QUANTITY.
004830 3000-EXIT.
004840     EXIT.
004850*----------------------------------------------------------------
004860*    4000-WRITE-PENDING-ORDER - APPENDS THE NEW ORDER ROW TO
004870*    ORDMST WITH STATUS-CDE OF PENDING.  THE SWEEP (PTS.ORDSWP)
004880*    OR A DIRECT CALL TO PTS.ORDXEQ TAKES IT FROM HERE.
004890*----------------------------------------------------------------
004900 4000-WRITE-PENDING-ORDER.
004910*    OPEN EXTEND APPENDS TO ORDMST WITHOUT DISTURBING ANY ROW
004920*    ALREADY ON THE FILE - THE SEQUENTIAL ORGANIZATION GIVES US
004930*    NO OTHER WAY TO INSERT A SINGLE NEW DETAIL ROW.
004940     OPEN EXTEND ORDER-MASTER-RECORD.
004950     ACCEPT WS-CURRENT-DATE FROM DATE.
004960     ACCEPT WS-CURRENT-TIME FROM TIME.
004970     MOVE WS-CURRENT-DATE TO WS-STAMP-CC-YY-MM-DD.
004980     MOVE WS-CURRENT-TIME TO WS-STAMP-HH-MM-SS.
004990*    THE NEW ORDER-ID IS ONE PAST THE HIGH KEY 1540-DETERMINE-
005000*    NEXT-ORDER-ID FOUND ON THE SECOND PASS OVER ORDMST.
005010     ADD 1 TO WS-MAX-ORDER-ID.
005020     MOVE 'D'                    TO RECORD-TYPE-CDE.
005030     MOVE WS-MAX-ORDER-ID        TO ORDER-ID.
005040     MOVE LK-REQ-PORTFOLIO-ID    TO OWNING-PORTFOLIO-ID.
005050     MOVE LK-REQ-STOCK-SYMBOL    TO STOCK-SYMBOL.
005060     MOVE LK-REQ-ORDER-TYPE-CDE  TO ORDER-TYPE-CDE.
005070     MOVE LK-REQ-PRICE-TYPE-CDE  TO PRICE-TYPE-CDE.
005080*    ORDER-QUANTITY CARRIES THE SELL-ALL-SHARES RESOLUTION FROM
005090*    2000-VALIDATE-ORDER-REQUEST, NOT THE RAW DIALOG QUANTITY.
005100     MOVE WS-EFFECTIVE-QUANTITY  TO ORDER-QUANTITY.
005110     MOVE LK-REQ-LIMIT-PRICE     TO LIMIT-PRICE-AMT.
005120*    THE FILL-RELATED FIELDS ARE BLANKED HERE - PTS.ORDXEQ AND
005130*    PTS.ORDSWP ARE THE ONLY PROGRAMS THAT EVER POPULATE THEM.
005140     MOVE 'PENDING  '            TO STATUS-CDE.
005150     MOVE ZERO                   TO FILLED-PRICE-AMT.
005160     MOVE SPACES                 TO FILLED-DTM.
005170     MOVE WS-STAMP-DTM           TO CREATED-DTM.
005180     WRITE ORDER-MASTER-RECORD.
005190     CLOSE ORDER-MASTER-RECORD.
005200     MOVE WS-MAX-ORDER-ID TO LK-NEW-ORDER-ID.
005210     MOVE '0' TO LK-COMPLETION-CDE.
005220 4000-EXIT.
005230     EXIT.
