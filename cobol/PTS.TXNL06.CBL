000100*
000110*----------------------------------------------------------------
000120*               PTS.TXNL06                                        
000130*   (C) 1988, 2011  DST SYSTEMS INC.  ALL RIGHTS RESERVED.        
000140*----------------------------------------------------------------
000150*
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID. TRANSACTION-LEDGER-RECORD.
000180 AUTHOR. D. WATTS.
000190 INSTALLATION. DST SYSTEMS INC. - KANSAS CITY DATA CENTER.
000200 DATE-WRITTEN. 06/11/1990.
000210 DATE-COMPILED.
000220 SECURITY. DST INTERNAL USE ONLY - PROPRIETARY.
000230*
000240*----------------------------------------------------------------
000250*    AMENDMENT HISTORY
000260*
000270*    DATE       BY    TICKET       DESCRIPTION
000280*    ---------- ----- ------------ ----------------------------
000290*    06/11/1990 DPW   INIT-0004    ORIGINAL LAYOUT - ONE ROW PER
000300*                                  FILLED ORDER, APPEND-ONLY,
000310*                                  MODELLED ON THE ACCOUNT
000320*                                  -ACTIVITY / ACCOUNT-POSITION
000330*                                  RECORD-TYPE CONVENTION.
000340*    11/19/1998 KTW   Y2K-0037     EXPANDED EXECUTED-DTM TO
000350*                                  FOUR-DIGIT CENTURY/YEAR.
000360*    07/01/2009 RSH   DM-0512      REBUILT AS PTS.TXNL06 UNDER
000370*                                  THE PORTFOLIO TRADING SYSTEM
000380*                                  DATA MART CONVERSION.
000390*    04/22/2010 MOR   DM-0588      ADDED HEADER/TRAILER CONTROL
000400*                                  AREAS FOR THE OVERNIGHT LOAD.
000410*    02/08/2011 AFW   DM-0641      ADDED EXECUTED-DTM-PARTS
000420*                                  REDEFINES FOR THE NIGHTLY
000430*                                  SETTLEMENT-AGE EXTRACT.
000440*----------------------------------------------------------------
000450*
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT TRANSACTION-LEDGER-RECORD ASSIGN TO TXNLDG
000520         ORGANIZATION IS SEQUENTIAL
000530         FILE STATUS IS TXNL06-FILE-STATUS.
000540 DATA DIVISION.
000550 FILE SECTION.
000560*----------------------------------------------------------------
000570*    TRANSACTION LEDGER - APPEND-ONLY.  KEY IS TRANSACTION-ID;
000580*    SECONDARY ACCESS BY OWNING-PORTFOLIO-ID AND BY ORIGIN-
000590*    ORDER-ID.
000600*----------------------------------------------------------------
000610 FD  TRANSACTION-LEDGER-RECORD.
000620 01  TRANSACTION-LEDGER-RECORD.
000630     05  RECORD-TYPE-CDE                   PIC X(01).
000640         88  TXN-HEADER-RECORD                 VALUE 'H'.
000650         88  TXN-DETAIL-RECORD                 VALUE 'D'.
000660         88  TXN-TRAILER-RECORD                VALUE 'T'.
000670     05  DETAIL-RECORD-1.
000680         10  TRANSACTION-ID                PIC 9(09).
000690         10  ORIGIN-ORDER-ID               PIC 9(09).
000700         10  OWNING-PORTFOLIO-ID           PIC 9(09).
000710         10  STOCK-SYMBOL                  PIC X(10).
000720         10  TRANSACTION-TYPE-CDE          PIC X(04).
000730             88  TXN-IS-BUY                    VALUE 'BUY '.
000740             88  TXN-IS-SELL                   VALUE 'SELL'.
000750         10  TRANSACTION-QUANTITY          PIC S9(09).
000760         10  EXECUTION-PRICE-AMT           PIC S9(13)V9(4).
000770         10  TOTAL-AMOUNT-AMT              PIC S9(13)V99.
000780         10  EXECUTED-DTM                  PIC X(26).
000790*----------------------------------------------------------------
000800*    DATE-PART BREAKDOWN OF EXECUTED-DTM (DM-0641).
000810*----------------------------------------------------------------
000820         10  EXECUTED-DTM-PARTS REDEFINES EXECUTED-DTM.
000830             15  EXECUTED-CC-DTE           PIC X(02).
000840             15  EXECUTED-YY-DTE           PIC X(02).
000850             15  FILLER                    PIC X(01).
000860             15  EXECUTED-MM-DTE           PIC X(02).
000870             15  FILLER                    PIC X(01).
000880             15  EXECUTED-DD-DTE           PIC X(02).
000890             15  FILLER                    PIC X(16).
000900         10  FILLER                        PIC X(24).
000910*----------------------------------------------------------------
000920*    HEADER ROW - WRITTEN FIRST EACH RUN, CARRIES RUN DATE/TIME.
000930*----------------------------------------------------------------
000940     05  HEADER-RECORD-AREA REDEFINES DETAIL-RECORD-1.
000950         10  RUN-DATE-CDE                  PIC X(08).
000960         10  RUN-TIME-CDE                  PIC X(06).
000970         10  FILLER                        PIC X(118).
000980*----------------------------------------------------------------
000990*    TRAILER ROW - WRITTEN LAST EACH RUN, CARRIES RECORD COUNT.
001000*----------------------------------------------------------------
001010     05  TRAILER-RECORD-AREA REDEFINES DETAIL-RECORD-1.
001020         10  TRANSACTION-RECORD-COUNT      PIC 9(09).
001030         10  FILLER                        PIC X(123).
001040 WORKING-STORAGE SECTION.
001050 77  TXNL06-FILE-STATUS                    PIC X(02).
001060 PROCEDURE DIVISION.
001070     STOP RUN.
