000100*
000110*----------------------------------------------------------------
000120*               PTS.STKM03                                        
000130*   (C) 1988, 2011  DST SYSTEMS INC.  ALL RIGHTS RESERVED.        
000140*----------------------------------------------------------------
000150*
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID. STOCK-MASTER-RECORD.
000180 AUTHOR. K. SHREENIVAS.
000190 INSTALLATION. DST SYSTEMS INC. - KANSAS CITY DATA CENTER.
000200 DATE-WRITTEN. 04/02/1990.
000210 DATE-COMPILED.
000220 SECURITY. DST INTERNAL USE ONLY - PROPRIETARY.
000230*
000240*----------------------------------------------------------------
000250*    AMENDMENT HISTORY
000260*
000270*    DATE       BY    TICKET       DESCRIPTION
000280*    ---------- ----- ------------ ----------------------------
000290*    04/02/1990 KSH   INIT-0002    ORIGINAL LAYOUT - ONE ROW PER
000300*                                  TRADED SECURITY, SPLIT FROM
000310*                                  THE OLD DVRA DIVIDEND FEED.
000320*    11/19/1998 KTW   Y2K-0037     EXPANDED LAST-UPDATED-DTM TO
000330*                                  FOUR-DIGIT CENTURY/YEAR.
000340*    07/01/2009 RSH   DM-0512      REBUILT AS PTS.STKM03 UNDER
000350*                                  THE PORTFOLIO TRADING SYSTEM
000360*                                  DATA MART CONVERSION.
000370*    04/22/2010 MOR   DM-0588      ADDED HEADER/TRAILER CONTROL
000380*                                  AREAS FOR THE OVERNIGHT LOAD.
000390*    02/08/2011 AFW   DM-0641      ADDED LAST-UPDATED-DTM-PARTS
000400*                                  REDEFINES.
000410*----------------------------------------------------------------
000420*
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT STOCK-MASTER-RECORD ASSIGN TO STKMST
000490         ORGANIZATION IS SEQUENTIAL
000500         FILE STATUS IS STKM03-FILE-STATUS.
000510 DATA DIVISION.
000520 FILE SECTION.
000530*----------------------------------------------------------------
000540*    STOCK MASTER - SMALL REFERENCE TABLE, ONE ROW PER TICKER.
000550*    KEY IS SYMBOL-ID.  HELD ENTIRELY IN A WORKING-STORAGE TABLE
000560*    BY EACH BATCH PROGRAM THAT LOOKS UP A CURRENT PRICE.
000570*----------------------------------------------------------------
000580 FD  STOCK-MASTER-RECORD.
000590 01  STOCK-MASTER-RECORD.
000600     05  RECORD-TYPE-CDE                   PIC X(01).
000610         88  STOCK-HEADER-RECORD               VALUE 'H'.
000620         88  STOCK-DETAIL-RECORD               VALUE 'D'.
000630         88  STOCK-TRAILER-RECORD              VALUE 'T'.
000640     05  DETAIL-RECORD-AREA.
000650         10  SYMBOL-ID                     PIC X(10).
000660         10  COMPANY-NAME-TXT              PIC X(60).
000670         10  CURRENT-PRICE-AMT             PIC S9(13)V9(4).
000680         10  LAST-UPDATED-DTM              PIC X(26).
000690*----------------------------------------------------------------
000700*    DATE-PART BREAKDOWN OF LAST-UPDATED-DTM (DM-0641).
000710*----------------------------------------------------------------
000720         10  LAST-UPDATED-DTM-PARTS REDEFINES LAST-UPDATED-DTM.
000730             15  LAST-UPD-CC-DTE           PIC X(02).
000740             15  LAST-UPD-YY-DTE           PIC X(02).
000750             15  FILLER                    PIC X(01).
000760             15  LAST-UPD-MM-DTE           PIC X(02).
000770             15  FILLER                    PIC X(01).
000780             15  LAST-UPD-DD-DTE           PIC X(02).
000790             15  FILLER                    PIC X(16).
000800         10  FILLER                        PIC X(10).
000810*----------------------------------------------------------------
000820*    HEADER ROW - WRITTEN FIRST EACH RUN, CARRIES RUN DATE/TIME.
000830*----------------------------------------------------------------
000840     05  HEADER-RECORD-AREA REDEFINES DETAIL-RECORD-AREA.
000850         10  RUN-DATE-CDE                  PIC X(08).
000860         10  RUN-TIME-CDE                  PIC X(06).
000870         10  FILLER                        PIC X(109).
000880*----------------------------------------------------------------
000890*    TRAILER ROW - WRITTEN LAST EACH RUN, CARRIES RECORD COUNT.
000900*----------------------------------------------------------------
000910     05  TRAILER-RECORD-AREA REDEFINES DETAIL-RECORD-AREA.
000920         10  STOCK-RECORD-COUNT            PIC 9(09).
000930         10  FILLER                        PIC X(114).
000940 WORKING-STORAGE SECTION.
000950 77  STKM03-FILE-STATUS                    PIC X(02).
000960 PROCEDURE DIVISION.
000970     STOP RUN.
