000100*
000110*----------------------------------------------------------------
000120*               PTS.PORT02                                        
000130*   (C) 1988, 2011  DST SYSTEMS INC.  ALL RIGHTS RESERVED.        
000140*----------------------------------------------------------------
000150*
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID. PORTFOLIO-MASTER-RECORD.
000180 AUTHOR. R. SHREENIVASAN.
000190 INSTALLATION. DST SYSTEMS INC. - KANSAS CITY DATA CENTER.
000200 DATE-WRITTEN. 03/14/1988.
000210 DATE-COMPILED.
000220 SECURITY. DST INTERNAL USE ONLY - PROPRIETARY.
000230*
000240*----------------------------------------------------------------
000250*    AMENDMENT HISTORY
000260*
000270*    DATE       BY    TICKET       DESCRIPTION
000280*    ---------- ----- ------------ ----------------------------
000290*    03/14/1988 RSH   INIT-0001    ORIGINAL LAYOUT - ONE ROW PER
000300*                                  INVESTOR SHARE-CLASS BALANCE.
000310*    09/02/1991 RSH   MAINT-0114   ADDED CREATED-DATE-TIME.
000320*    11/19/1998 KTW   Y2K-0037     EXPANDED ALL DATE FIELDS TO
000330*                                  FOUR-DIGIT CENTURY/YEAR TO
000340*                                  CLEAR YEAR-2000 EXPOSURE.
000350*    07/01/2009 RSH   DM-0512      REBUILT AS PTS.PORT02 UNDER
000360*                                  THE PORTFOLIO TRADING SYSTEM
000370*                                  DATA MART CONVERSION.  ONE ROW
000380*                                  PER USER NOW HOLDS UNINVESTED
000390*                                  CASH AND TOTAL MARKET VALUE.
000400*    04/22/2010 MOR   DM-0588      ADDED HEADER/TRAILER CONTROL
000410*                                  AREAS FOR THE OVERNIGHT LOAD.
000420*    02/08/2011 AFW   DM-0641      ADDED CREATED-DATE-TIME-PARTS
000430*                                  REDEFINES.
000440*----------------------------------------------------------------
000450*
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT PORTFOLIO-MASTER-RECORD ASSIGN TO PORMST
000520         ORGANIZATION IS SEQUENTIAL
000530         FILE STATUS IS PORT02-FILE-STATUS.
000540 DATA DIVISION.
000550 FILE SECTION.
000560*----------------------------------------------------------------
000570*    PORTFOLIO MASTER - ONE ROW PER USER (ONE PORTFOLIO PER
000580*    USER).  KEY IS PORTFOLIO-ID; SECONDARY LOOKUP BY USER-ID
000590*    ASSUMES UNIQUENESS OF ONE PORTFOLIO PER USER.
000600*----------------------------------------------------------------
000610 FD  PORTFOLIO-MASTER-RECORD.
000620 01  PORTFOLIO-MASTER-RECORD.
000630     05  RECORD-TYPE-CDE                   PIC X(01).
000640         88  PORT-HEADER-RECORD                VALUE 'H'.
000650         88  PORT-DETAIL-RECORD                VALUE 'D'.
000660         88  PORT-TRAILER-RECORD               VALUE 'T'.
000670     05  DETAIL-RECORD-AREA.
000680         10  PORTFOLIO-ID                  PIC 9(09).
000690         10  OWNING-USER-ID                PIC 9(09).
000700         10  CASH-BALANCE-AMT              PIC S9(13)V99.
000710         10  TOTAL-VALUE-AMT               PIC S9(13)V99.
000720         10  CREATED-DATE-TIME             PIC X(26).
000730*----------------------------------------------------------------
000740*    DATE-PART BREAKDOWN OF CREATED-DATE-TIME (DM-0641).
000750*----------------------------------------------------------------
000760         10  CREATED-DATE-TIME-PARTS REDEFINES CREATED-DATE-TIME.
000770             15  CREATED-CC-DTE            PIC X(02).
000780             15  CREATED-YY-DTE            PIC X(02).
000790             15  FILLER                    PIC X(01).
000800             15  CREATED-MM-DTE            PIC X(02).
000810             15  FILLER                    PIC X(01).
000820             15  CREATED-DD-DTE            PIC X(02).
000830             15  FILLER                    PIC X(16).
000840         10  FILLER                        PIC X(20).
000850*----------------------------------------------------------------
000860*    HEADER ROW - WRITTEN FIRST EACH RUN, CARRIES RUN DATE/TIME.
000870*----------------------------------------------------------------
000880     05  HEADER-RECORD-AREA REDEFINES DETAIL-RECORD-AREA.
000890         10  RUN-DATE-CDE                  PIC X(08).
000900         10  RUN-TIME-CDE                  PIC X(06).
000910         10  FILLER                        PIC X(80).
000920*----------------------------------------------------------------
000930*    TRAILER ROW - WRITTEN LAST EACH RUN, CARRIES RECORD COUNT
000940*    AND THE SUM OF TOTAL-VALUE-AMT ACROSS ALL PORTFOLIOS.
000950*----------------------------------------------------------------
000960     05  TRAILER-RECORD-AREA REDEFINES DETAIL-RECORD-AREA.
000970         10  PORTFOLIO-RECORD-COUNT        PIC 9(09).
000980         10  PORTFOLIO-VALUE-CONTROL-TOTAL PIC S9(13)V99.
000990         10  FILLER                        PIC X(70).
001000 WORKING-STORAGE SECTION.
001010 77  PORT02-FILE-STATUS                    PIC X(02).
001020 PROCEDURE DIVISION.
001030     STOP RUN.
