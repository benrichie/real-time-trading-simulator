000100*
000110*----------------------------------------------------------------
000120*               PTS.STKP04                                        
000130*   (C) 1988, 2011  DST SYSTEMS INC.  ALL RIGHTS RESERVED.        
000140*----------------------------------------------------------------
000150*
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID. STOCK-PRICE-HISTORY-RECORD.
000180 AUTHOR. K. SHREENIVAS.
000190 INSTALLATION. DST SYSTEMS INC. - KANSAS CITY DATA CENTER.
000200 DATE-WRITTEN. 04/02/1990.
000210 DATE-COMPILED.
000220 SECURITY. DST INTERNAL USE ONLY - PROPRIETARY.
000230*
000240*----------------------------------------------------------------
000250*    AMENDMENT HISTORY
000260*
000270*    DATE       BY    TICKET       DESCRIPTION
000280*    ---------- ----- ------------ ----------------------------
000290*    04/02/1990 KSH   INIT-0002    ORIGINAL LAYOUT - SPLIT FROM
000300*                                  THE DVRA DIVIDEND-REFRESHER
000310*                                  FEED TO CARRY EACH PRICE TICK
000320*                                  AS ITS OWN APPEND-ONLY ROW.
000330*    11/19/1998 KTW   Y2K-0037     EXPANDED TICK-TIMESTAMP TO
000340*                                  FOUR-DIGIT CENTURY/YEAR.
000350*    07/01/2009 RSH   DM-0512      REBUILT AS PTS.STKP04 UNDER
000360*                                  THE PORTFOLIO TRADING SYSTEM
000370*                                  DATA MART CONVERSION.  ADDED
000380*                                  VOLUME-TRADED-QTY AND FEED
000390*                                  -SOURCE-NAME FROM THE VENDOR
000400*                                  QUOTE FEED SPECIFICATION.
000410*    04/22/2010 MOR   DM-0588      ADDED HEADER/TRAILER CONTROL
000420*                                  AREAS FOR THE OVERNIGHT LOAD.
000430*    02/08/2011 AFW   DM-0641      ADDED TICK-TIMESTAMP-PARTS
000440*                                  REDEFINES.
000450*----------------------------------------------------------------
000460*
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT STOCK-PRICE-HISTORY-RECORD ASSIGN TO STKPRC
000530         ORGANIZATION IS SEQUENTIAL
000540         FILE STATUS IS STKP04-FILE-STATUS.
000550 DATA DIVISION.
000560 FILE SECTION.
000570*----------------------------------------------------------------
000580*    STOCK PRICE HISTORY - APPEND-ONLY TICK LOG.  NO KEY; READ
000590*    BY SYMBOL-ID PLUS MOST-RECENT TICK-TIMESTAMP TO OBTAIN THE
000600*    LATEST KNOWN PRICE WHEN THE STOCK MASTER ITSELF IS STALE.
000610*----------------------------------------------------------------
000620 FD  STOCK-PRICE-HISTORY-RECORD.
000630 01  STOCK-PRICE-HISTORY-RECORD.
000640     05  RECORD-TYPE-CDE                   PIC X(01).
000650         88  PRICE-HEADER-RECORD               VALUE 'H'.
000660         88  PRICE-DETAIL-RECORD               VALUE 'D'.
000670         88  PRICE-TRAILER-RECORD              VALUE 'T'.
000680     05  DETAIL-RECORD-AREA.
000690         10  STOCK-PRICE-ID                PIC 9(09).
000700         10  SYMBOL-ID                     PIC X(10).
000710         10  TICK-PRICE-AMT                PIC S9(13)V9(4).
000720         10  CHANGE-AMOUNT-AMT             PIC S9(13)V9(4).
000730         10  CHANGE-PERCENT-AMT            PIC S9(03)V99.
000740         10  VOLUME-TRADED-QTY             PIC 9(15).
000750         10  TICK-TIMESTAMP                PIC X(26).
000760*----------------------------------------------------------------
000770*    DATE-PART BREAKDOWN OF TICK-TIMESTAMP (DM-0641).
000780*----------------------------------------------------------------
000790         10  TICK-TIMESTAMP-PARTS REDEFINES TICK-TIMESTAMP.
000800             15  TICK-CC-DTE               PIC X(02).
000810             15  TICK-YY-DTE               PIC X(02).
000820             15  FILLER                    PIC X(01).
000830             15  TICK-MM-DTE               PIC X(02).
000840             15  FILLER                    PIC X(01).
000850             15  TICK-DD-DTE               PIC X(02).
000860             15  FILLER                    PIC X(16).
000870         10  FEED-SOURCE-NAME              PIC X(20).
000880         10  FILLER                        PIC X(06).
000890*----------------------------------------------------------------
000900*    HEADER ROW - WRITTEN FIRST EACH RUN, CARRIES RUN DATE/TIME.
000910*----------------------------------------------------------------
000920     05  HEADER-RECORD-AREA REDEFINES DETAIL-RECORD-AREA.
000930         10  RUN-DATE-CDE                  PIC X(08).
000940         10  RUN-TIME-CDE                  PIC X(06).
000950         10  FILLER                        PIC X(111).
000960*----------------------------------------------------------------
000970*    TRAILER ROW - WRITTEN LAST EACH RUN, CARRIES RECORD COUNT.
000980*----------------------------------------------------------------
000990     05  TRAILER-RECORD-AREA REDEFINES DETAIL-RECORD-AREA.
001000         10  PRICE-TICK-RECORD-COUNT       PIC 9(09).
001010         10  FILLER                        PIC X(116).
001020 WORKING-STORAGE SECTION.
001030 77  STKP04-FILE-STATUS                    PIC X(02).
001040 PROCEDURE DIVISION.
001050     STOP RUN.
