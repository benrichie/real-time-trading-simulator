000100*
000110*----------------------------------------------------------------
000120*               PTS.ORDM05                                        
000130*   (C) 1988, 2011  DST SYSTEMS INC.  ALL RIGHTS RESERVED.        
000140*----------------------------------------------------------------
000150*
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID. ORDER-MASTER-RECORD.
000180 AUTHOR. R. SHREENIVASAN.
000190 INSTALLATION. DST SYSTEMS INC. - KANSAS CITY DATA CENTER.
000200 DATE-WRITTEN. 06/11/1990.
000210 DATE-COMPILED.
000220 SECURITY. DST INTERNAL USE ONLY - PROPRIETARY.
000230*
000240*----------------------------------------------------------------
000250*    AMENDMENT HISTORY
000260*
000270*    DATE       BY    TICKET       DESCRIPTION
000280*    ---------- ----- ------------ ----------------------------
000290*    06/11/1990 RSH   INIT-0003    ORIGINAL LAYOUT - ONE ROW PER
000300*                                  BUY/SELL ORDER, MODELLED ON
000310*                                  THE ACCOUNT-MASTER-POSITION
000320*                                  RECORD-CODE / DETAIL-RECORD
000330*                                  CONVENTION.
000340*    02/14/1994 DPW   MAINT-0201   ADDED PRICE-TYPE-CDE AND
000350*                                  LIMIT-PRICE-AMT FOR LIMIT
000360*                                  ORDER SUPPORT.
000370*    11/19/1998 KTW   Y2K-0037     EXPANDED CREATED-DTM AND
000380*                                  FILLED-DTM TO FOUR-DIGIT
000390*                                  CENTURY/YEAR.
000400*    07/01/2009 RSH   DM-0512      REBUILT AS PTS.ORDM05 UNDER
000410*                                  THE PORTFOLIO TRADING SYSTEM
000420*                                  DATA MART CONVERSION.
000430*    04/22/2010 MOR   DM-0588      ADDED HEADER/TRAILER CONTROL
000440*                                  AREAS FOR THE OVERNIGHT LOAD.
000450*    02/08/2011 AFW   DM-0641      ADDED CREATED-DTM-PARTS
000460*                                  REDEFINES.
000470*----------------------------------------------------------------
000480*
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT ORDER-MASTER-RECORD ASSIGN TO ORDMST
000550         ORGANIZATION IS SEQUENTIAL
000560         FILE STATUS IS ORDM05-FILE-STATUS.
000570 DATA DIVISION.
000580 FILE SECTION.
000590*----------------------------------------------------------------
000600*    ORDER MASTER - ONE ROW PER ORDER.  KEY IS ORDER-ID;
000610*    SECONDARY ACCESS BY OWNING-PORTFOLIO-ID AND BY STATUS-CDE
000620*    (THE LIMIT-ORDER SWEEP SCANS FOR STATUS-CDE = PENDING AND
000630*    PRICE-TYPE-CDE = LIMIT).
000640*----------------------------------------------------------------
000650 FD  ORDER-MASTER-RECORD.
000660 01  ORDER-MASTER-RECORD.
000670     05  RECORD-TYPE-CDE                   PIC X(01).
000680         88  ORDER-HEADER-RECORD               VALUE 'H'.
000690         88  ORDER-DETAIL-RECORD               VALUE 'D'.
000700         88  ORDER-TRAILER-RECORD              VALUE 'T'.
000710     05  DETAIL-RECORD-1.
000720         10  ORDER-ID                      PIC 9(09).
000730         10  OWNING-PORTFOLIO-ID           PIC 9(09).
000740         10  STOCK-SYMBOL                  PIC X(10).
000750         10  ORDER-TYPE-CDE                PIC X(04).
000760             88  ORDER-IS-BUY                  VALUE 'BUY '.
000770             88  ORDER-IS-SELL                 VALUE 'SELL'.
000780         10  PRICE-TYPE-CDE                PIC X(06).
000790             88  ORDER-IS-MARKET               VALUE 'MARKET'.
000800             88  ORDER-IS-LIMIT                VALUE 'LIMIT '.
000810         10  ORDER-QUANTITY                PIC S9(09).
000820         10  LIMIT-PRICE-AMT               PIC S9(13)V9(4).
000830         10  STATUS-CDE                    PIC X(09).
000840             88  ORDER-IS-PENDING              VALUE 'PENDING  '.
000850             88  ORDER-IS-FILLED               VALUE 'FILLED   '.
000860             88  ORDER-IS-CANCELLED            VALUE 'CANCELLED'.
000870         10  FILLED-PRICE-AMT              PIC S9(13)V9(4).
000880         10  CREATED-DTM                   PIC X(26).
000890*----------------------------------------------------------------
000900*    DATE-PART BREAKDOWN OF CREATED-DTM (DM-0641).
000910*----------------------------------------------------------------
000920         10  CREATED-DTM-PARTS REDEFINES CREATED-DTM.
000930             15  CREATED-CC-DTE            PIC X(02).
000940             15  CREATED-YY-DTE            PIC X(02).
000950             15  FILLER                    PIC X(01).
000960             15  CREATED-MM-DTE            PIC X(02).
000970             15  FILLER                    PIC X(01).
000980             15  CREATED-DD-DTE            PIC X(02).
000990             15  FILLER                    PIC X(16).
001000         10  FILLED-DTM                    PIC X(26).
001010         10  FILLER                        PIC X(08).
001020*----------------------------------------------------------------
001030*    HEADER ROW - WRITTEN FIRST EACH RUN, CARRIES RUN DATE/TIME.
001040*----------------------------------------------------------------
001050     05  HEADER-RECORD-AREA REDEFINES DETAIL-RECORD-1.
001060         10  RUN-DATE-CDE                  PIC X(08).
001070         10  RUN-TIME-CDE                  PIC X(06).
001080         10  FILLER                        PIC X(136).
001090*----------------------------------------------------------------
001100*    TRAILER ROW - WRITTEN LAST EACH SWEEP CYCLE, CARRIES THE
001110*    COUNT OF ORDERS SCANNED AND THE COUNT OF ORDERS EXECUTED.
001120*----------------------------------------------------------------
001130     05  TRAILER-RECORD-AREA REDEFINES DETAIL-RECORD-1.
001140         10  ORDERS-SCANNED-COUNT          PIC 9(09).
001150         10  ORDERS-EXECUTED-COUNT         PIC 9(09).
001160         10  FILLER                        PIC X(132).
001170 WORKING-STORAGE SECTION.
001180 77  ORDM05-FILE-STATUS                    PIC X(02).
001190 PROCEDURE DIVISION.
001200     STOP RUN.
