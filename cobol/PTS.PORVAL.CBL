000100*
000110*----------------------------------------------------------------
000120*               PTS.PORVAL                                        
000130*   (C) 1989, 2011  DST SYSTEMS INC.  ALL RIGHTS RESERVED.        
000140*----------------------------------------------------------------
000150*
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID. PORVAL.
000180 AUTHOR. D. WATTS.
000190 INSTALLATION. DST SYSTEMS INC. - KANSAS CITY DATA CENTER.
000200 DATE-WRITTEN. 02/20/1989.
000210 DATE-COMPILED.
000220 SECURITY. DST INTERNAL USE ONLY - PROPRIETARY.
000230*
000240*----------------------------------------------------------------
000250*    AMENDMENT HISTORY
000260*
000270*    DATE       BY    TICKET       DESCRIPTION
000280*    ---------- ----- ------------ ----------------------------
000290*    02/20/1989 DPW   INIT-0008    ORIGINAL LAYOUT - NIGHTLY
000300*                                  PORTFOLIO REVALUATION AND
000310*                                  PAPER STATEMENT EXTRACT.
000320*    02/14/1994 DPW   MAINT-0202   ADDED THE SINGLE-POSITION
000330*                                  ENTRY POINT FOR THE ON-DEMAND
000340*                                  QUOTE-SCREEN 'WHAT IS THIS
000350*                                  LOT WORTH TODAY' INQUIRY.
000360*    11/19/1998 KTW   Y2K-0037     EXPANDED THE VALUATION REPORT
000370*                                  RUN-DATE HEADING TO FOUR-DIGIT
000380*                                  CENTURY.
000390*    07/01/2009 RSH   DM-0512      REBUILT AS PTS.PORVAL UNDER
000400*                                  THE PORTFOLIO TRADING SYSTEM
000410*                                  DATA MART CONVERSION.
000420*    02/08/2011 AFW   DM-0641      PCT-RETURN NOW KEYS OFF THE
000430*                                  OWNING USER'S INITIAL-BALANCE
000440*                                  -AMT AS INITIAL CAPITAL RATHER
000450*                                  THAN A HARD-CODED ZERO.
000460*    09/19/2011 AFW   DM-0719      DOCUMENTATION PASS ONLY - NO
000470*                                  LOGIC CHANGE.  ADDED STEP-BY-
000480*                                  STEP NARRATIVE COMMENTS AND
000490*                                  CONVERTED THE SCALAR WORKING-
000500*                                  STORAGE ITEMS TO 77-LEVEL
000510*                                  ENTRIES PER THE DATA CENTER
000520*                                  STANDARDS REVIEW.
000530*----------------------------------------------------------------
000540*
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000580 INPUT-OUTPUT SECTION.
000590*----------------------------------------------------------------
000600*    FOUR MASTERS PLUS THE PRINT-STYLE VALUATION REPORT, ALL
000610*    SEQUENTIAL - THIS SHOP DOES NOT LICENSE AN ISAM METHOD.
000620*----------------------------------------------------------------
000630 FILE-CONTROL.
000640     SELECT USER-MASTER-RECORD ASSIGN TO USRMST
000650         ORGANIZATION IS SEQUENTIAL
000660         FILE STATUS IS USRM01-FILE-STATUS.
000670     SELECT PORTFOLIO-MASTER-RECORD ASSIGN TO PORMST
000680         ORGANIZATION IS SEQUENTIAL
000690         FILE STATUS IS PORT02-FILE-STATUS.
000700     SELECT STOCK-MASTER-RECORD ASSIGN TO STKMST
000710         ORGANIZATION IS SEQUENTIAL
000720         FILE STATUS IS STKM03-FILE-STATUS.
000730     SELECT POSITION-MASTER-RECORD ASSIGN TO POSMST
000740         ORGANIZATION IS SEQUENTIAL
000750         FILE STATUS IS POSM07-FILE-STATUS.
000760     SELECT VALUATION-REPORT-FILE ASSIGN TO VALRPT
000770         ORGANIZATION IS SEQUENTIAL
000780         FILE STATUS IS VALRPT-FILE-STATUS.
000790 DATA DIVISION.
000800*----------------------------------------------------------------
000810*    FILE SECTION - THE FOUR MASTER LAYOUTS ARE THE SAME SHARED
000820*    COPYBOOKS USED ACROSS THE PORTFOLIO TRADING SYSTEM.
000830*----------------------------------------------------------------
000840 FILE SECTION.
000850     COPY USRM01.
000860     COPY PORT02.
000870     COPY STKM03.
000880     COPY POSM07.
000890*----------------------------------------------------------------
000900*    VALUATION REPORT - ONE DETAIL LINE PER POSITION, FOLLOWED BY
000910*    ONE TOTAL LINE PER PORTFOLIO (FREE-FORMAT LISTING, NO 01-
000920*    LEVEL PRINT-LINE REDEFINES SINCE THE TWO LINE TYPES ARE
000930*    BUILT AND WRITTEN FROM SEPARATE PARAGRAPHS).
000940*----------------------------------------------------------------
000950 FD  VALUATION-REPORT-FILE.
000960 01  VALUATION-REPORT-LINE                 PIC X(132).
000970 WORKING-STORAGE SECTION.
000980*----------------------------------------------------------------
000990*    MASTERS HELD AS OCCURS TABLES - SEE PTS.ORDXEQ FOR THE NOTE
001000*    ON WHY THIS SYSTEM DOES NOT USE AN ISAM ACCESS METHOD.
001010*----------------------------------------------------------------
001020*    FIELDS MIRROR THE USRM01 DETAIL ROW ONE-FOR-ONE - ONLY THE
001030*    ID AND INITIAL BALANCE FEED THE PERCENT-RETURN MATH.
001040 01  WS-USER-TABLE.
001050     05  WS-USER-ENTRY                     OCCURS 999 TIMES.
001060         10  WS-USR-ID                     PIC 9(09).
001070         10  WS-USR-INITIAL-BALANCE        PIC S9(13)V99.
001080         10  FILLER                        PIC X(10).
001090*    FIELDS MIRROR THE STKM03 DETAIL ROW ONE-FOR-ONE.
001100 01  WS-STOCK-TABLE.
001110     05  WS-STOCK-ENTRY                    OCCURS 200 TIMES.
001120         10  WS-STK-SYMBOL                 PIC X(10).
001130         10  WS-STK-CURRENT-PRICE          PIC S9(13)V9(4).
001140         10  FILLER                        PIC X(10).
001150*    FIELDS MIRROR THE PORT02 DETAIL ROW ONE-FOR-ONE - TOTAL-
001160*    VALUE-AMT ROUND-TRIPS THROUGH THIS TABLE TO BE RECOMPUTED.
001170 01  WS-PORTFOLIO-TABLE.
001180     05  WS-PORTFOLIO-ENTRY                OCCURS 999 TIMES.
001190         10  WS-PORT-ID                    PIC 9(09).
001200         10  WS-PORT-OWNING-USER-ID        PIC 9(09).
001210         10  WS-PORT-CASH-BALANCE          PIC S9(13)V99.
001220         10  WS-PORT-TOTAL-VALUE           PIC S9(13)V99.
001230         10  FILLER                        PIC X(10).
001240*    FIELDS MIRROR THE POSM07 DETAIL ROW ONE-FOR-ONE - CURRENT-
001250*    VALUE-AMT ROUND-TRIPS THROUGH THIS TABLE TO BE RECOMPUTED.
001260 01  WS-POSITION-TABLE.
001270     05  WS-POSITION-ENTRY                 OCCURS 999 TIMES.
001280         10  WS-POS-ID                     PIC 9(09).
001290         10  WS-POS-PORTFOLIO-ID           PIC 9(09).
001300         10  WS-POS-STOCK-SYMBOL           PIC X(10).
001310         10  WS-POS-QUANTITY               PIC S9(09).
001320         10  WS-POS-AVERAGE-PRICE          PIC S9(13)V9(4).
001330         10  WS-POS-CURRENT-VALUE          PIC S9(13)V99.
001340         10  FILLER                        PIC X(10).
001350*----------------------------------------------------------------
001360*    TABLE OCCUPANCY COUNTS AND WORK SUBSCRIPTS - EACH ITS OWN
001370*    77-LEVEL ENTRY PER SHOP STANDARD, ALL COMP.
001380*----------------------------------------------------------------
001390 77  WS-USER-COUNT                         PIC S9(9) COMP.
001400 77  WS-STOCK-COUNT                        PIC S9(9) COMP.
001410 77  WS-PORTFOLIO-COUNT                    PIC S9(9) COMP.
001420 77  WS-POSITION-COUNT                     PIC S9(9) COMP.
001430 77  WS-USER-SUB                           PIC S9(9) COMP.
001440 77  WS-STOCK-SUB                          PIC S9(9) COMP.
001450 77  WS-PORT-SUB                           PIC S9(9) COMP.
001460 77  WS-POS-SUB                            PIC S9(9) COMP.
001470*----------------------------------------------------------------
001480*    CONDITION SWITCHES - EACH ITS OWN 77-LEVEL ENTRY.
001490*----------------------------------------------------------------
001500 77  WS-STOCK-FOUND-SW                     PIC X(01).
001510     88  WS-STOCK-FOUND                        VALUE 'Y'.
001520     88  WS-STOCK-NOT-FOUND                    VALUE 'N'.
001530 77  WS-USER-FOUND-SW                      PIC X(01).
001540     88  WS-USER-FOUND                         VALUE 'Y'.
001550     88  WS-USER-NOT-FOUND                     VALUE 'N'.
001560*----------------------------------------------------------------
001570*    SCALAR WORK FIELDS - EACH ITS OWN 77-LEVEL ENTRY.
001580*----------------------------------------------------------------
001590 77  WS-TOTAL-POSITIONS-VALUE              PIC S9(13)V99.
001600 77  WS-TOTAL-COST-BASIS                   PIC S9(13)V99.
001610 77  WS-UNREALIZED-PNL                     PIC S9(13)V99.
001620 77  WS-TOTAL-PORTFOLIO-VALUE              PIC S9(13)V99.
001630 77  WS-INITIAL-CAPITAL                    PIC S9(13)V99.
001640 77  WS-PCT-BASE                           PIC S9(13)V99.
001650 77  WS-PCT-RETURN                         PIC S9(07)V9(4).
001660 77  WS-POSITION-MKT-VALUE                 PIC S9(13)V99.
001670 77  WS-POSITION-COST-BASIS                PIC S9(13)V99.
001680 77  WS-POSITION-PNL                       PIC S9(13)V99.
001690 77  WS-CURRENT-DATE                       PIC 9(08).
001700*----------------------------------------------------------------
001710*    ONE DETAIL LINE PER POSITION - SYMBOL, QUANTITY, AVERAGE
001720*    COST, TODAY'S MARKET VALUE AND UNREALIZED GAIN OR LOSS.
001730*----------------------------------------------------------------
001740 01  WS-DETAIL-LINE.
001750     05  WS-DTL-SYMBOL                     PIC X(10).
001760     05  FILLER                            PIC X(02) VALUE SPACES.
001770     05  WS-DTL-QUANTITY                   PIC ---,---,--9.
001780     05  FILLER                            PIC X(02) VALUE SPACES.
001790     05  WS-DTL-AVG-PRICE                  PIC ---,---,--9.9999.
001800     05  FILLER                            PIC X(02) VALUE SPACES.
001810     05  WS-DTL-MKT-VALUE                  PIC ---,---,--9.99.
001820     05  FILLER                            PIC X(02) VALUE SPACES.
001830     05  WS-DTL-PNL                        PIC ---,---,--9.99.
001840     05  FILLER                            PIC X(32).
001850*----------------------------------------------------------------
001860*    ONE TOTAL LINE PER PORTFOLIO, FOLLOWING ITS DETAIL LINES -
001870*    CASH, TOTAL VALUE, COST BASIS, PNL AND PERCENT RETURN.
001880*----------------------------------------------------------------
001890 01  WS-TOTAL-LINE.
001900     05  WS-TOT-LITERAL                    PIC X(11)
001910         VALUE 'PORT TOTAL '.
001920     05  WS-TOT-CASH                       PIC ---,---,--9.99.
001930     05  FILLER                            PIC X(02) VALUE SPACES.
001940     05  WS-TOT-VALUE                      PIC ---,---,--9.99.
001950     05  FILLER                            PIC X(02) VALUE SPACES.
001960     05  WS-TOT-COST-BASIS                 PIC ---,---,--9.99.
001970     05  FILLER                            PIC X(02) VALUE SPACES.
001980     05  WS-TOT-PNL                        PIC ---,---,--9.99.
001990     05  FILLER                            PIC X(02) VALUE SPACES.
002000     05  WS-TOT-PCT-RETURN                 PIC ---9.9999.
002010     05  FILLER                            PIC X(22).
002020 77  USRM01-FILE-STATUS                    PIC X(02).
002030 77  PORT02-FILE-STATUS                    PIC X(02).
002040 77  STKM03-FILE-STATUS                    PIC X(02).
002050 77  POSM07-FILE-STATUS                    PIC X(02).
002060 77  VALRPT-FILE-STATUS                    PIC X(02).
002070 LINKAGE SECTION.
002080*----------------------------------------------------------------
002090*    LINKAGE FOR THE 'PORVAL-SINGLE' ENTRY POINT ONLY (MAINT-
002100*    0202) - UNUSED BY THE MAIN NIGHTLY BATCH PASS ABOVE.
002110*----------------------------------------------------------------
002120 01  LK-SNGL-POSITION.
002130     05  LK-SNGL-STOCK-SYMBOL              PIC X(10).
002140     05  LK-SNGL-QUANTITY                  PIC S9(09).
002150     05  LK-SNGL-AVERAGE-PRICE             PIC S9(13)V9(4).
002160     05  LK-SNGL-CURRENT-VALUE             PIC S9(13)V99.
002170*    THE CALLER'S OWN STKM03 READ SUPPLIES THIS - PORVAL-SINGLE
002180*    NEVER OPENS STKMST ITSELF.
002190 01  LK-SNGL-STOCK.
002200     05  LK-SNGL-STOCK-PRICE               PIC S9(13)V9(4).
002210 01  LK-SNGL-RESULT.
002220     05  LK-SNGL-MARKET-VALUE              PIC S9(13)V99.
002230     05  LK-SNGL-COST-BASIS                PIC S9(13)V99.
002240     05  LK-SNGL-UNREALIZED-PNL            PIC S9(13)V99.
002250     05  LK-SNGL-PCT-RETURN                PIC S9(07)V9(4).
002260 PROCEDURE DIVISION.
002270*----------------------------------------------------------------
002280*    0000-MAIN-CONTROL - NIGHTLY BATCH FLOW.  STAGE THE FOUR
002290*    MASTERS, VALUE EVERY PORTFOLIO IN TURN (BATCH FLOW UNIT 4),
002300*    THEN REWRITE THE PORTFOLIO AND POSITION MASTERS WITH THE
002310*    FRESH CURRENT-VALUE AND TOTAL-VALUE FIGURES.
002320*----------------------------------------------------------------
002330 0000-MAIN-CONTROL.
002340     PERFORM 1000-OPEN-INPUT-FILES THRU 1000-EXIT.
002350     PERFORM 1500-LOAD-MASTER-TABLES THRU 1500-EXIT.
002360     PERFORM 1800-CLOSE-INPUT-FILES THRU 1800-EXIT.
002370     PERFORM 1900-OPEN-REPORT-FILE THRU 1900-EXIT.
002380     PERFORM 2000-VALUE-PORTFOLIO THRU 2000-EXIT
002390         VARYING WS-PORT-SUB FROM 1 BY 1
002400         UNTIL WS-PORT-SUB > WS-PORTFOLIO-COUNT.
002410     PERFORM 8000-OPEN-OUTPUT-FILES THRU 8000-EXIT.
002420     PERFORM 8500-REWRITE-MASTER-TABLES THRU 8500-EXIT.
002430     PERFORM 8900-CLOSE-OUTPUT-FILES THRU 8900-EXIT.
002440     PERFORM 9000-CLOSE-REPORT-FILE THRU 9000-EXIT.
002450     STOP RUN.
002460*----------------------------------------------------------------
002470*    1000-OPEN-INPUT-FILES - ALL FOUR MASTERS ARE OPENED INPUT
002480*    FOR THE STAGING PASS; PORMST AND POSMST ARE RE-OPENED OUTPUT
002490*    LATER TO CARRY THE RECOMPUTED VALUES BACK TO DISK.
002500*----------------------------------------------------------------
002510 1000-OPEN-INPUT-FILES.
002520     OPEN INPUT USER-MASTER-RECORD.
002530     OPEN INPUT PORTFOLIO-MASTER-RECORD.
002540     OPEN INPUT STOCK-MASTER-RECORD.
002550     OPEN INPUT POSITION-MASTER-RECORD.
002560 1000-EXIT.
002570     EXIT.
002580*----------------------------------------------------------------
002590*    1500-LOAD-MASTER-TABLES - DRIVES THE FOUR STAGING PASSES.
002600*----------------------------------------------------------------
002610 1500-LOAD-MASTER-TABLES.
002620     PERFORM 1510-LOAD-USERS THRU 1510-EXIT.
002630     PERFORM 1520-LOAD-STOCKS THRU 1520-EXIT.
002640     PERFORM 1530-LOAD-PORTFOLIOS THRU 1530-EXIT.
002650     PERFORM 1540-LOAD-POSITIONS THRU 1540-EXIT.
002660 1500-EXIT.
002670     EXIT.
002680*----------------------------------------------------------------
002690*    1510-LOAD-USERS - STAGES THE OWNING-USER SET SO 2100-FIND-
002700*    OWNING-USER CAN RESOLVE EACH PORTFOLIO'S INITIAL-BALANCE-AMT
002710*    FOR THE PERCENT-RETURN CALCULATION (DM-0641).
002720*----------------------------------------------------------------
002730 1510-LOAD-USERS.
002740     MOVE ZERO TO WS-USER-COUNT.
002750 1511-LOAD-USERS-LOOP.
002760     READ USER-MASTER-RECORD
002770         AT END GO TO 1510-EXIT.
002780     IF USER-DETAIL-RECORD
002790         ADD 1 TO WS-USER-COUNT
002800         MOVE USER-ID TO WS-USR-ID (WS-USER-COUNT)
002810         MOVE INITIAL-BALANCE-AMT TO WS-USR-INITIAL-BALANCE
002820             (WS-USER-COUNT).
002830     GO TO 1511-LOAD-USERS-LOOP.
002840 1510-EXIT.
002850     EXIT.
002860*----------------------------------------------------------------
002870*    1520-LOAD-STOCKS - STAGES EVERY STOCK SO 3100-FIND-STOCK CAN
002880*    PRICE EACH POSITION AT TONIGHT'S CLOSE.
002890*----------------------------------------------------------------
002900 1520-LOAD-STOCKS.
002910     MOVE ZERO TO WS-STOCK-COUNT.
002920 1521-LOAD-STOCKS-LOOP.
002930     READ STOCK-MASTER-RECORD
002940         AT END GO TO 1520-EXIT.
002950     IF STOCK-DETAIL-RECORD
002960         ADD 1 TO WS-STOCK-COUNT
002970         MOVE SYMBOL-ID TO WS-STK-SYMBOL (WS-STOCK-COUNT)
002980         MOVE CURRENT-PRICE-AMT TO WS-STK-CURRENT-PRICE
002990             (WS-STOCK-COUNT).
003000     GO TO 1521-LOAD-STOCKS-LOOP.
003010 1520-EXIT.
003020     EXIT.
003030*----------------------------------------------------------------
003040*    1530-LOAD-PORTFOLIOS - THE OUTER LOOP DRIVER TABLE.  ONE PASS
003050*    OF 2000-VALUE-PORTFOLIO RUNS PER ROW STAGED HERE.
003060*----------------------------------------------------------------
003070 1530-LOAD-PORTFOLIOS.
003080     MOVE ZERO TO WS-PORTFOLIO-COUNT.
003090 1531-LOAD-PORTFOLIOS-LOOP.
003100     READ PORTFOLIO-MASTER-RECORD
003110         AT END GO TO 1530-EXIT.
003120     IF PORT-DETAIL-RECORD
003130         ADD 1 TO WS-PORTFOLIO-COUNT
003140         MOVE PORTFOLIO-ID TO WS-PORT-ID (WS-PORTFOLIO-COUNT)
003150         MOVE OWNING-USER-ID TO WS-PORT-OWNING-USER-ID
003160             (WS-PORTFOLIO-COUNT)
003170         MOVE CASH-BALANCE-AMT TO WS-PORT-CASH-BALANCE
003180             (WS-PORTFOLIO-COUNT)
003190         MOVE TOTAL-VALUE-AMT TO WS-PORT-TOTAL-VALUE
003200             (WS-PORTFOLIO-COUNT).
003210     GO TO 1531-LOAD-PORTFOLIOS-LOOP.
003220 1530-EXIT.
003230     EXIT.
003240*----------------------------------------------------------------
003250*    1540-LOAD-POSITIONS - STAGES EVERY POSITION ACROSS ALL
003260*    PORTFOLIOS; 2200-VALUE-EACH-POSITION FILTERS DOWN TO THE ONE
003270*    PORTFOLIO CURRENTLY BEING VALUED.
003280*----------------------------------------------------------------
003290 1540-LOAD-POSITIONS.
003300     MOVE ZERO TO WS-POSITION-COUNT.
003310 1541-LOAD-POSITIONS-LOOP.
003320     READ POSITION-MASTER-RECORD
003330         AT END GO TO 1540-EXIT.
003340     IF POSITION-DETAIL-RECORD
003350         ADD 1 TO WS-POSITION-COUNT
003360         MOVE POSITION-ID TO WS-POS-ID (WS-POSITION-COUNT)
003370         MOVE OWNING-PORTFOLIO-ID TO WS-POS-PORTFOLIO-ID
003380             (WS-POSITION-COUNT)
003390         MOVE STOCK-SYMBOL TO WS-POS-STOCK-SYMBOL
003400             (WS-POSITION-COUNT)
003410         MOVE QUANTITY-ON-HAND-QTY TO WS-POS-QUANTITY
003420             (WS-POSITION-COUNT)
003430         MOVE AVERAGE-PRICE-AMT TO WS-POS-AVERAGE-PRICE
003440             (WS-POSITION-COUNT)
003450         MOVE CURRENT-VALUE-AMT TO WS-POS-CURRENT-VALUE
003460             (WS-POSITION-COUNT).
003470     GO TO 1541-LOAD-POSITIONS-LOOP.
003480 1540-EXIT.
003490     EXIT.
003500*----------------------------------------------------------------
003510*    1800-CLOSE-INPUT-FILES - ALL FOUR MASTERS ARE FULLY STAGED
003520*    NOW; PORMST AND POSMST ARE RE-OPENED OUTPUT IN 8000.
003530*----------------------------------------------------------------
003540 1800-CLOSE-INPUT-FILES.
003550     CLOSE USER-MASTER-RECORD.
003560     CLOSE PORTFOLIO-MASTER-RECORD.
003570     CLOSE STOCK-MASTER-RECORD.
003580     CLOSE POSITION-MASTER-RECORD.
003590 1800-EXIT.
003600     EXIT.
003610*----------------------------------------------------------------
003620*    1900-OPEN-REPORT-FILE - OPENED OUTPUT ONCE PER RUN; VALRPT
003630*    IS A FRESH EXTRACT EVERY NIGHT, NOT AN ACCUMULATING FILE.
003640*----------------------------------------------------------------
003650 1900-OPEN-REPORT-FILE.
003660     OPEN OUTPUT VALUATION-REPORT-FILE.
003670 1900-EXIT.
003680     EXIT.
003690*----------------------------------------------------------------
003700*    2000-VALUE-PORTFOLIO - BATCH FLOW UNIT 4.  ACCUMULATES OVER
003710*    THE PORTFOLIO'S POSITION SET (BUSINESS RULE 5 FALLBACK IS
003720*    APPLIED INSIDE 3000-VALUE-ONE-POSITION), THEN COMPUTES THE
003730*    PERCENT RETURN (BUSINESS RULE 6) AND PRINTS THE REPORT.
003740*----------------------------------------------------------------
003750 2000-VALUE-PORTFOLIO.
003760     MOVE ZERO TO WS-TOTAL-POSITIONS-VALUE.
003770     MOVE ZERO TO WS-TOTAL-COST-BASIS.
003780*    DM-0641 - THE OWNING USER'S INITIAL-BALANCE-AMT IS THE
003790*    STARTING CAPITAL USED BELOW AS THE PERCENT-RETURN BASE; AN
003800*    UNRESOLVED OWNER DEFAULTS TO ZERO RATHER THAN FAILING THE
003810*    RUN, THE SAME DEFENSIVE PATTERN AS 3000'S STOCK FALLBACK.
003820     PERFORM 2100-FIND-OWNING-USER THRU 2100-EXIT.
003830     IF WS-USER-FOUND
003840         MOVE WS-USR-INITIAL-BALANCE (WS-USER-SUB)
003850             TO WS-INITIAL-CAPITAL
003860     ELSE
003870         MOVE ZERO TO WS-INITIAL-CAPITAL.
003880*    EVERY POSITION IN THE WHOLE STAGED TABLE IS OFFERED TO 2200 -
003890*    IT FILTERS DOWN TO THIS ONE PORTFOLIO'S ROWS AND ACCUMULATES
003900*    THE MARKET VALUE AND COST BASIS TOTALS.
003910     PERFORM 2200-VALUE-EACH-POSITION THRU 2200-EXIT
003920         VARYING WS-POS-SUB FROM 1 BY 1
003930         UNTIL WS-POS-SUB > WS-POSITION-COUNT.
003940     COMPUTE WS-UNREALIZED-PNL =
003950         WS-TOTAL-POSITIONS-VALUE - WS-TOTAL-COST-BASIS.
003960*    TOTAL PORTFOLIO VALUE IS CASH PLUS THE MARKET VALUE OF EVERY
003970*    HOLDING - THIS IS THE FIGURE THAT ROUND-TRIPS BACK TO PORMST
003980*    IN 8510-REWRITE-PORTFOLIOS.
003990     COMPUTE WS-TOTAL-PORTFOLIO-VALUE =
004000         WS-PORT-CASH-BALANCE (WS-PORT-SUB) +
004010             WS-TOTAL-POSITIONS-VALUE.
004020     MOVE WS-TOTAL-PORTFOLIO-VALUE
004030         TO WS-PORT-TOTAL-VALUE (WS-PORT-SUB).
004040*    BUSINESS RULE 6 BASE - INITIAL CAPITAL PLUS WHAT WAS ACTUALLY
004050*    PAID FOR THE CURRENT HOLDINGS.
004060     COMPUTE WS-PCT-BASE =
004070         WS-INITIAL-CAPITAL + WS-TOTAL-COST-BASIS.
004080     PERFORM 4000-COMPUTE-PCT-RETURN THRU 4000-EXIT.
004090     PERFORM 5000-PRINT-VALUATION-REPORT THRU 5000-EXIT.
004100 2000-EXIT.
004110     EXIT.
004120*----------------------------------------------------------------
004130*    2100-FIND-OWNING-USER - LINEAR SCAN OF WS-USER-TABLE.  A
004140*    PORTFOLIO WHOSE OWNER DOES NOT RESOLVE FALLS BACK TO A ZERO
004150*    INITIAL-CAPITAL RATHER THAN ABENDING (SAME DEFENSIVE PATTERN
004160*    AS THE MISSING-STOCK FALLBACK IN 3000-VALUE-ONE-POSITION).
004170*----------------------------------------------------------------
004180 2100-FIND-OWNING-USER.
004190     MOVE ZERO TO WS-USER-SUB.
004200     MOVE 'N' TO WS-USER-FOUND-SW.
004210 2110-FIND-OWNING-USER-LOOP.
004220     ADD 1 TO WS-USER-SUB.
004230     IF WS-USER-SUB > WS-USER-COUNT
004240         GO TO 2100-EXIT.
004250     IF WS-USR-ID (WS-USER-SUB) =
004260         WS-PORT-OWNING-USER-ID (WS-PORT-SUB)
004270         MOVE 'Y' TO WS-USER-FOUND-SW
004280         GO TO 2100-EXIT.
004290     GO TO 2110-FIND-OWNING-USER-LOOP.
004300 2100-EXIT.
004310     EXIT.
004320*----------------------------------------------------------------
004330*    2200-VALUE-EACH-POSITION - CALLED ONCE PER ROW OF THE FULL
004340*    POSITION TABLE FOR EVERY PORTFOLIO; ONLY ROWS BELONGING TO
004350*    THE PORTFOLIO CURRENTLY BEING VALUED ARE PRICED AND ACCUM-
004360*    ULATED INTO THE PORTFOLIO'S RUNNING TOTALS.
004370*----------------------------------------------------------------
004380 2200-VALUE-EACH-POSITION.
004390     IF WS-POS-PORTFOLIO-ID (WS-POS-SUB) =
004400         WS-PORT-ID (WS-PORT-SUB)
004410         PERFORM 3000-VALUE-ONE-POSITION THRU 3000-EXIT
004420         ADD WS-POSITION-MKT-VALUE TO WS-TOTAL-POSITIONS-VALUE
004430         ADD WS-POSITION-COST-BASIS TO WS-TOTAL-COST-BASIS.
004440 2200-EXIT.
004450     EXIT.
004460*----------------------------------------------------------------
004470*    3000-VALUE-ONE-POSITION - SHARED BY THE WHOLE-PORTFOLIO PASS
004480*    ABOVE AND BY THE SINGLE-POSITION ENTRY POINT BELOW (MAINT-
004490*    0202).  BUSINESS RULE 5 - IF THE SYMBOL DOES NOT RESOLVE,
004500*    KEEP THE POSITION'S STORED CURRENT-VALUE RATHER THAN FAILING
004510*    THE RUN, AND DO NOT REWRITE THAT POSITION'S CURRENT-VALUE.
004520*----------------------------------------------------------------
004530 3000-VALUE-ONE-POSITION.
004540     PERFORM 3100-FIND-STOCK THRU 3100-EXIT.
004550*    COST BASIS NEVER CHANGES REGARDLESS OF WHETHER THE SYMBOL
004560*    RESOLVES - IT IS PURELY A FUNCTION OF WHAT WAS PAID.
004570     COMPUTE WS-POSITION-COST-BASIS =
004580         WS-POS-AVERAGE-PRICE (WS-POS-SUB) *
004590             WS-POS-QUANTITY (WS-POS-SUB).
004600     IF WS-STOCK-FOUND
004610         COMPUTE WS-POSITION-MKT-VALUE ROUNDED =
004620             WS-STK-CURRENT-PRICE (WS-STOCK-SUB) *
004630                 WS-POS-QUANTITY (WS-POS-SUB)
004640         MOVE WS-POSITION-MKT-VALUE
004650             TO WS-POS-CURRENT-VALUE (WS-POS-SUB)
004660     ELSE
004670*        BUSINESS RULE 5 FALLBACK - THE STOCK DROPPED OFF STKMST,
004680*        SO THE POSITION KEEPS ITS LAST KNOWN CURRENT-VALUE-AMT
004690*        RATHER THAN PRICING AT ZERO.
004700         MOVE WS-POS-CURRENT-VALUE (WS-POS-SUB)
004710             TO WS-POSITION-MKT-VALUE.
004720     COMPUTE WS-POSITION-PNL =
004730         WS-POSITION-MKT-VALUE - WS-POSITION-COST-BASIS.
004740 3000-EXIT.
004750     EXIT.
004760*----------------------------------------------------------------
004770*    3100-FIND-STOCK - LINEAR SCAN OF WS-STOCK-TABLE BY SYMBOL.
004780*    WS-STOCK-FOUND-SW DRIVES THE BUSINESS RULE 5 FALLBACK BACK
004790*    IN THE CALLING PARAGRAPH.
004800*----------------------------------------------------------------
004810 3100-FIND-STOCK.
004820     MOVE ZERO TO WS-STOCK-SUB.
004830     MOVE 'N' TO WS-STOCK-FOUND-SW.
004840 3110-FIND-STOCK-LOOP.
004850     ADD 1 TO WS-STOCK-SUB.
004860     IF WS-STOCK-SUB > WS-STOCK-COUNT
004870         GO TO 3100-EXIT.
004880     IF WS-STK-SYMBOL (WS-STOCK-SUB) =
004890         WS-POS-STOCK-SYMBOL (WS-POS-SUB)
004900         MOVE 'Y' TO WS-STOCK-FOUND-SW
004910         GO TO 3100-EXIT.
004920     GO TO 3110-FIND-STOCK-LOOP.
004930 3100-EXIT.
004940     EXIT.
004950*----------------------------------------------------------------
004960*    4000-COMPUTE-PCT-RETURN - BUSINESS RULE 6.  WS-PCT-BASE AND
004970*    THE NUMERATOR'S CURRENT-SIDE VALUE MUST BE SET BY THE CALLER
004980*    BEFORE THIS PARAGRAPH IS PERFORMED (SEE 2000 AND THE SINGLE
004990*    -POSITION ENTRY POINT BELOW).
005000*----------------------------------------------------------------
005010 4000-COMPUTE-PCT-RETURN.
005020*    A ZERO BASE (NO INITIAL CAPITAL AND NO COST BASIS) WOULD
005030*    DIVIDE BY ZERO - TREATED AS A FLAT ZERO PERCENT RETURN RATHER
005040*    THAN AN ABEND.
005050     IF WS-PCT-BASE = ZERO
005060         MOVE ZERO TO WS-PCT-RETURN
005070         GO TO 4000-EXIT.
005080     COMPUTE WS-PCT-RETURN ROUNDED =
005090         ((WS-TOTAL-PORTFOLIO-VALUE - WS-PCT-BASE) /
005100             WS-PCT-BASE) * 100.
005110 4000-EXIT.
005120     EXIT.
005130*----------------------------------------------------------------
005140*    5000-PRINT-VALUATION-REPORT - ONE DETAIL LINE PER POSITION
005150*    IN THIS PORTFOLIO FOLLOWED BY ONE PORTFOLIO TOTAL LINE.
005160*    LAYOUT IS THIS PROGRAM'S OWN DESIGN - NOT A FED-FORMAT.
005170*----------------------------------------------------------------
005180 5000-PRINT-VALUATION-REPORT.
005190     MOVE ZERO TO WS-POS-SUB.
005200 5010-PRINT-DETAIL-LOOP.
005210     ADD 1 TO WS-POS-SUB.
005220     IF WS-POS-SUB > WS-POSITION-COUNT
005230         GO TO 5020-PRINT-TOTAL-LINE.
005240     IF WS-POS-PORTFOLIO-ID (WS-POS-SUB) NOT =
005250         WS-PORT-ID (WS-PORT-SUB)
005260         GO TO 5010-PRINT-DETAIL-LOOP.
005270*    3000 IS RE-PERFORMED HERE RATHER THAN REUSING 2200'S RESULT -
005280*    WS-POSITION-MKT-VALUE AND WS-POSITION-PNL ARE SCRATCH FIELDS
005290*    THAT 2200'S LOOP LEFT HOLDING THE LAST POSITION IT TOUCHED,
005300*    NOT THIS ONE.
005310     PERFORM 3000-VALUE-ONE-POSITION THRU 3000-EXIT.
005320     MOVE WS-POS-STOCK-SYMBOL (WS-POS-SUB) TO WS-DTL-SYMBOL.
005330     MOVE WS-POS-QUANTITY (WS-POS-SUB) TO WS-DTL-QUANTITY.
005340     MOVE WS-POS-AVERAGE-PRICE (WS-POS-SUB) TO WS-DTL-AVG-PRICE.
005350     MOVE WS-POSITION-MKT-VALUE TO WS-DTL-MKT-VALUE.
005360     MOVE WS-POSITION-PNL TO WS-DTL-PNL.
005370     WRITE VALUATION-REPORT-LINE FROM WS-DETAIL-LINE.
005380     GO TO 5010-PRINT-DETAIL-LOOP.
005390*    THE TOTAL LINE CARRIES THE PORTFOLIO-LEVEL FIGURES 2000
005400*    ALREADY COMPUTED - NO RE-ACCUMULATION HAPPENS HERE.
005410 5020-PRINT-TOTAL-LINE.
005420     MOVE WS-PORT-CASH-BALANCE (WS-PORT-SUB) TO WS-TOT-CASH.
005430     MOVE WS-TOTAL-PORTFOLIO-VALUE TO WS-TOT-VALUE.
005440     MOVE WS-TOTAL-COST-BASIS TO WS-TOT-COST-BASIS.
005450     MOVE WS-UNREALIZED-PNL TO WS-TOT-PNL.
005460     MOVE WS-PCT-RETURN TO WS-TOT-PCT-RETURN.
005470     WRITE VALUATION-REPORT-LINE FROM WS-TOTAL-LINE.
005480 5000-EXIT.
005490     EXIT.
005500*----------------------------------------------------------------
005510*    8000-OPEN-OUTPUT-FILES - OPEN OUTPUT TRUNCATES BOTH FILES;
005520*    8500-REWRITE-MASTER-TABLES REBUILDS THEM COMPLETELY FROM THE
005530*    IN-MEMORY TABLES RATHER THAN REWRITING INDIVIDUAL ROWS -
005540*    THE SAME FULL-TABLE-REWRITE PATTERN PTS.ORDXEQ USES, FORCED
005550*    BY THE LACK OF AN ISAM ACCESS METHOD ON THIS BATCH LPAR.
005560*----------------------------------------------------------------
005570 8000-OPEN-OUTPUT-FILES.
005580     OPEN OUTPUT PORTFOLIO-MASTER-RECORD.
005590     OPEN OUTPUT POSITION-MASTER-RECORD.
005600 8000-EXIT.
005610     EXIT.
005620*----------------------------------------------------------------
005630*    8500-REWRITE-MASTER-TABLES - DRIVES THE TWO FULL-TABLE
005640*    REWRITE PASSES BELOW.
005650*----------------------------------------------------------------
005660 8500-REWRITE-MASTER-TABLES.
005670     PERFORM 8510-REWRITE-PORTFOLIOS THRU 8510-EXIT
005680         VARYING WS-PORT-SUB FROM 1 BY 1
005690         UNTIL WS-PORT-SUB > WS-PORTFOLIO-COUNT.
005700     PERFORM 8520-REWRITE-POSITIONS THRU 8520-EXIT
005710         VARYING WS-POS-SUB FROM 1 BY 1
005720         UNTIL WS-POS-SUB > WS-POSITION-COUNT.
005730 8500-EXIT.
005740     EXIT.
005750*----------------------------------------------------------------
005760*    8510-REWRITE-PORTFOLIOS - TOTAL-VALUE-AMT IS THE ONE FIELD
005770*    THIS PROGRAM ACTUALLY CHANGES; EVERYTHING ELSE ROUND-TRIPS
005780*    FROM THE STAGING PASS UNCHANGED.
005790*----------------------------------------------------------------
005800 8510-REWRITE-PORTFOLIOS.
005810     MOVE 'D'                        TO RECORD-TYPE-CDE.
005820     MOVE WS-PORT-ID (WS-PORT-SUB)   TO PORTFOLIO-ID.
005830     MOVE WS-PORT-OWNING-USER-ID (WS-PORT-SUB)
005840         TO OWNING-USER-ID.
005850     MOVE WS-PORT-CASH-BALANCE (WS-PORT-SUB)
005860         TO CASH-BALANCE-AMT.
005870     MOVE WS-PORT-TOTAL-VALUE (WS-PORT-SUB)
005880         TO TOTAL-VALUE-AMT.
005890     WRITE PORTFOLIO-MASTER-RECORD.
005900 8510-EXIT.
005910     EXIT.
005920*----------------------------------------------------------------
005930*    8520-REWRITE-POSITIONS - CURRENT-VALUE-AMT IS THE ONE FIELD
005940*    3000-VALUE-ONE-POSITION CHANGES, AND ONLY WHEN THE SYMBOL
005950*    RESOLVED; A POSITION WHOSE STOCK WENT MISSING ROUND-TRIPS
005960*    ITS OLD CURRENT-VALUE-AMT UNCHANGED.
005970*----------------------------------------------------------------
005980 8520-REWRITE-POSITIONS.
005990     MOVE 'D'                        TO RECORD-TYPE-CDE.
006000     MOVE WS-POS-ID (WS-POS-SUB)     TO POSITION-ID.
006010     MOVE WS-POS-PORTFOLIO-ID (WS-POS-SUB)
006020         TO OWNING-PORTFOLIO-ID.
006030     MOVE WS-POS-STOCK-SYMBOL (WS-POS-SUB) TO STOCK-SYMBOL.
006040     MOVE WS-POS-QUANTITY (WS-POS-SUB) TO QUANTITY-ON-HAND-QTY.
006050     MOVE WS-POS-AVERAGE-PRICE (WS-POS-SUB)
006060         TO AVERAGE-PRICE-AMT.
006070     MOVE WS-POS-CURRENT-VALUE (WS-POS-SUB)
006080         TO CURRENT-VALUE-AMT.
006090     WRITE POSITION-MASTER-RECORD.
006100 8520-EXIT.
006110     EXIT.
006120*----------------------------------------------------------------
006130*    8900-CLOSE-OUTPUT-FILES - BOTH FILES ARE NOW FULLY REWRITTEN
006140*    WITH TONIGHT'S VALUATION FIGURES.
006150*----------------------------------------------------------------
006160 8900-CLOSE-OUTPUT-FILES.
006170     CLOSE PORTFOLIO-MASTER-RECORD.
006180     CLOSE POSITION-MASTER-RECORD.
006190 8900-EXIT.
006200     EXIT.
006210*----------------------------------------------------------------
006220*    9000-CLOSE-REPORT-FILE - LAST PARAGRAPH OF THE NIGHTLY BATCH
006230*    PATH; VALRPT IS PICKED UP BY THE STATEMENT-PRINT JOB THAT
006240*    RUNS BEHIND THIS ONE IN THE SCHEDULE.
006250*----------------------------------------------------------------
006260 9000-CLOSE-REPORT-FILE.
006270     CLOSE VALUATION-REPORT-FILE.
006280 9000-EXIT.
006290     EXIT.
006300*----------------------------------------------------------------
006310*    ENTRY 'PORVAL-SINGLE' - THE ON-DEMAND SINGLE-POSITION
006320*    VARIANT (MAINT-0202).  CALLED DIRECTLY BY THE QUOTE-SCREEN
006330*    DIALOG WITH ONE PORTFOLIO/SYMBOL PAIR ALREADY RESOLVED; NO
006340*    ACCUMULATION AND NO REPORT LINE IS PRODUCED.  THE CALLER'S
006350*    OWN COPY OF PTS.POSM07 AND PTS.STKM03 SUPPLIES THE POSITION
006360*    AND STOCK ROW - THIS ENTRY POINT SHARES 3000 AND 4000 WITH
006370*    THE NIGHTLY BATCH PASS ABOVE, EACH KEYED OFF LK-SNGL-.
006380*----------------------------------------------------------------
006390     ENTRY 'PORVAL-SINGLE' USING LK-SNGL-POSITION LK-SNGL-STOCK
006400         LK-SNGL-RESULT.
006410 9100-VALUE-SINGLE-POSITION.
006420*    THE CALLER'S POSITION AND STOCK ARE DROPPED INTO SLOT 1 OF
006430*    THE SAME TABLES THE NIGHTLY PASS USES SO 3000-VALUE-ONE-
006440*    POSITION AND 3100-FIND-STOCK NEED NO SEPARATE SINGLE-ROW
006450*    LOGIC OF THEIR OWN.
006460     MOVE 1 TO WS-POS-SUB.
006470     MOVE LK-SNGL-QUANTITY TO WS-POS-QUANTITY (1).
006480     MOVE LK-SNGL-AVERAGE-PRICE TO WS-POS-AVERAGE-PRICE (1).
006490     MOVE LK-SNGL-CURRENT-VALUE TO WS-POS-CURRENT-VALUE (1).
006500     MOVE LK-SNGL-STOCK-SYMBOL TO WS-POS-STOCK-SYMBOL (1).
006510     MOVE 1 TO WS-STOCK-COUNT.
006520     MOVE LK-SNGL-STOCK-SYMBOL TO WS-STK-SYMBOL (1).
006530     MOVE LK-SNGL-STOCK-PRICE TO WS-STK-CURRENT-PRICE (1).
006540     PERFORM 3000-VALUE-ONE-POSITION THRU 3000-EXIT.
006550*    THE PERCENT RETURN HERE IS THE SINGLE LOT'S OWN RETURN -
006560*    COST BASIS AS THE BASE, MARKET VALUE AS THE CURRENT SIDE -
006570*    NOT THE WHOLE-PORTFOLIO CALCULATION 2000 PERFORMS.
006580     MOVE WS-POSITION-COST-BASIS TO WS-PCT-BASE.
006590     MOVE WS-POSITION-MKT-VALUE TO WS-TOTAL-PORTFOLIO-VALUE.
006600     PERFORM 4000-COMPUTE-PCT-RETURN THRU 4000-EXIT.
006610     MOVE WS-POSITION-MKT-VALUE TO LK-SNGL-MARKET-VALUE.
006620     MOVE WS-POSITION-COST-BASIS TO LK-SNGL-COST-BASIS.
006630     MOVE WS-POSITION-PNL TO LK-SNGL-UNREALIZED-PNL.
006640     MOVE WS-PCT-RETURN TO LK-SNGL-PCT-RETURN.
006650     GOBACK.
