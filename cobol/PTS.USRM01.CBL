000100*
000110*----------------------------------------------------------------
000120*               PTS.USRM01                                        
000130*   (C) 1988, 2011  DST SYSTEMS INC.  ALL RIGHTS RESERVED.        
000140*----------------------------------------------------------------
000150*
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID. USER-MASTER-RECORD.
000180 AUTHOR. R. SHREENIVASAN.
000190 INSTALLATION. DST SYSTEMS INC. - KANSAS CITY DATA CENTER.
000200 DATE-WRITTEN. 03/14/1988.
000210 DATE-COMPILED.
000220 SECURITY. DST INTERNAL USE ONLY - PROPRIETARY.
000230*
000240*----------------------------------------------------------------
000250*    AMENDMENT HISTORY
000260*
000270*    DATE       BY    TICKET       DESCRIPTION
000280*    ---------- ----- ------------ ----------------------------
000290*    03/14/1988 RSH   INIT-0001    ORIGINAL LAYOUT - REGISTERED
000300*                                  INVESTOR MASTER, SHARE-CLASS
000310*                                  TRANSFER AGENCY SYSTEM.
000320*    09/02/1991 RSH   MAINT-0114   ADDED EMAIL-ADDRESS FOR THE
000330*                                  DIAL-UP QUOTE LINE PROJECT.
000340*    11/19/1998 KTW   Y2K-0037     EXPANDED CREATED-DATE-TIME TO
000350*                                  FOUR-DIGIT CENTURY/YEAR TO
000360*                                  CLEAR YEAR-2000 EXPOSURE.
000370*    07/01/2009 RSH   DM-0512      REBUILT AS PTS.USRM01 UNDER
000380*                                  THE PORTFOLIO TRADING SYSTEM
000390*                                  DATA MART CONVERSION.  ADDED
000400*                                  HEADER/TRAILER CONTROL AREAS.
000410*    04/22/2010 MOR   DM-0588      ADDED INITIAL-BALANCE-AMT FOR
000420*                                  THE PAPER-TRADING PORTFOLIO
000430*                                  SEED-CASH ENHANCEMENT.
000440*    02/08/2011 AFW   DM-0641      ADDED CREATED-DATE-TIME-PARTS
000450*                                  REDEFINES FOR THE NIGHTLY AGE
000460*                                  -OF-ACCOUNT EXTRACT.
000470*----------------------------------------------------------------
000480*
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT USER-MASTER-RECORD ASSIGN TO USRMST
000550         ORGANIZATION IS SEQUENTIAL
000560         FILE STATUS IS USRM01-FILE-STATUS.
000570 DATA DIVISION.
000580 FILE SECTION.
000590*----------------------------------------------------------------
000600*    USER MASTER - ONE ROW PER REGISTERED USER.  DETAIL ROWS
000610*    ARE FOLLOWED ONCE PER RUN BY A TRAILER ROW CARRYING THE
000620*    RECORD COUNT CONTROL TOTAL.
000630*----------------------------------------------------------------
000640 FD  USER-MASTER-RECORD.
000650 01  USER-MASTER-RECORD.
000660     05  RECORD-TYPE-CDE                   PIC X(01).
000670         88  USER-HEADER-RECORD                VALUE 'H'.
000680         88  USER-DETAIL-RECORD                VALUE 'D'.
000690         88  USER-TRAILER-RECORD               VALUE 'T'.
000700     05  DETAIL-RECORD-AREA.
000710         10  USER-ID                       PIC 9(09).
000720         10  USER-NAME                     PIC X(30).
000730         10  EMAIL-ADDRESS                 PIC X(50).
000740         10  PASSWORD-HASH-TXT             PIC X(60).
000750         10  INITIAL-BALANCE-AMT           PIC S9(13)V99.
000760         10  CREATED-DATE-TIME             PIC X(26).
000770*----------------------------------------------------------------
000780*    DATE-PART BREAKDOWN OF CREATED-DATE-TIME, ISO-8601 TEXT,
000790*    FOR THE NIGHTLY AGE-OF-ACCOUNT EXTRACT (DM-0641).
000800*----------------------------------------------------------------
000810         10  CREATED-DATE-TIME-PARTS REDEFINES CREATED-DATE-TIME.
000820             15  CREATED-CC-DTE            PIC X(02).
000830             15  CREATED-YY-DTE            PIC X(02).
000840             15  FILLER                    PIC X(01).
000850             15  CREATED-MM-DTE            PIC X(02).
000860             15  FILLER                    PIC X(01).
000870             15  CREATED-DD-DTE            PIC X(02).
000880             15  FILLER                    PIC X(16).
000890         10  FILLER                        PIC X(09).
000900*----------------------------------------------------------------
000910*    HEADER ROW - WRITTEN FIRST EACH RUN, CARRIES RUN DATE/TIME.
000920*----------------------------------------------------------------
000930     05  HEADER-RECORD-AREA REDEFINES DETAIL-RECORD-AREA.
000940         10  RUN-DATE-CDE                  PIC X(08).
000950         10  RUN-TIME-CDE                  PIC X(06).
000960         10  FILLER                        PIC X(185).
000970*----------------------------------------------------------------
000980*    TRAILER ROW - WRITTEN LAST EACH RUN, CARRIES RECORD COUNT.
000990*----------------------------------------------------------------
001000     05  TRAILER-RECORD-AREA REDEFINES DETAIL-RECORD-AREA.
001010         10  USER-RECORD-COUNT             PIC 9(09).
001020         10  FILLER                        PIC X(190).
001030 WORKING-STORAGE SECTION.
001040 77  USRM01-FILE-STATUS                    PIC X(02).
001050 PROCEDURE DIVISION.
001060     STOP RUN.
