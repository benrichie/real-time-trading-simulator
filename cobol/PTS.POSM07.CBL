000100*
000110*----------------------------------------------------------------
000120*               PTS.POSM07                                        
000130*   (C) 1988, 2011  DST SYSTEMS INC.  ALL RIGHTS RESERVED.        
000140*----------------------------------------------------------------
000150*
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID. POSITION-MASTER-RECORD.
000180 AUTHOR. D. WATTS.
000190 INSTALLATION. DST SYSTEMS INC. - KANSAS CITY DATA CENTER.
000200 DATE-WRITTEN. 06/11/1990.
000210 DATE-COMPILED.
000220 SECURITY. DST INTERNAL USE ONLY - PROPRIETARY.
000230*
000240*----------------------------------------------------------------
000250*    AMENDMENT HISTORY
000260*
000270*    DATE       BY    TICKET       DESCRIPTION
000280*    ---------- ----- ------------ ----------------------------
000290*    06/11/1990 DPW   INIT-0005    ORIGINAL LAYOUT - ONE ROW PER
000300*                                  OPEN LOT, HOLDS THE RUNNING
000310*                                  WEIGHTED-AVERAGE COST BASIS
000320*                                  PER PORTFOLIO/SYMBOL PAIR.
000330*    11/19/1998 KTW   Y2K-0037     EXPANDED CREATED-AT AND
000340*                                  UPDATED-AT TO FOUR-DIGIT
000350*                                  CENTURY/YEAR.
000360*    07/01/2009 RSH   DM-0512      REBUILT AS PTS.POSM07 UNDER
000370*                                  THE PORTFOLIO TRADING SYSTEM
000380*                                  DATA MART CONVERSION.
000390*    04/22/2010 MOR   DM-0588      ADDED HEADER/TRAILER CONTROL
000400*                                  AREAS FOR THE OVERNIGHT LOAD.
000410*    02/08/2011 AFW   DM-0641      ADDED UPDATED-AT-PARTS
000420*                                  REDEFINES.
000430*----------------------------------------------------------------
000440*
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500     SELECT POSITION-MASTER-RECORD ASSIGN TO POSMST
000510         ORGANIZATION IS SEQUENTIAL
000520         FILE STATUS IS POSM07-FILE-STATUS.
000530 DATA DIVISION.
000540 FILE SECTION.
000550*----------------------------------------------------------------
000560*    POSITION MASTER - ONE ROW PER PORTFOLIO/SYMBOL PAIR CURRENTLY
000570*    HELD.  KEY IS POSITION-ID; SECONDARY ACCESS BY OWNING
000580*    PORTFOLIO-ID PLUS STOCK-SYMBOL.  CURRENT-VALUE HOLDS THE COST
000590*    BASIS (AVERAGE-PRICE TIMES QUANTITY), NOT MARKET VALUE - THE
000600*    VALUATION PROGRAM COMPUTES MARKET VALUE SEPARATELY AT RUN
000610*    TIME FROM THE STOCK MASTER'S CURRENT-PRICE-AMT.
000620*----------------------------------------------------------------
000630 FD  POSITION-MASTER-RECORD.
000640 01  POSITION-MASTER-RECORD.
000650     05  RECORD-TYPE-CDE                   PIC X(01).
000660         88  POSITION-HEADER-RECORD            VALUE 'H'.
000670         88  POSITION-DETAIL-RECORD            VALUE 'D'.
000680         88  POSITION-TRAILER-RECORD           VALUE 'T'.
000690     05  DETAIL-RECORD-AREA.
000700         10  POSITION-ID                   PIC 9(09).
000710         10  OWNING-PORTFOLIO-ID           PIC 9(09).
000720         10  STOCK-SYMBOL                  PIC X(10).
000730         10  QUANTITY-ON-HAND-QTY          PIC S9(09).
000740         10  AVERAGE-PRICE-AMT             PIC S9(13)V9(4).
000750         10  CURRENT-VALUE-AMT             PIC S9(13)V99.
000760         10  CREATED-AT-DTM                PIC X(26).
000770         10  UPDATED-AT-DTM                PIC X(26).
000780*----------------------------------------------------------------
000790*    DATE-PART BREAKDOWN OF UPDATED-AT-DTM (DM-0641).
000800*----------------------------------------------------------------
000810         10  UPDATED-AT-PARTS REDEFINES UPDATED-AT-DTM.
000820             15  UPDATED-CC-DTE            PIC X(02).
000830             15  UPDATED-YY-DTE            PIC X(02).
000840             15  FILLER                    PIC X(01).
000850             15  UPDATED-MM-DTE            PIC X(02).
000860             15  FILLER                    PIC X(01).
000870             15  UPDATED-DD-DTE            PIC X(02).
000880             15  FILLER                    PIC X(16).
000890         10  FILLER                        PIC X(09).
000900*----------------------------------------------------------------
000910*    HEADER ROW - WRITTEN FIRST EACH RUN, CARRIES RUN DATE/TIME.
000920*----------------------------------------------------------------
000930     05  HEADER-RECORD-AREA REDEFINES DETAIL-RECORD-AREA.
000940         10  RUN-DATE-CDE                  PIC X(08).
000950         10  RUN-TIME-CDE                  PIC X(06).
000960         10  FILLER                        PIC X(116).
000970*----------------------------------------------------------------
000980*    TRAILER ROW - WRITTEN LAST EACH RUN, CARRIES RECORD COUNT.
000990*----------------------------------------------------------------
001000     05  TRAILER-RECORD-AREA REDEFINES DETAIL-RECORD-AREA.
001010         10  POSITION-RECORD-COUNT         PIC 9(09).
001020         10  FILLER                        PIC X(121).
001030 WORKING-STORAGE SECTION.
001040 77  POSM07-FILE-STATUS                    PIC X(02).
001050 PROCEDURE DIVISION.
001060     STOP RUN.
