000100*
000110*----------------------------------------------------------------
000120*               PTS.ORDXEQ                                        
000130*   (C) 1990, 2011  DST SYSTEMS INC.  ALL RIGHTS RESERVED.        
000140*----------------------------------------------------------------
000150*
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID. ORDXEQ.
000180 AUTHOR. R. SHREENIVASAN.
000190 INSTALLATION. DST SYSTEMS INC. - KANSAS CITY DATA CENTER.
000200 DATE-WRITTEN. 07/09/1990.
000210 DATE-COMPILED.
000220 SECURITY. DST INTERNAL USE ONLY - PROPRIETARY.
000230*
000240*----------------------------------------------------------------
000250*    AMENDMENT HISTORY
000260*
000270*    DATE       BY    TICKET       DESCRIPTION
000280*    ---------- ----- ------------ ----------------------------
000290*    07/09/1990 RSH   INIT-0006    ORIGINAL LAYOUT - PAPER-TRADE
000300*                                  FILL ROUTINE, CALLED FROM THE
000310*                                  OVERNIGHT ORDER-POSTING JOB.
000320*    03/02/1993 DPW   MAINT-0233   ADDED LIMIT-ORDER FILL PATH
000330*                                  (FILLED PRICE = ORDER LIMIT
000340*                                  PRICE RATHER THAN MARKET).
000350*    11/19/1998 KTW   Y2K-0037     EXPANDED ALL DATE-TIME FIELDS
000360*                                  TO FOUR-DIGIT CENTURY/YEAR.
000370*    07/01/2009 RSH   DM-0512      REBUILT AS PTS.ORDXEQ UNDER
000380*                                  THE PORTFOLIO TRADING SYSTEM
000390*                                  DATA MART CONVERSION.
000400*    04/22/2010 MOR   DM-0588      REWORKED AS A CALLABLE ENGINE
000410*                                  SO THE LIMIT-ORDER SWEEP
000420*                                  (PTS.ORDSWP) CAN INVOKE ONE
000430*                                  FILL AT A TIME BY ORDER-ID.
000440*    02/08/2011 AFW   DM-0641      ADDED THE POSITION WEIGHTED
000450*                                  -AVERAGE-COST RECOMPUTE ON A
000460*                                  BUY AGAINST AN EXISTING LOT.
000470*    06/14/2011 RSH   DM-0703      SPLIT FUNDS/SHARES PRE-CHECK
000480*                                  OUT OF THIS ROUTINE AND INTO
000490*                                  PTS.ORDVAL - THIS ROUTINE NOW
000500*                                  RE-VERIFIES AT FILL TIME ONLY,
000510*                                  PER THE REVISED VALIDATION
000520*                                  STANDARD.
000530*    09/19/2011 AFW   DM-0719      DOCUMENTATION PASS ONLY - NO
000540*                                  LOGIC CHANGE.  ADDED STEP-BY-
000550*                                  STEP NARRATIVE COMMENTS THROUGH
000560*                                  0000/2000 AND CONVERTED THE
000570*                                  SCALAR WORKING-STORAGE ITEMS TO
000580*                                  77-LEVEL ENTRIES PER THE DATA
000590*                                  CENTER STANDARDS REVIEW.
000600*----------------------------------------------------------------
000610*
000620*    NOTE - THIS ROUTINE RE-OPENS AND FULLY RELOADS EACH MASTER
000630*    ON EVERY CALL SINCE THERE IS NO ISAM ACCESS METHOD ON THIS
000640*    SYSTEM.  ACCEPTABLE AT CURRENT SWEEP VOLUMES PER THE DM-0703
000650*    CLOSURE TEST RUN; REVISIT IF THE NIGHTLY SWEEP VOLUME GROWS
000660*    MATERIALLY.
000670*
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730*    ALL FIVE FILES ARE SEQUENTIAL - NO ISAM ACCESS METHOD IS
000740*    LICENSED ON THIS SYSTEM, HENCE THE FULL-TABLE STAGE/REWRITE
000750*    DISCIPLINE THROUGHOUT THIS PROGRAM.
000760     SELECT ORDER-MASTER-RECORD ASSIGN TO ORDMST
000770         ORGANIZATION IS SEQUENTIAL
000780         FILE STATUS IS ORDM05-FILE-STATUS.
000790     SELECT PORTFOLIO-MASTER-RECORD ASSIGN TO PORMST
000800         ORGANIZATION IS SEQUENTIAL
000810         FILE STATUS IS PORT02-FILE-STATUS.
000820     SELECT STOCK-MASTER-RECORD ASSIGN TO STKMST
000830         ORGANIZATION IS SEQUENTIAL
000840         FILE STATUS IS STKM03-FILE-STATUS.
000850     SELECT POSITION-MASTER-RECORD ASSIGN TO POSMST
000860         ORGANIZATION IS SEQUENTIAL
000870         FILE STATUS IS POSM07-FILE-STATUS.
000880     SELECT TRANSACTION-LEDGER-RECORD ASSIGN TO TXNLDG
000890         ORGANIZATION IS SEQUENTIAL
000900         FILE STATUS IS TXNL06-FILE-STATUS.
000910 DATA DIVISION.
000920 FILE SECTION.
000930*    THE FIVE MASTER/LEDGER LAYOUTS ARE MAINTAINED AS SHARED
000940*    COPYBOOKS SO ORDVAL, ORDSWP AND PORVAL SEE IDENTICAL FIELD
000950*    DEFINITIONS - A CHANGE TO ANY RECORD LAYOUT IS MADE ONCE.
000960     COPY ORDM05.
000970     COPY PORT02.
000980     COPY STKM03.
000990     COPY POSM07.
001000     COPY TXNL06.
001010 WORKING-STORAGE SECTION.
001020*----------------------------------------------------------------
001030*    IN-MEMORY MASTER TABLES - LOADED FROM THE SEQUENTIAL FILES
001040*    ABOVE ON EACH CALL, REWRITTEN IN FULL BEFORE RETURN.  THERE
001050*    IS NO ISAM/RELATIVE ACCESS METHOD AVAILABLE ON THIS SYSTEM.
001060*----------------------------------------------------------------
001070*    999 ENTRIES COVERS THE PENDING+RECENTLY-FILLED WINDOW; A
001080*    FULL ORDMST HISTORY IS NEVER STAGED AT ONCE.
001090 01  WS-ORDER-TABLE.
001100*    FIELDS MIRROR THE ORDM05 DETAIL ROW ONE-FOR-ONE, PLUS A
001110*    TRAILING FILLER PAD TO KEEP THE ENTRY LENGTH A ROUND NUMBER.
001120     05  WS-ORDER-ENTRY                    OCCURS 999 TIMES.
001130         10  WS-ORD-ID                     PIC 9(09).
001140         10  WS-ORD-PORTFOLIO-ID           PIC 9(09).
001150         10  WS-ORD-STOCK-SYMBOL           PIC X(10).
001160         10  WS-ORD-TYPE-CDE               PIC X(04).
001170         10  WS-ORD-PRICE-TYPE-CDE         PIC X(06).
001180         10  WS-ORD-QUANTITY               PIC S9(09).
001190         10  WS-ORD-LIMIT-PRICE            PIC S9(13)V9(4).
001200         10  WS-ORD-STATUS-CDE             PIC X(09).
001210         10  WS-ORD-FILLED-PRICE           PIC S9(13)V9(4).
001220         10  WS-ORD-CREATED-DTM            PIC X(26).
001230         10  WS-ORD-FILLED-DTM             PIC X(26).
001240         10  FILLER                        PIC X(08).
001250*    ONE ENTRY PER PORTFOLIO ON FILE - THE SHOP RUNS WELL UNDER
001260*    999 PORTFOLIOS AT PRESENT VOLUME.
001270 01  WS-PORTFOLIO-TABLE.
001280*    FIELDS MIRROR THE PORT02 DETAIL ROW ONE-FOR-ONE.
001290     05  WS-PORT-ENTRY                     OCCURS 999 TIMES.
001300         10  WS-PORT-ID                    PIC 9(09).
001310         10  WS-PORT-USER-ID               PIC 9(09).
001320         10  WS-PORT-CASH-BALANCE          PIC S9(13)V99.
001330         10  WS-PORT-TOTAL-VALUE           PIC S9(13)V99.
001340         10  WS-PORT-CREATED-DTM           PIC X(26).
001350         10  FILLER                        PIC X(20).
001360*    200 ENTRIES COVERS THE FULL TRADEABLE SYMBOL LIST.
001370 01  WS-STOCK-TABLE.
001380*    FIELDS MIRROR THE STKM03 DETAIL ROW ONE-FOR-ONE.
001390     05  WS-STOCK-ENTRY                    OCCURS 200 TIMES.
001400         10  WS-STK-SYMBOL                 PIC X(10).
001410         10  WS-STK-COMPANY-NAME           PIC X(60).
001420         10  WS-STK-CURRENT-PRICE          PIC S9(13)V9(4).
001430         10  WS-STK-LAST-UPDATED           PIC X(26).
001440         10  FILLER                        PIC X(10).
001450*    ONE ENTRY PER OPEN LOT ACROSS ALL PORTFOLIOS - A PORTFOLIO
001460*    MAY HOLD AT MOST ONE OPEN LOT PER SYMBOL PER THE WEIGHTED-
001470*    AVERAGE-COST CONVENTION IN 5100.
001480 01  WS-POSITION-TABLE.
001490*    FIELDS MIRROR THE POSM07 DETAIL ROW ONE-FOR-ONE.
001500     05  WS-POS-ENTRY                      OCCURS 999 TIMES.
001510         10  WS-POS-ID                     PIC 9(09).
001520         10  WS-POS-PORTFOLIO-ID           PIC 9(09).
001530         10  WS-POS-STOCK-SYMBOL           PIC X(10).
001540         10  WS-POS-QUANTITY               PIC S9(09).
001550         10  WS-POS-AVERAGE-PRICE          PIC S9(13)V9(4).
001560         10  WS-POS-CURRENT-VALUE          PIC S9(13)V99.
001570         10  WS-POS-CREATED-DTM            PIC X(26).
001580         10  WS-POS-UPDATED-DTM            PIC X(26).
001590         10  FILLER                        PIC X(09).
001600*----------------------------------------------------------------
001610*    TABLE OCCUPANCY COUNTS AND WORK SUBSCRIPTS - EACH ITS OWN
001620*    77-LEVEL ENTRY PER SHOP STANDARD, ALL COMP PER SHOP STANDARD
001630*    FOR COUNTERS/SUBSCRIPTS.
001640*----------------------------------------------------------------
001650 77  WS-ORDER-COUNT                        PIC S9(9) COMP.
001660 77  WS-PORT-COUNT                         PIC S9(9) COMP.
001670 77  WS-STOCK-COUNT                        PIC S9(9) COMP.
001680 77  WS-POSITION-COUNT                     PIC S9(9) COMP.
001690 77  WS-ORDER-SUB                          PIC S9(9) COMP.
001700 77  WS-STOCK-SUB                          PIC S9(9) COMP.
001710 77  WS-PORT-SUB                           PIC S9(9) COMP.
001720 77  WS-POS-SUB                            PIC S9(9) COMP.
001730 77  WS-MAX-TXN-ID                         PIC S9(9) COMP.
001740 77  WS-MAX-POS-ID                         PIC S9(9) COMP.
001750*----------------------------------------------------------------
001760*    CONDITION SWITCHES - EACH ITS OWN 77-LEVEL ENTRY.
001770*----------------------------------------------------------------
001780 77  WS-FOUND-SW                           PIC X(01).
001790     88  WS-FOUND                              VALUE 'Y'.
001800     88  WS-NOT-FOUND                          VALUE 'N'.
001810 77  WS-EXISTING-POS-SW                    PIC X(01).
001820     88  WS-POSITION-EXISTS                    VALUE 'Y'.
001830     88  WS-POSITION-MISSING                   VALUE 'N'.
001840*----------------------------------------------------------------
001850*    SCALAR WORK FIELDS - EACH ITS OWN 77-LEVEL ENTRY; THE
001860*    RUN-STAMP BREAKOUT STAYS A GROUP SINCE IT CARRIES SUB-
001870*    ORDINATE FIELDS A 77-LEVEL ITEM CANNOT.
001880*----------------------------------------------------------------
001890 77  WS-EXEC-PRICE                         PIC S9(13)V9(4).
001900 77  WS-TOTAL-AMOUNT                       PIC S9(13)V99.
001910 77  WS-NEW-AVG-PRICE                      PIC S9(13)V9(4).
001920 77  WS-NEW-QTY                            PIC S9(09).
001930 77  WS-COST-NUMERATOR                     PIC S9(15)V9(4).
001940 77  WS-CURRENT-DATE                       PIC 9(08).
001950 77  WS-CURRENT-TIME                       PIC 9(08).
001960*    THE RUN STAMP BREAKS DOWN INTO A DATE HALF AND A TIME HALF
001970*    SEPARATED BY A LITERAL 'T', MATCHING THE 26-BYTE TIMESTAMP
001980*    FORMAT CARRIED ON EVERY MASTER AND LEDGER RECORD.
001990 01  WS-STAMP-DTM.
002000     05  WS-STAMP-CC-YY-MM-DD              PIC 9(08).
002010     05  FILLER                            PIC X(01) VALUE 'T'.
002020     05  WS-STAMP-HH-MM-SS                 PIC 9(08).
002030     05  FILLER                            PIC X(09).
002040*----------------------------------------------------------------
002050*    ONE FILE-STATUS 77-LEVEL PER SELECT CLAUSE ABOVE - CHECKED
002060*    IMPLICITLY BY THE AT END CLAUSE ON EACH READ; NONE OF THESE
002070*    FILES IS EXPECTED TO RETURN A STATUS OTHER THAN '00' OR '10'
002080*    IN NORMAL OPERATION.
002090*----------------------------------------------------------------
002100 77  ORDM05-FILE-STATUS                    PIC X(02).
002110 77  PORT02-FILE-STATUS                    PIC X(02).
002120 77  STKM03-FILE-STATUS                    PIC X(02).
002130 77  POSM07-FILE-STATUS                    PIC X(02).
002140 77  TXNL06-FILE-STATUS                    PIC X(02).
002150*----------------------------------------------------------------
002160*    LINKAGE SECTION - THE CALL INTERFACE TO THIS ENGINE.  BOTH
002170*    PARAMETERS ARE REQUIRED; THERE IS NO OPTIONAL LINKAGE ITEM.
002180*----------------------------------------------------------------
002190 LINKAGE SECTION.
002200 01  LK-ORDER-ID                           PIC 9(09).
002210*    LK-COMPLETION-CDE IS THE ONLY WAY THE CALLER LEARNS THE
002220*    OUTCOME OF THE FILL ATTEMPT - THERE IS NO RETURN-CODE OR
002230*    OTHER MECHANISM.  THE SIX VALUES BELOW ARE EXHAUSTIVE.
002240 01  LK-COMPLETION-CDE                     PIC X(01).
002250     88  LK-EXEC-SUCCESS                       VALUE '0'.
002260     88  LK-EXEC-NOT-PENDING                   VALUE '1'.
002270     88  LK-EXEC-STOCK-NOT-FOUND               VALUE '2'.
002280     88  LK-EXEC-INSUFFICIENT-FUNDS            VALUE '3'.
002290     88  LK-EXEC-INSUFFICIENT-SHARES           VALUE '4'.
002300     88  LK-EXEC-ORDER-NOT-FOUND               VALUE '5'.
002310 PROCEDURE DIVISION USING LK-ORDER-ID LK-COMPLETION-CDE.
002320*----------------------------------------------------------------
002330*    0000-MAIN-CONTROL - ONE CALL EQUALS ONE ATTEMPTED FILL.  THE
002340*    CALLER PASSES THE ORDER-ID IN LK-ORDER-ID AND READS THE
002350*    RESULT BACK IN LK-COMPLETION-CDE.  DEFAULT THE COMPLETION
002360*    CODE TO '5' (ORDER NOT FOUND) BEFORE THE SEARCH SO A BAD
002370*    ORDER-ID CANNOT FALL THROUGH WITH A STALE VALUE FROM A
002380*    PRIOR CALL.
002390*----------------------------------------------------------------
002400 0000-MAIN-CONTROL.
002410*    STAGE ALL FOUR MASTERS INTO WORKING STORAGE AND RELEASE THE
002420*    INPUT FILES BEFORE TOUCHING ANY DATA.
002430     PERFORM 1000-OPEN-INPUT-FILES THRU 1000-EXIT.
002440     PERFORM 1500-LOAD-MASTER-TABLES THRU 1500-EXIT.
002450     PERFORM 1800-CLOSE-INPUT-FILES THRU 1800-EXIT.
002460*    DEFAULT TO 'ORDER NOT FOUND' BEFORE THE SEARCH RUNS.
002470     MOVE '5' TO LK-COMPLETION-CDE.
002480*    DRIVE THE ONE FILL ATTEMPT THIS CALL WAS MADE FOR.
002490     PERFORM 2000-EXECUTE-ORDER THRU 2000-EXIT.
002500*    WHETHER OR NOT THE FILL SUCCEEDED, THE THREE TABLES MUST BE
002510*    WRITTEN BACK IN FULL - AN UNCHANGED TABLE STILL HAS TO GO
002520*    BACK OUT SINCE THIS IS A FULL-FILE REWRITE, NOT A SELECTIVE
002530*    ONE.
002540     PERFORM 8000-OPEN-OUTPUT-FILES THRU 8000-EXIT.
002550     PERFORM 8500-REWRITE-MASTER-TABLES THRU 8500-EXIT.
002560     PERFORM 8900-CLOSE-OUTPUT-FILES THRU 8900-EXIT.
002570     GOBACK.
002580*----------------------------------------------------------------
002590*    1000-OPEN-INPUT-FILES - OPENS ALL FOUR MASTERS INPUT SO THE
002600*    1500 PARAGRAPHS BELOW CAN STAGE THEM INTO WORKING STORAGE.
002610*    THE TRANSACTION LEDGER IS NOT OPENED HERE - IT IS TOO LARGE
002620*    TO STAGE AND IS HANDLED BY ITS OWN OPEN/CLOSE PAIR IN 1550
002630*    AND AGAIN IN 4000-POST-TRANSACTION.
002640*----------------------------------------------------------------
002650 1000-OPEN-INPUT-FILES.
002660*    ALL FOUR OPENS MUST SUCCEED - NONE OF THESE FILES IS OPTIONAL
002670*    TO A FILL ATTEMPT.
002680     OPEN INPUT ORDER-MASTER-RECORD.
002690     OPEN INPUT PORTFOLIO-MASTER-RECORD.
002700     OPEN INPUT STOCK-MASTER-RECORD.
002710     OPEN INPUT POSITION-MASTER-RECORD.
002720 1000-EXIT.
002730     EXIT.
002740*----------------------------------------------------------------
002750*    1500-LOAD-MASTER-TABLES - DRIVES THE FIVE STAGING PASSES.
002760*    ORDER OF THE PERFORMS DOES NOT MATTER EXCEPT THAT 1550 MUST
002770*    RUN AFTER THE FOUR TABLE LOADS SO THE LEDGER SCAN DOES NOT
002780*    INTERLEAVE WITH THE MASTER READS.
002790*----------------------------------------------------------------
002800 1500-LOAD-MASTER-TABLES.
002810     PERFORM 1510-LOAD-ORDERS THRU 1510-EXIT.
002820     PERFORM 1520-LOAD-PORTFOLIOS THRU 1520-EXIT.
002830     PERFORM 1530-LOAD-STOCKS THRU 1530-EXIT.
002840     PERFORM 1540-LOAD-POSITIONS THRU 1540-EXIT.
002850     PERFORM 1550-DETERMINE-NEXT-TXN-ID THRU 1550-EXIT.
002860 1500-EXIT.
002870     EXIT.
002880*----------------------------------------------------------------
002890*    1510-LOAD-ORDERS - READS ORDMST TOP TO BOTTOM AND STACKS
002900*    EVERY DETAIL ROW INTO WS-ORDER-TABLE.  HEADER/TRAILER ROWS
002910*    ARE SKIPPED - THIS DRIVER NEVER WRITES THOSE ITSELF.
002920*----------------------------------------------------------------
002930 1510-LOAD-ORDERS.
002940     MOVE ZERO TO WS-ORDER-COUNT.
002950 1511-LOAD-ORDERS-LOOP.
002960     READ ORDER-MASTER-RECORD
002970         AT END GO TO 1510-EXIT.
002980*    A HEADER OR TRAILER ROW ON ORDMST IS SIMPLY SKIPPED - THE
002990*    SUBSCRIPT IS NOT ADVANCED FOR THOSE, ONLY FOR DETAIL ROWS.
003000     IF ORDER-DETAIL-RECORD
003010         ADD 1 TO WS-ORDER-COUNT
003020*    IDENTIFYING FIELDS - ORDER-ID, OWNING PORTFOLIO, SYMBOL.
003030         MOVE ORDER-ID           TO WS-ORD-ID (WS-ORDER-COUNT)
003040         MOVE OWNING-PORTFOLIO-ID TO WS-ORD-PORTFOLIO-ID
003050             (WS-ORDER-COUNT)
003060         MOVE STOCK-SYMBOL TO WS-ORD-STOCK-SYMBOL (WS-ORDER-COUNT)
003070*    ORDER TYPE, PRICE TYPE AND QUANTITY - INPUTS TO 3000'S PRICE
003080*    COMPUTATION AND THE 2400/2500 FUNDS/SHARES RE-CHECK.
003090         MOVE ORDER-TYPE-CDE TO WS-ORD-TYPE-CDE (WS-ORDER-COUNT)
003100         MOVE PRICE-TYPE-CDE TO WS-ORD-PRICE-TYPE-CDE
003110             (WS-ORDER-COUNT)
003120         MOVE ORDER-QUANTITY TO WS-ORD-QUANTITY (WS-ORDER-COUNT)
003130         MOVE LIMIT-PRICE-AMT TO WS-ORD-LIMIT-PRICE
003140             (WS-ORDER-COUNT)
003150*    STATUS AND FILL HISTORY - STATUS-CDE IS RE-TESTED IN 2020;
003160*    THE FILLED FIELDS ARE CARRIED FORWARD UNTOUCHED UNTIL 7000
003170*    OVERWRITES THEM ON A SUCCESSFUL FILL.
003180         MOVE STATUS-CDE TO WS-ORD-STATUS-CDE (WS-ORDER-COUNT)
003190         MOVE FILLED-PRICE-AMT TO WS-ORD-FILLED-PRICE
003200             (WS-ORDER-COUNT)
003210         MOVE CREATED-DTM TO WS-ORD-CREATED-DTM (WS-ORDER-COUNT)
003220         MOVE FILLED-DTM TO WS-ORD-FILLED-DTM (WS-ORDER-COUNT).
003230     GO TO 1511-LOAD-ORDERS-LOOP.
003240 1510-EXIT.
003250     EXIT.
003260*----------------------------------------------------------------
003270*    1520-LOAD-PORTFOLIOS - STAGES PORMST THE SAME WAY 1510
003280*    STAGES ORDMST.
003290*----------------------------------------------------------------
003300 1520-LOAD-PORTFOLIOS.
003310     MOVE ZERO TO WS-PORT-COUNT.
003320 1521-LOAD-PORTFOLIOS-LOOP.
003330     READ PORTFOLIO-MASTER-RECORD
003340         AT END GO TO 1520-EXIT.
003350*    SAME HEADER/TRAILER SKIP CONVENTION AS 1510 ABOVE.
003360     IF PORT-DETAIL-RECORD
003370         ADD 1 TO WS-PORT-COUNT
003380         MOVE PORTFOLIO-ID     TO WS-PORT-ID (WS-PORT-COUNT)
003390         MOVE OWNING-USER-ID   TO WS-PORT-USER-ID (WS-PORT-COUNT)
003400*    CASH-BALANCE-AMT IS THE FIELD 2400 AND 6000 CARE ABOUT;
003410*    TOTAL-VALUE-AMT IS OWNED BY PTS.PORVAL AND ONLY CARRIED
003420*    THROUGH HERE UNCHANGED.
003430         MOVE CASH-BALANCE-AMT TO WS-PORT-CASH-BALANCE
003440             (WS-PORT-COUNT)
003450         MOVE TOTAL-VALUE-AMT TO WS-PORT-TOTAL-VALUE
003460             (WS-PORT-COUNT)
003470         MOVE CREATED-DATE-TIME TO WS-PORT-CREATED-DTM
003480             (WS-PORT-COUNT).
003490     GO TO 1521-LOAD-PORTFOLIOS-LOOP.
003500 1520-EXIT.
003510     EXIT.
003520*----------------------------------------------------------------
003530*    1530-LOAD-STOCKS - STAGES STKMST.  STOCK-PRICE (STKPRC) IS
003540*    NOT READ HERE - IT IS THE APPEND-ONLY TICK HISTORY AND OUT
003550*    OF SCOPE FOR THE FILL ENGINE.
003560*----------------------------------------------------------------
003570 1530-LOAD-STOCKS.
003580     MOVE ZERO TO WS-STOCK-COUNT.
003590 1531-LOAD-STOCKS-LOOP.
003600     READ STOCK-MASTER-RECORD
003610         AT END GO TO 1530-EXIT.
003620*    SAME HEADER/TRAILER SKIP CONVENTION AS 1510 ABOVE.
003630     IF STOCK-DETAIL-RECORD
003640         ADD 1 TO WS-STOCK-COUNT
003650         MOVE SYMBOL-ID        TO WS-STK-SYMBOL (WS-STOCK-COUNT)
003660         MOVE COMPANY-NAME-TXT TO WS-STK-COMPANY-NAME
003670             (WS-STOCK-COUNT)
003680*    CURRENT-PRICE-AMT IS WHAT 3000-COMPUTE-EXEC-PRICE USES ON A
003690*    MARKET ORDER - IT IS THE MOST RECENTLY POSTED PRICE, NOT
003700*    NECESSARILY TODAY'S OPENING QUOTE.
003710         MOVE CURRENT-PRICE-AMT TO WS-STK-CURRENT-PRICE
003720             (WS-STOCK-COUNT)
003730         MOVE LAST-UPDATED-DTM TO WS-STK-LAST-UPDATED
003740             (WS-STOCK-COUNT).
003750     GO TO 1531-LOAD-STOCKS-LOOP.
003760 1530-EXIT.
003770     EXIT.
003780*----------------------------------------------------------------
003790*    1540-LOAD-POSITIONS - STAGES POSMST AND, AS A BY-PRODUCT OF
003800*    THE PASS, TRACKS THE HIGHEST POSITION-ID SEEN IN WS-MAX-
003810*    POS-ID SO 5100-MAINTAIN-POSITION-BUY CAN ASSIGN THE NEXT ID
003820*    WHEN IT OPENS A NEW LOT WITHOUT A SECOND SCAN.
003830*----------------------------------------------------------------
003840 1540-LOAD-POSITIONS.
003850     MOVE ZERO TO WS-POSITION-COUNT.
003860     MOVE ZERO TO WS-MAX-POS-ID.
003870 1541-LOAD-POSITIONS-LOOP.
003880     READ POSITION-MASTER-RECORD
003890         AT END GO TO 1540-EXIT.
003900     IF POSITION-DETAIL-RECORD
003910         ADD 1 TO WS-POSITION-COUNT
003920         MOVE POSITION-ID       TO WS-POS-ID (WS-POSITION-COUNT)
003930         MOVE OWNING-PORTFOLIO-ID TO WS-POS-PORTFOLIO-ID
003940             (WS-POSITION-COUNT)
003950         MOVE STOCK-SYMBOL TO WS-POS-STOCK-SYMBOL
003960             (WS-POSITION-COUNT)
003970*    QUANTITY-ON-HAND-QTY AND AVERAGE-PRICE-AMT ARE THE TWO
003980*    FIELDS 5100/5200 MAINTAIN ON EVERY FILL AGAINST THIS LOT.
003990         MOVE QUANTITY-ON-HAND-QTY TO WS-POS-QUANTITY
004000             (WS-POSITION-COUNT)
004010         MOVE AVERAGE-PRICE-AMT TO WS-POS-AVERAGE-PRICE
004020             (WS-POSITION-COUNT)
004030         MOVE CURRENT-VALUE-AMT TO WS-POS-CURRENT-VALUE
004040             (WS-POSITION-COUNT)
004050         MOVE CREATED-AT-DTM TO WS-POS-CREATED-DTM
004060             (WS-POSITION-COUNT)
004070         MOVE UPDATED-AT-DTM TO WS-POS-UPDATED-DTM
004080             (WS-POSITION-COUNT)
004090*    KEEP A RUNNING HIGH-WATER MARK OF POSITION-ID AS WE GO -
004100*    THIS SAVES A SEPARATE SCAN LATER WHEN A NEW LOT IS OPENED.
004110         IF POSITION-ID > WS-MAX-POS-ID
004120             MOVE POSITION-ID TO WS-MAX-POS-ID.
004130     GO TO 1541-LOAD-POSITIONS-LOOP.
004140 1540-EXIT.
004150     EXIT.
004160*----------------------------------------------------------------
004170*    1550-DETERMINE-NEXT-TXN-ID - SCANS THE APPEND-ONLY LEDGER
004180*    FOR THE HIGHEST TRANSACTION-ID ON FILE SO 4000-POST-
004190*    TRANSACTION CAN ASSIGN THE NEXT ONE IN SEQUENCE.  THE
004200*    LEDGER ITSELF IS NEVER HELD IN A WORKING-STORAGE TABLE -
004210*    IT IS APPEND-ONLY AND CAN GROW WITHOUT BOUND.
004220*----------------------------------------------------------------
004230 1550-DETERMINE-NEXT-TXN-ID.
004240     MOVE ZERO TO WS-MAX-TXN-ID.
004250     OPEN INPUT TRANSACTION-LEDGER-RECORD.
004260 1551-SCAN-TXN-LOOP.
004270     READ TRANSACTION-LEDGER-RECORD
004280         AT END GO TO 1552-CLOSE-TXN-SCAN.
004290*    HEADER/TRAILER ROWS DO NOT PARTICIPATE IN THE TRANSACTION-ID
004300*    SEQUENCE - ONLY DETAIL ROWS ARE COMPARED.
004310     IF TXN-DETAIL-RECORD
004320         AND TRANSACTION-ID > WS-MAX-TXN-ID
004330         MOVE TRANSACTION-ID TO WS-MAX-TXN-ID.
004340     GO TO 1551-SCAN-TXN-LOOP.
004350 1552-CLOSE-TXN-SCAN.
004360     CLOSE TRANSACTION-LEDGER-RECORD.
004370 1550-EXIT.
004380     EXIT.
004390*----------------------------------------------------------------
004400*    1800-CLOSE-INPUT-FILES - RELEASES THE FOUR STAGED MASTERS
004410*    NOW THAT THEY ARE FULLY IN WORKING STORAGE, SO 8000-OPEN-
004420*    OUTPUT-FILES CAN REOPEN THEM FOR THE END-OF-CALL REWRITE.
004430*----------------------------------------------------------------
004440 1800-CLOSE-INPUT-FILES.
004450*    STOCK-MASTER-RECORD IS CLOSED HERE TOO EVEN THOUGH IT IS
004460*    NEVER REOPENED FOR OUTPUT - THIS ROUTINE ONLY READS IT.
004470     CLOSE ORDER-MASTER-RECORD.
004480     CLOSE PORTFOLIO-MASTER-RECORD.
004490     CLOSE STOCK-MASTER-RECORD.
004500     CLOSE POSITION-MASTER-RECORD.
004510 1800-EXIT.
004520     EXIT.
004530*----------------------------------------------------------------
004540*    2000-EXECUTE-ORDER - BATCH FLOW UNIT 1.  LOCATES THE TARGET
004550*    ORDER IN THE IN-MEMORY TABLE AND CARRIES IT THROUGH TO A
004560*    FILL, OR SETS THE COMPLETION CODE AND LEAVES ALL TABLES
004570*    NO STATE CHANGE IS MADE IF THE ORDER IS NOT STATUS-PENDING.
004580*----------------------------------------------------------------
004590 2000-EXECUTE-ORDER.
004600*    STEP 1 - LOCATE THE ORDER IN THE STAGED TABLE BY ORDER-ID.
004610     MOVE ZERO TO WS-ORDER-SUB.
004620     MOVE 'N' TO WS-FOUND-SW.
004630 2010-FIND-ORDER-LOOP.
004640*    LINEAR SCAN OF WS-ORDER-TABLE BY ORDER-ID.  UP TO 999 ENTRIES
004650*    IS SMALL ENOUGH THAT A SEQUENTIAL SEARCH COSTS NOTHING
004660*    MEASURABLE AT ONE FILL PER CALL.
004670     ADD 1 TO WS-ORDER-SUB.
004680     IF WS-ORDER-SUB > WS-ORDER-COUNT
004690         GO TO 2020-CHECK-FOUND.
004700     IF WS-ORD-ID (WS-ORDER-SUB) = LK-ORDER-ID
004710         MOVE 'Y' TO WS-FOUND-SW
004720         GO TO 2020-CHECK-FOUND.
004730     GO TO 2010-FIND-ORDER-LOOP.
004740 2020-CHECK-FOUND.
004750*    STEP 2 - AN UNKNOWN ORDER-ID LEAVES THE COMPLETION CODE AT
004760*    ITS '5' DEFAULT AND GIVES UP IMMEDIATELY.
004770     IF WS-NOT-FOUND
004780         GO TO 2000-EXIT.
004790*    STEP 3 - ONLY A PENDING ORDER MAY BE FILLED.  A SECOND CALL
004800*    AGAINST AN ALREADY-FILLED OR CANCELLED ORDER IS REJECTED
004810*    RATHER THAN SILENTLY REFILLED.
004820     IF WS-ORD-STATUS-CDE (WS-ORDER-SUB) NOT = 'PENDING  '
004830         MOVE '1' TO LK-COMPLETION-CDE
004840         GO TO 2000-EXIT.
004850*    STEP 4 - THE STOCK MUST STILL BE ON THE STOCK MASTER.
004860     PERFORM 2100-FIND-STOCK THRU 2100-EXIT.
004870     IF WS-NOT-FOUND
004880         MOVE '2' TO LK-COMPLETION-CDE
004890         GO TO 2000-EXIT.
004900*    STEP 5 - PRICE THE FILL, THEN LOCATE THE OWNING PORTFOLIO
004910*    AND ANY EXISTING POSITION LOT BEFORE THE FUNDS/SHARES
004920*    RE-CHECK, SINCE BOTH CHECKS NEED THOSE ROWS.
004930     PERFORM 3000-COMPUTE-EXEC-PRICE THRU 3000-EXIT.
004940     PERFORM 2200-FIND-PORTFOLIO THRU 2200-EXIT.
004950     PERFORM 2300-FIND-POSITION THRU 2300-EXIT.
004960*    STEP 6 - RE-VERIFY FUNDS ON A BUY, SHARES ON A SELL, AT
004970*    CURRENT FILL-TIME PRICES (DM-0703) - THE PRICE MAY HAVE
004980*    MOVED SINCE PTS.ORDVAL DID ITS FRONT-END CHECK.
004990     IF WS-ORD-TYPE-CDE (WS-ORDER-SUB) = 'BUY '
005000         PERFORM 2400-CHECK-FUNDS THRU 2400-EXIT
005010     ELSE
005020         PERFORM 2500-CHECK-SHARES THRU 2500-EXIT.
005030     IF LK-EXEC-INSUFFICIENT-FUNDS
005040         GO TO 2000-EXIT.
005050     IF LK-EXEC-INSUFFICIENT-SHARES
005060         GO TO 2000-EXIT.
005070*    STEP 7 - ALL CHECKS PASSED.  POST THE LEDGER ROW, ROLL THE
005080*    POSITION AND CASH BALANCE FORWARD, AND MARK THE ORDER
005090*    FILLED.
005100     PERFORM 4000-POST-TRANSACTION THRU 4000-EXIT.
005110     PERFORM 5000-MAINTAIN-POSITION THRU 5000-EXIT.
005120     PERFORM 6000-UPDATE-PORTFOLIO-CASH THRU 6000-EXIT.
005130     PERFORM 7000-UPDATE-ORDER-STATUS THRU 7000-EXIT.
005140*    STEP 8 - REPORT SUCCESS BACK TO THE CALLER.
005150     MOVE '0' TO LK-COMPLETION-CDE.
005160 2000-EXIT.
005170     EXIT.
005180*----------------------------------------------------------------
005190*    2100-FIND-STOCK - LOOKS UP THE ORDER'S STOCK-SYMBOL AGAINST
005200*    WS-STOCK-TABLE FOR THE CURRENT MARKET PRICE.  A MISS HERE
005210*    MEANS THE STOCK WAS DELISTED SINCE THE ORDER WAS PLACED;
005220*    THE CALLER SETS COMPLETION CODE '2' AND GIVES UP ON THE
005230*    FILL.
005240*----------------------------------------------------------------
005250 2100-FIND-STOCK.
005260     MOVE ZERO TO WS-STOCK-SUB.
005270     MOVE 'N' TO WS-FOUND-SW.
005280 2110-FIND-STOCK-LOOP.
005290*    LINEAR SCAN OF WS-STOCK-TABLE - AT MOST 200 ENTRIES, SO NO
005300*    BINARY SEARCH IS WARRANTED.  FALLING OFF THE END LEAVES
005310*    WS-FOUND-SW AT ITS 'N' DEFAULT SET IN 2100 ABOVE.
005320     ADD 1 TO WS-STOCK-SUB.
005330     IF WS-STOCK-SUB > WS-STOCK-COUNT
005340         GO TO 2100-EXIT.
005350     IF WS-STK-SYMBOL (WS-STOCK-SUB) = WS-ORD-STOCK-SYMBOL
005360         (WS-ORDER-SUB)
005370         MOVE 'Y' TO WS-FOUND-SW
005380         GO TO 2100-EXIT.
005390     GO TO 2110-FIND-STOCK-LOOP.
005400 2100-EXIT.
005410     EXIT.
005420*----------------------------------------------------------------
005430*    2200-FIND-PORTFOLIO - LOCATES THE OWNING PORTFOLIO ROW SO
005440*    6000-UPDATE-PORTFOLIO-CASH CAN POST THE FILL AGAINST IT.
005450*    EVERY ORDER CARRIES A VALID OWNING-PORTFOLIO-ID SO NO NOT-
005460*    FOUND PATH IS NEEDED HERE.
005470*----------------------------------------------------------------
005480 2200-FIND-PORTFOLIO.
005490     MOVE ZERO TO WS-PORT-SUB.
005500 2210-FIND-PORTFOLIO-LOOP.
005510*    NO SWITCH IS SET ON THE WAY OUT - THE CALLER RELIES ON THE
005520*    HEADER COMMENT'S GUARANTEE THAT EVERY ORDER'S PORTFOLIO IS
005530*    ON FILE, SO WS-PORT-SUB SIMPLY POINTS AT THE MATCH.
005540     ADD 1 TO WS-PORT-SUB.
005550     IF WS-PORT-SUB > WS-PORT-COUNT
005560         GO TO 2200-EXIT.
005570     IF WS-PORT-ID (WS-PORT-SUB) = WS-ORD-PORTFOLIO-ID
005580         (WS-ORDER-SUB)
005590         GO TO 2200-EXIT.
005600     GO TO 2210-FIND-PORTFOLIO-LOOP.
005610 2200-EXIT.
005620     EXIT.
005630*----------------------------------------------------------------
005640*    2300-FIND-POSITION - LOOKS FOR AN EXISTING LOT MATCHING THE
005650*    ORDER'S PORTFOLIO/SYMBOL PAIR SO 5100-MAINTAIN-POSITION-BUY
005660*    KNOWS WHETHER TO OPEN A NEW LOT OR BLEND INTO ONE ALREADY
005670*    ON HAND.  A SELL ALWAYS EXPECTS TO FIND ONE - ORDVAL WOULD
005680*    NOT HAVE ACCEPTED THE ORDER OTHERWISE.
005690*----------------------------------------------------------------
005700 2300-FIND-POSITION.
005710     MOVE ZERO TO WS-POS-SUB.
005720     MOVE 'N' TO WS-EXISTING-POS-SW.
005730 2310-FIND-POSITION-LOOP.
005740*    THE MATCH KEY IS THE PORTFOLIO/SYMBOL PAIR, NOT POSITION-ID -
005750*    THIS IS THE SAME ONE-LOT-PER-SYMBOL-PER-PORTFOLIO RULE THE
005760*    WS-POSITION-TABLE BANNER ABOVE DESCRIBES.
005770     ADD 1 TO WS-POS-SUB.
005780     IF WS-POS-SUB > WS-POSITION-COUNT
005790         GO TO 2300-EXIT.
005800     IF WS-POS-PORTFOLIO-ID (WS-POS-SUB) = WS-ORD-PORTFOLIO-ID
005810         (WS-ORDER-SUB)
005820         AND WS-POS-STOCK-SYMBOL (WS-POS-SUB) =
005830             WS-ORD-STOCK-SYMBOL (WS-ORDER-SUB)
005840         MOVE 'Y' TO WS-EXISTING-POS-SW
005850         GO TO 2300-EXIT.
005860     GO TO 2310-FIND-POSITION-LOOP.
005870 2300-EXIT.
005880     EXIT.
005890*----------------------------------------------------------------
005900*    2400/2500 - FILL-TIME RE-VERIFICATION OF FUNDS/SHARES
005910*    (DM-0703).  THE FRONT-END PRE-CHECK LIVES IN PTS.ORDVAL;
005920*    THIS CHECK USES THE CURRENT MARKET PRICE AND IS AUTHORITATIVE
005930*    OVER THE ESTIMATE MADE AT ORDER-ENTRY TIME.
005940*----------------------------------------------------------------
005950 2400-CHECK-FUNDS.
005960*    RECOMPUTE THE TOTAL COST AT TODAY'S FILL PRICE (NOT THE
005970*    PRICE ORDVAL SAW WHEN THE ORDER WAS ACCEPTED) AND COMPARE
005980*    AGAINST THE PORTFOLIO'S CURRENT CASH BALANCE.
005990     COMPUTE WS-TOTAL-AMOUNT ROUNDED =
006000         WS-ORD-QUANTITY (WS-ORDER-SUB) * WS-EXEC-PRICE.
006010     IF WS-PORT-CASH-BALANCE (WS-PORT-SUB) < WS-TOTAL-AMOUNT
006020         MOVE '3' TO LK-COMPLETION-CDE.
006030 2400-EXIT.
006040     EXIT.
006050 2500-CHECK-SHARES.
006060*    A SELL WITH NO MATCHING LOT ON FILE IS REJECTED OUTRIGHT -
006070*    THIS SYSTEM DOES NOT SUPPORT SHORT SELLING.
006080     IF WS-POSITION-MISSING
006090         MOVE '4' TO LK-COMPLETION-CDE
006100         GO TO 2500-EXIT.
006110*    OTHERWISE THE LOT MUST HOLD AT LEAST AS MANY SHARES AS THE
006120*    ORDER CALLS FOR - NO PARTIAL FILLS ARE MODELLED.
006130     IF WS-POS-QUANTITY (WS-POS-SUB) < WS-ORD-QUANTITY
006140         (WS-ORDER-SUB)
006150         MOVE '4' TO LK-COMPLETION-CDE.
006160 2500-EXIT.
006170     EXIT.
006180*----------------------------------------------------------------
006190*    3000-COMPUTE-EXEC-PRICE - BUSINESS RULES SECTION 1.
006200*----------------------------------------------------------------
006210 3000-COMPUTE-EXEC-PRICE.
006220*    A LIMIT ORDER FILLS AT ITS OWN LIMIT PRICE, NEVER BETTER OR
006230*    WORSE - THIS SYSTEM DOES NOT MODEL PARTIAL PRICE IMPROVEMENT.
006240*    A MARKET ORDER FILLS AT THE STOCK'S CURRENT PRICE AS OF THIS
006250*    CALL.
006260     IF WS-ORD-PRICE-TYPE-CDE (WS-ORDER-SUB) = 'LIMIT '
006270         MOVE WS-ORD-LIMIT-PRICE (WS-ORDER-SUB) TO WS-EXEC-PRICE
006280     ELSE
006290         MOVE WS-STK-CURRENT-PRICE (WS-STOCK-SUB) TO
006300             WS-EXEC-PRICE.
006310*    TOTAL AMOUNT IS QUANTITY TIMES FILL PRICE - USED BY BOTH
006320*    THE FUNDS/SHARES RE-CHECK AND THE CASH-BALANCE POST.
006330     COMPUTE WS-TOTAL-AMOUNT ROUNDED =
006340         WS-ORD-QUANTITY (WS-ORDER-SUB) * WS-EXEC-PRICE.
006350 3000-EXIT.
006360     EXIT.
006370*----------------------------------------------------------------
006380*    4000-POST-TRANSACTION - APPENDS ONE ROW TO THE TRANSACTION
006390*    LEDGER.  THE LEDGER IS OPEN-EXTEND, WRITTEN IMMEDIATELY -
006400*    IT IS AN APPEND-ONLY FILE, NOT A TABLE REWRITTEN IN FULL.
006410*----------------------------------------------------------------
006420 4000-POST-TRANSACTION.
006430     OPEN EXTEND TRANSACTION-LEDGER-RECORD.
006440*    STAMP THE FILL WITH THE RUN DATE/TIME - USED BOTH ON THE
006450*    LEDGER ROW ITSELF AND ON THE POSITION ROW IT AFFECTS.
006460     ACCEPT WS-CURRENT-DATE FROM DATE.
006470     ACCEPT WS-CURRENT-TIME FROM TIME.
006480     MOVE WS-CURRENT-DATE TO WS-STAMP-CC-YY-MM-DD.
006490     MOVE WS-CURRENT-TIME TO WS-STAMP-HH-MM-SS.
006500*    THE NEXT TRANSACTION-ID WAS ESTABLISHED BY THE 1550 SCAN OF
006510*    THE LEDGER AT CALL START - BUMP IT HERE AND USE IT BELOW.
006520     ADD 1 TO WS-MAX-TXN-ID.
006530*    ORIGIN-ORDER-ID TIES THE LEDGER ROW BACK TO THE ORDER THAT
006540*    GENERATED IT - THE ONLY LINK BETWEEN THE TWO FILES.
006550     MOVE 'D'                            TO RECORD-TYPE-CDE.
006560     MOVE WS-MAX-TXN-ID                  TO TRANSACTION-ID.
006570     MOVE LK-ORDER-ID                    TO ORIGIN-ORDER-ID.
006580     MOVE WS-ORD-PORTFOLIO-ID (WS-ORDER-SUB) TO
006590         OWNING-PORTFOLIO-ID.
006600     MOVE WS-ORD-STOCK-SYMBOL (WS-ORDER-SUB) TO STOCK-SYMBOL.
006610     MOVE WS-ORD-TYPE-CDE (WS-ORDER-SUB) TO TRANSACTION-TYPE-CDE.
006620     MOVE WS-ORD-QUANTITY (WS-ORDER-SUB) TO TRANSACTION-QUANTITY.
006630*    EXECUTION-PRICE-AMT AND TOTAL-AMOUNT-AMT WERE BOTH SET BY
006640*    3000-COMPUTE-EXEC-PRICE ABOVE FOR THIS SAME ORDER.
006650     MOVE WS-EXEC-PRICE                  TO EXECUTION-PRICE-AMT.
006660     MOVE WS-TOTAL-AMOUNT                TO TOTAL-AMOUNT-AMT.
006670     MOVE WS-STAMP-DTM                   TO EXECUTED-DTM.
006680     WRITE TRANSACTION-LEDGER-RECORD.
006690     CLOSE TRANSACTION-LEDGER-RECORD.
006700 4000-EXIT.
006710     EXIT.
006720*----------------------------------------------------------------
006730*    5000-MAINTAIN-POSITION - BUSINESS RULES SECTION 2.
006740*----------------------------------------------------------------
006750 5000-MAINTAIN-POSITION.
006760     IF WS-ORD-TYPE-CDE (WS-ORDER-SUB) = 'BUY '
006770         PERFORM 5100-MAINTAIN-POSITION-BUY THRU 5100-EXIT
006780     ELSE
006790         PERFORM 5200-MAINTAIN-POSITION-SELL THRU 5200-EXIT.
006800 5000-EXIT.
006810     EXIT.
006820*----------------------------------------------------------------
006830*    5100-MAINTAIN-POSITION-BUY - OPENS A NEW LOT WHEN THE
006840*    PORTFOLIO HOLDS NONE OF THIS SYMBOL, OR BLENDS THE FILL
006850*    INTO THE EXISTING LOT WITH A WEIGHTED-AVERAGE-COST RECOMPUTE
006860*    (DM-0641) OTHERWISE.  THE WEIGHTED AVERAGE IS (OLD QTY *
006870*    OLD AVG PRICE + FILL QTY * FILL PRICE) / NEW TOTAL QTY.
006880*----------------------------------------------------------------
006890 5100-MAINTAIN-POSITION-BUY.
006900*    NO EXISTING LOT - APPEND A BRAND NEW ROW TO THE STAGED
006910*    POSITION TABLE, ASSIGNING THE NEXT POSITION-ID OFF THE
006920*    HIGH-WATER MARK 1540 ESTABLISHED.
006930     IF WS-POSITION-MISSING
006940         ADD 1 TO WS-POSITION-COUNT
006950         ADD 1 TO WS-MAX-POS-ID
006960         MOVE WS-POSITION-COUNT TO WS-POS-SUB
006970         MOVE WS-MAX-POS-ID     TO WS-POS-ID (WS-POS-SUB)
006980         MOVE WS-ORD-PORTFOLIO-ID (WS-ORDER-SUB)
006990                                TO WS-POS-PORTFOLIO-ID
007000                                    (WS-POS-SUB)
007010         MOVE WS-ORD-STOCK-SYMBOL (WS-ORDER-SUB)
007020                                TO WS-POS-STOCK-SYMBOL
007030                                    (WS-POS-SUB)
007040         MOVE WS-ORD-QUANTITY (WS-ORDER-SUB) TO WS-POS-QUANTITY
007050             (WS-POS-SUB)
007060         MOVE WS-EXEC-PRICE TO WS-POS-AVERAGE-PRICE (WS-POS-SUB)
007070         MOVE WS-STAMP-DTM      TO WS-POS-CREATED-DTM (WS-POS-SUB)
007080*    LOT ALREADY EXISTS - BLEND THE FILL INTO IT.  COST NUMERATOR
007090*    IS OLD-QTY*OLD-AVG-PRICE PLUS FILL-QTY*FILL-PRICE; DIVIDING
007100*    BY THE NEW COMBINED QUANTITY GIVES THE NEW WEIGHTED-AVERAGE
007110*    COST (DM-0641).
007120     ELSE
007130         COMPUTE WS-COST-NUMERATOR =
007140             (WS-POS-QUANTITY (WS-POS-SUB) * WS-POS-AVERAGE-PRICE
007150                 (WS-POS-SUB))
007160             + (WS-ORD-QUANTITY (WS-ORDER-SUB) * WS-EXEC-PRICE)
007170         COMPUTE WS-NEW-QTY =
007180             WS-POS-QUANTITY (WS-POS-SUB) + WS-ORD-QUANTITY
007190                 (WS-ORDER-SUB)
007200         COMPUTE WS-NEW-AVG-PRICE ROUNDED =
007210             WS-COST-NUMERATOR / WS-NEW-QTY
007220         MOVE WS-NEW-QTY        TO WS-POS-QUANTITY (WS-POS-SUB)
007230         MOVE WS-NEW-AVG-PRICE TO WS-POS-AVERAGE-PRICE
007240             (WS-POS-SUB)
007250         MOVE WS-STAMP-DTM TO WS-POS-UPDATED-DTM (WS-POS-SUB).
007260*    CURRENT-VALUE IS CARRIED AS AVERAGE-PRICE TIMES QUANTITY -
007270*    A SIMPLIFICATION VS. MARKING TO THE LATEST MARKET PRICE,
007280*    WHICH IS WHAT PTS.PORVAL DOES INSTEAD AT VALUATION TIME.
007290     COMPUTE WS-POS-CURRENT-VALUE (WS-POS-SUB) ROUNDED =
007300         WS-POS-AVERAGE-PRICE (WS-POS-SUB) * WS-POS-QUANTITY
007310             (WS-POS-SUB).
007320     MOVE WS-STAMP-DTM TO WS-POS-UPDATED-DTM (WS-POS-SUB).
007330 5100-EXIT.
007340     EXIT.
007350*----------------------------------------------------------------
007360*    5200-MAINTAIN-POSITION-SELL - REDUCES THE EXISTING LOT BY
007370*    THE FILLED QUANTITY.  AVERAGE PRICE IS UNCHANGED ON A SELL
007380*    - ONLY A BUY RECOMPUTES COST BASIS.
007390*----------------------------------------------------------------
007400 5200-MAINTAIN-POSITION-SELL.
007410     COMPUTE WS-NEW-QTY =
007420         WS-POS-QUANTITY (WS-POS-SUB) - WS-ORD-QUANTITY
007430             (WS-ORDER-SUB).
007440     MOVE WS-NEW-QTY TO WS-POS-QUANTITY (WS-POS-SUB).
007450     COMPUTE WS-POS-CURRENT-VALUE (WS-POS-SUB) ROUNDED =
007460         WS-POS-AVERAGE-PRICE (WS-POS-SUB) * WS-POS-QUANTITY
007470             (WS-POS-SUB).
007480     MOVE WS-STAMP-DTM TO WS-POS-UPDATED-DTM (WS-POS-SUB).
007490 5200-EXIT.
007500     EXIT.
007510*----------------------------------------------------------------
007520*    6000-UPDATE-PORTFOLIO-CASH - A BUY DEBITS CASH BY THE FILL
007530*    AMOUNT, A SELL CREDITS IT.  WS-TOTAL-AMOUNT WAS SET IN
007540*    3000-COMPUTE-EXEC-PRICE FOR THIS SAME ORDER.
007550*----------------------------------------------------------------
007560 6000-UPDATE-PORTFOLIO-CASH.
007570*    A BUY REDUCES CASH ON HAND BY THE COST OF THE SHARES BOUGHT.
007580     IF WS-ORD-TYPE-CDE (WS-ORDER-SUB) = 'BUY '
007590         SUBTRACT WS-TOTAL-AMOUNT FROM WS-PORT-CASH-BALANCE
007600             (WS-PORT-SUB)
007610*    A SELL RETURNS THE SALE PROCEEDS TO THE CASH BALANCE.
007620     ELSE
007630         ADD WS-TOTAL-AMOUNT TO WS-PORT-CASH-BALANCE
007640             (WS-PORT-SUB).
007650 6000-EXIT.
007660     EXIT.
007670*----------------------------------------------------------------
007680*    7000-UPDATE-ORDER-STATUS - MARKS THE ORDER FILLED AND
007690*    RECORDS THE FILL PRICE/TIMESTAMP IN THE STAGED TABLE ROW.
007700*    8510-REWRITE-ORDERS CARRIES THIS BACK TO ORDMST AT THE
007710*    END OF THE CALL.
007720*----------------------------------------------------------------
007730 7000-UPDATE-ORDER-STATUS.
007740*    'FILLED   ' IS THE ONLY STATUS THIS ROUTINE EVER ASSIGNS -
007750*    CANCELLATION IS HANDLED ELSEWHERE, NOT BY THIS ENGINE.
007760     MOVE 'FILLED   '  TO WS-ORD-STATUS-CDE (WS-ORDER-SUB).
007770     MOVE WS-EXEC-PRICE TO WS-ORD-FILLED-PRICE (WS-ORDER-SUB).
007780     MOVE WS-STAMP-DTM  TO WS-ORD-FILLED-DTM (WS-ORDER-SUB).
007790 7000-EXIT.
007800     EXIT.
007810*----------------------------------------------------------------
007820*    8000-OPEN-OUTPUT-FILES - REOPENS THE THREE MASTERS THIS
007830*    CALL CAN CHANGE, OUTPUT, SO THE 8500 REWRITE PASSES CAN
007840*    LAY DOWN THE UPDATED TABLES IN FULL.  STOCK-MASTER-RECORD
007850*    IS READ-ONLY TO THIS ROUTINE AND IS NOT REOPENED HERE.
007860*----------------------------------------------------------------
007870 8000-OPEN-OUTPUT-FILES.
007880*    OPEN OUTPUT TRUNCATES EACH FILE - THE 8500 PARAGRAPHS BELOW
007890*    MUST WRITE EVERY ROW THAT BELONGS IN IT, NOT JUST THE ONES
007900*    THIS CALL CHANGED.
007910     OPEN OUTPUT ORDER-MASTER-RECORD.
007920     OPEN OUTPUT PORTFOLIO-MASTER-RECORD.
007930     OPEN OUTPUT POSITION-MASTER-RECORD.
007940 8000-EXIT.
007950     EXIT.
007960*----------------------------------------------------------------
007970*    8500-REWRITE-MASTER-TABLES - DRIVES THE THREE FULL-TABLE
007980*    REWRITES.  THERE IS NO SELECTIVE REWRITE OF JUST THE ONE
007990*    CHANGED ROW - THE WHOLE TABLE GOES BACK OUT EVERY CALL,
008000*    THE SAME DISCIPLINE AS THE MASTER LOAD ON THE WAY IN.
008010*----------------------------------------------------------------
008020 8500-REWRITE-MASTER-TABLES.
008030     PERFORM 8510-REWRITE-ORDERS THRU 8510-EXIT.
008040     PERFORM 8520-REWRITE-PORTFOLIOS THRU 8520-EXIT.
008050     PERFORM 8530-REWRITE-POSITIONS THRU 8530-EXIT.
008060 8500-EXIT.
008070     EXIT.
008080*----------------------------------------------------------------
008090*    8510-REWRITE-ORDERS - WRITES EVERY STAGED ORDER ROW BACK TO
008100*    ORDMST IN TABLE ORDER, INCLUDING THE ONE ROW 7000 MARKED
008110*    FILLED.
008120*----------------------------------------------------------------
008130 8510-REWRITE-ORDERS.
008140     MOVE ZERO TO WS-ORDER-SUB.
008150 8511-REWRITE-ORDERS-LOOP.
008160     ADD 1 TO WS-ORDER-SUB.
008170     IF WS-ORDER-SUB > WS-ORDER-COUNT
008180         GO TO 8510-EXIT.
008190*    RECORD-TYPE-CDE IS ALWAYS 'D' HERE - THIS PROGRAM NEVER
008200*    WRITES A HEADER OR TRAILER ROW TO ORDMST.
008210     MOVE 'D'                                TO RECORD-TYPE-CDE.
008220     MOVE WS-ORD-ID (WS-ORDER-SUB)           TO ORDER-ID.
008230     MOVE WS-ORD-PORTFOLIO-ID (WS-ORDER-SUB) TO
008240         OWNING-PORTFOLIO-ID.
008250     MOVE WS-ORD-STOCK-SYMBOL (WS-ORDER-SUB) TO STOCK-SYMBOL.
008260     MOVE WS-ORD-TYPE-CDE (WS-ORDER-SUB)     TO ORDER-TYPE-CDE.
008270     MOVE WS-ORD-PRICE-TYPE-CDE (WS-ORDER-SUB) TO PRICE-TYPE-CDE.
008280     MOVE WS-ORD-QUANTITY (WS-ORDER-SUB)     TO ORDER-QUANTITY.
008290     MOVE WS-ORD-LIMIT-PRICE (WS-ORDER-SUB)  TO LIMIT-PRICE-AMT.
008300*    STATUS-CDE AND THE FILL FIELDS REFLECT WHATEVER 7000 SET -
008310*    'PENDING  ' UNCHANGED IF THIS ORDER WAS NOT THE ONE FILLED
008320*    THIS CALL, 'FILLED   ' PLUS THE FILL PRICE/TIMESTAMP IF SO.
008330     MOVE WS-ORD-STATUS-CDE (WS-ORDER-SUB)   TO STATUS-CDE.
008340     MOVE WS-ORD-FILLED-PRICE (WS-ORDER-SUB) TO FILLED-PRICE-AMT.
008350     MOVE WS-ORD-CREATED-DTM (WS-ORDER-SUB)  TO CREATED-DTM.
008360     MOVE WS-ORD-FILLED-DTM (WS-ORDER-SUB)   TO FILLED-DTM.
008370     WRITE ORDER-MASTER-RECORD.
008380     GO TO 8511-REWRITE-ORDERS-LOOP.
008390 8510-EXIT.
008400     EXIT.
008410*----------------------------------------------------------------
008420*    8520-REWRITE-PORTFOLIOS - WRITES EVERY STAGED PORTFOLIO ROW
008430*    BACK TO PORMST, INCLUDING THE ONE 6000 DEBITED OR CREDITED.
008440*----------------------------------------------------------------
008450 8520-REWRITE-PORTFOLIOS.
008460     MOVE ZERO TO WS-PORT-SUB.
008470 8521-REWRITE-PORTFOLIOS-LOOP.
008480     ADD 1 TO WS-PORT-SUB.
008490     IF WS-PORT-SUB > WS-PORT-COUNT
008500         GO TO 8520-EXIT.
008510*    TOTAL-VALUE-AMT IS CARRIED THROUGH UNCHANGED - THIS ROUTINE
008520*    ONLY TOUCHES CASH-BALANCE-AMT; PTS.PORVAL OWNS TOTAL-VALUE.
008530     MOVE 'D'                             TO RECORD-TYPE-CDE.
008540     MOVE WS-PORT-ID (WS-PORT-SUB)        TO PORTFOLIO-ID.
008550     MOVE WS-PORT-USER-ID (WS-PORT-SUB)   TO OWNING-USER-ID.
008560*    THIS IS THE ONE FIELD 6000-UPDATE-PORTFOLIO-CASH ACTUALLY
008570*    CHANGED FOR THE PORTFOLIO INVOLVED IN THIS CALL'S FILL - EACH
008580*    OTHER PORTFOLIO ROW IS WRITTEN BACK BYTE-FOR-BYTE UNCHANGED.
008590     MOVE WS-PORT-CASH-BALANCE (WS-PORT-SUB) TO CASH-BALANCE-AMT.
008600     MOVE WS-PORT-TOTAL-VALUE (WS-PORT-SUB) TO TOTAL-VALUE-AMT.
008610     MOVE WS-PORT-CREATED-DTM (WS-PORT-SUB) TO CREATED-DATE-TIME.
008620     WRITE PORTFOLIO-MASTER-RECORD.
008630     GO TO 8521-REWRITE-PORTFOLIOS-LOOP.
008640 8520-EXIT.
008650     EXIT.
008660*----------------------------------------------------------------
008670*    8530-REWRITE-POSITIONS - WRITES EVERY STAGED POSITION ROW
008680*    BACK TO POSMST, INCLUDING ANY NEW LOT 5100 OPENED AND ANY
008690*    QUANTITY 5100/5200 CHANGED ON AN EXISTING ONE.
008700*----------------------------------------------------------------
008710 8530-REWRITE-POSITIONS.
008720     MOVE ZERO TO WS-POS-SUB.
008730 8531-REWRITE-POSITIONS-LOOP.
008740     ADD 1 TO WS-POS-SUB.
008750     IF WS-POS-SUB > WS-POSITION-COUNT
008760         GO TO 8530-EXIT.
008770*    A LOT OPENED BY 5100 THIS CALL IS WRITTEN HERE FOR THE
008780*    FIRST TIME - THERE IS NO DISTINCTION IN THIS LOOP BETWEEN
008790*    A NEW ROW AND ONE CARRIED FORWARD UNCHANGED.
008800     MOVE 'D'                               TO RECORD-TYPE-CDE.
008810     MOVE WS-POS-ID (WS-POS-SUB)            TO POSITION-ID.
008820     MOVE WS-POS-PORTFOLIO-ID (WS-POS-SUB) TO OWNING-PORTFOLIO-ID.
008830     MOVE WS-POS-STOCK-SYMBOL (WS-POS-SUB)  TO STOCK-SYMBOL.
008840*    QUANTITY AND AVERAGE-PRICE REFLECT WHATEVER 5100 OR 5200 SET
008850*    FOR THE ONE LOT THIS CALL'S ORDER AFFECTED - ALL OTHER LOTS
008860*    PASS THROUGH UNCHANGED.
008870     MOVE WS-POS-QUANTITY (WS-POS-SUB) TO QUANTITY-ON-HAND-QTY.
008880     MOVE WS-POS-AVERAGE-PRICE (WS-POS-SUB) TO AVERAGE-PRICE-AMT.
008890     MOVE WS-POS-CURRENT-VALUE (WS-POS-SUB) TO CURRENT-VALUE-AMT.
008900     MOVE WS-POS-CREATED-DTM (WS-POS-SUB)   TO CREATED-AT-DTM.
008910     MOVE WS-POS-UPDATED-DTM (WS-POS-SUB)   TO UPDATED-AT-DTM.
008920     WRITE POSITION-MASTER-RECORD.
008930     GO TO 8531-REWRITE-POSITIONS-LOOP.
008940 8530-EXIT.
008950     EXIT.
008960*----------------------------------------------------------------
008970*    8900-CLOSE-OUTPUT-FILES - RELEASES THE THREE REWRITTEN
008980*    MASTERS.  THIS IS THE LAST PARAGRAPH PERFORMED BEFORE
008990*    0000-MAIN-CONTROL RETURNS CONTROL TO THE CALLER (GOBACK).
009000*----------------------------------------------------------------
009010 8900-CLOSE-OUTPUT-FILES.
009020*    ALL THREE FILES ARE NOW FULLY REWRITTEN AND CONSISTENT WITH
009030*    THIS CALL'S FILL, WHETHER OR NOT THE FILL SUCCEEDED.
009040     CLOSE ORDER-MASTER-RECORD.
009050     CLOSE PORTFOLIO-MASTER-RECORD.
009060     CLOSE POSITION-MASTER-RECORD.
009070 8900-EXIT.
009080     EXIT.
